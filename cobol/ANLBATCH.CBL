000100 ******************************************************************
000200 * FECHA       : 25/04/2024                                       *
000300 * PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400 * APLICACION  : ASISTENTE FINANCIERO                             *
000500 * PROGRAMA    : ANLBATCH                                         *
000600 * TIPO        : BATCH (PRINCIPAL)                                *
000700 * DESCRIPCION : LEE EL ARCHIVO DE TRANSACCIONES DEL CLIENTE,     *
000800 *             : LO ORDENA POR FECHA Y CALCULA EL RESUMEN DE      *
000900 *             : INGRESOS/GASTOS, EL CORTE DE CONTROL MENSUAL,    *
001000 *             : LA TABLA DE CATEGORIAS, LA TENDENCIA Y LOS       *
001100 *             : INSIGHTS/KPI DEL REPORTE ANARPT                  *
001200 * ARCHIVOS    : TRANSACT=E, ANARPT=S                             *
001300 * PROGRAMA(S) : LLAMA A FMTMONY Y FMTPCT                         *
001400 ******************************************************************
001500 *    HISTORIAL DE CAMBIOS
001600 *    FECHA      INIC  TICKET     DESCRIPCION
001700 *    ---------  ----  ---------  --------------------------------
001800 *    25/04/2024 EEDR  FIN-0119   VERSION INICIAL
001900      IDENTIFICATION DIVISION.
002000      PROGRAM-ID. ANLBATCH.
002100      AUTHOR.     ERICK RAMIREZ.
002200      INSTALLATION. BANCO INDUSTRIAL - EDUCACION SEMILLERO.
002300      DATE-WRITTEN. 25/04/2024.
002400      DATE-COMPILED.
002500      SECURITY.   NINGUNA.
002600      ENVIRONMENT DIVISION.
002700      CONFIGURATION SECTION.
002800      SPECIAL-NAMES.
002900          C01 IS TOP-OF-FORM.
003000      INPUT-OUTPUT SECTION.
003100      FILE-CONTROL.
003200          SELECT TRANSACT ASSIGN TO TRANSACT
003300                 ORGANIZATION  IS LINE SEQUENTIAL
003400                 ACCESS        IS SEQUENTIAL
003500                 FILE STATUS   IS FS-TRANSACT
003600                                  FSE-TRANSACT.
003700          SELECT WORK-TRANSACT ASSIGN TO SORTWK1.
003800          SELECT ANARPT ASSIGN TO ANARPT
003900                 ORGANIZATION  IS LINE SEQUENTIAL
004000                 ACCESS        IS SEQUENTIAL
004100                 FILE STATUS   IS FS-ANARPT
004200                                  FSE-ANARPT.
004300      DATA DIVISION.
004400      FILE SECTION.
004500      FD  TRANSACT.
004600          COPY TRANSC.
004700      SD  WORK-TRANSACT.
004800      01  WORK-REC.
004900          02 WT-DATE                PIC 9(08).
005000          02 WT-TYPE                PIC X(01).
005100             88 WT-ES-INGRESO                  VALUE 'I'.
005200             88 WT-ES-GASTO                    VALUE 'E'.
005300          02 WT-CATEGORY            PIC X(15).
005400          02 WT-AMOUNT              PIC 9(09)V99.
005500          02 WT-DESCRIPTION         PIC X(25).
005600      FD  ANARPT.
005700      01  REG-ANARPT                    PIC X(132).
005800      WORKING-STORAGE SECTION.
005900 *    ------------------->  ESTADO DE ARCHIVOS (ESTILO CIERRES1)
006000      01  WKS-FS-STATUS.
006100          02 FS-TRANSACT            PIC 9(02) VALUE ZEROES.
006200          02 FSE-TRANSACT.
006300             03 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
006400             03 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
006500             03 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
006600          02 FS-ANARPT              PIC 9(02) VALUE ZEROES.
006700          02 FSE-ANARPT.
006800             03 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
006900             03 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
007000             03 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
007100 *    ------------------->  DATOS PARA CALL A DEBD1R00
007200      01  WKS-DEBD-DATOS.
007300          02 PROGRAMA               PIC X(08) VALUE 'ANLBATCH'.
007400          02 ARCHIVO                PIC X(08) VALUE SPACES.
007500          02 ACCION                 PIC X(10) VALUE SPACES.
007600          02 LLAVE                  PIC X(32) VALUE SPACES.
007700      01  WKS-LLAVE-DETALLE REDEFINES LLAVE.
007800          02 WKS-LLAVE-NUMERO       PIC 9(07).
007900          02 FILLER                 PIC X(25).
008000 *    ------------------->  INDICADORES DE FIN DE ARCHIVO
008100      01  WKS-INDICADORES.
008200          02 WKS-FIN-TRANSACT       PIC 9(01) VALUE ZEROES.
008300             88 FIN-TRANSACT                  VALUE 1.
008400          02 WKS-FIN-WORK           PIC 9(01) VALUE ZEROES.
008500             88 FIN-WORK                      VALUE 1.
008600          02 WKS-PRIMER-REGISTRO    PIC 9(01) VALUE 1.
008700             88 PRIMER-REGISTRO               VALUE 1.
008800          02 WKS-INDICADORES-CAT    PIC 9(01) VALUE ZEROES.
008900 *    ------------------->  FECHA DEL REGISTRO ORDENADO EN CURSO
009000      01  WKS-FECHA-ACTUAL              PIC 9(08) VALUE ZEROS.
009100      01  WKS-FECHA-ACTUAL-R REDEFINES WKS-FECHA-ACTUAL.
009200          02 WKS-FA-ANIO            PIC 9(04).
009300          02 WKS-FA-MES             PIC 9(02).
009400          02 WKS-FA-DIA             PIC 9(02).
009500      01  WKS-MES-ACTUAL                PIC 9(06) VALUE ZEROS.
009600      01  WKS-MES-CALCULADO             PIC 9(06) VALUE ZEROS.
009700 *    ------------------->  ACUMULADORES GENERALES DEL LOTE
009800      01  WKS-TOTAL-INGRESOS            PIC 9(09)V99 VALUE ZEROS.
009900      01  WKS-TOTAL-EGRESOS             PIC 9(09)V99 VALUE ZEROS.
010000      01  WKS-BALANCE-GENERAL           PIC S9(09)V99 VALUE ZEROS.
010100      01  WKS-TASA-AHORRO               PIC S9(03)V99 VALUE ZEROS.
010200      01  WKS-GASTO-PROMEDIO            PIC 9(09)V99 VALUE ZEROS.
010300      01  WKS-CONTADOR-TRANSACCIONES    PIC 9(07) COMP VALUE ZEROS.
010400      01  WKS-CONTADOR-EGRESOS          PIC 9(07) COMP VALUE ZEROS.
010500      01  WKS-CONTADOR-TRANS-ED         PIC 9(07) VALUE ZEROS.
010600      01  WKS-KPI-MAXIMO                PIC 9(09)V99 VALUE ZEROS.
010700      01  WKS-KPI-MINIMO                PIC 9(09)V99 VALUE 999999999.99.
010800      01  WKS-KPI-PROMEDIO              PIC 9(09)V99 VALUE ZEROS.
010900 *    ------------------->  ACUMULADORES DEL MES EN CURSO
011000      01  WKS-ACUM-INGRESO-MES          PIC 9(09)V99 VALUE ZEROS.
011100      01  WKS-ACUM-EGRESO-MES           PIC 9(09)V99 VALUE ZEROS.
011200      01  WKS-BALANCE-MES               PIC S9(09)V99 VALUE ZEROS.
011300 *    ------------------->  TABLA DE CATEGORIAS DE GASTO (MAX 20)
011400      01  WKS-TABLA-CATEGORIAS.
011500          02 WKS-CANTIDAD-CATEGORIAS    PIC 9(02) COMP VALUE ZEROS.
011600          02 WKS-CATEGORIA OCCURS 1 TO 20 TIMES
011700             DEPENDING ON WKS-CANTIDAD-CATEGORIAS
011800             INDEXED BY IDX-CAT.
011900             03 WKS-CAT-NOMBRE          PIC X(15) VALUE SPACES.
012000             03 WKS-CAT-MONTO           PIC 9(09)V99 VALUE ZEROS.
012100      01  WKS-PASADA-CAT                PIC 9(02) COMP VALUE ZEROS.
012200      01  WKS-SWAP-CATEGORIA.
012300          02 WKS-SWAP-CAT-NOMBRE        PIC X(15) VALUE SPACES.
012400          02 WKS-SWAP-CAT-MONTO         PIC 9(09)V99 VALUE ZEROS.
012500 *    ------------------->  TABLA DE MESES (RESUMEN DEL CORTE)
012600      01  WKS-TABLA-MESES.
012700          02 WKS-CANTIDAD-MESES         PIC 9(03) COMP VALUE ZEROS.
012800          02 WKS-MES-FILA OCCURS 120 TIMES INDEXED BY IDX-MES.
012900             03 WKS-MES-AAAAMM          PIC 9(06) VALUE ZEROS.
013000             03 WKS-MES-INGRESO         PIC 9(09)V99 VALUE ZEROS.
013100             03 WKS-MES-EGRESO          PIC 9(09)V99 VALUE ZEROS.
013200 *    ------------------->  PARAMETROS DE PASO A FMTMONY / FMTPCT
013300      01  WKS-MONTO-A-FORMATEAR         PIC S9(09)V99 VALUE ZEROS.
013400      01  WKS-IMPORTE-FORMATEADO        PIC X(20) VALUE SPACES.
013500      01  WKS-PCT-A-FORMATEAR           PIC S9(03)V99 VALUE ZEROS.
013600      01  WKS-PORCENTAJE-FORMATEADO     PIC X(10) VALUE SPACES.
013700 *    ------------------->  VARIABLES DE TRABAJO DE LA TENDENCIA
013800      01  WKS-DIFERENCIA-MESES          PIC S9(09)V99 VALUE ZEROS.
013900 *    ------------------->  LINEA DE ENCABEZADO DE LA TABLA CATEGORIA
014000      01  WKS-LIN-ENCAB-CATEGORIA.
014100          02 FILLER                 PIC X(15) VALUE 'CATEGORIA      '.
014200          02 FILLER                 PIC X(02) VALUE SPACES.
014300          02 FILLER                 PIC X(14) VALUE 'MONTO         '.
014400          02 FILLER                 PIC X(02) VALUE SPACES.
014500          02 FILLER                 PIC X(10) VALUE 'PCT       '.
014600          02 FILLER                 PIC X(89) VALUE SPACES.
014700 *    ------------------->  LINEA DE DETALLE DE UNA CATEGORIA
014800      01  WKS-LIN-CATEGORIA.
014900          02 CAT-NOMBRE              PIC X(15).
015000          02 FILLER                 PIC X(02) VALUE SPACES.
015100          02 CAT-MONTO               PIC X(14).
015200          02 FILLER                 PIC X(02) VALUE SPACES.
015300          02 CAT-PORCENTAJE          PIC X(10).
015400          02 FILLER                 PIC X(89) VALUE SPACES.
015500      01  WKS-LIN-CATEGORIA-TEXTO REDEFINES WKS-LIN-CATEGORIA
015600                                    PIC X(132).
015700 *    ------------------->  LINEA DE TEXTO LIBRE (ENCABEZADOS,
015800 *                          TOTALES, INSIGHTS Y BLOQUES DE TEXTO)
015900      01  WKS-LIN-TEXTO                 PIC X(132) VALUE SPACES.
016000      PROCEDURE DIVISION.

016200 000-MAIN SECTION.
016300      PERFORM 100-APERTURA-ARCHIVOS
016400      PERFORM 200-PROCESA-TRANSACCIONES
016500      PERFORM 800-IMPRIME-RESUMEN
016600      PERFORM 900-CIERRA-ARCHIVOS
016700      STOP RUN.
016800 000-MAIN-E. EXIT.

017000 100-APERTURA-ARCHIVOS SECTION.
017100      OPEN INPUT TRANSACT
017200      IF FS-TRANSACT NOT EQUAL 0
017300         MOVE 'OPEN'      TO ACCION
017400         MOVE SPACES      TO LLAVE
017500         MOVE 'TRANSACT'  TO ARCHIVO
017600         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
017700                               FS-TRANSACT, FSE-TRANSACT
017800         DISPLAY '>>> ERROR AL ABRIR EL ARCHIVO TRANSACT <<<'
017900                 UPON CONSOLE
018000         STOP RUN
018100      END-IF
018200      OPEN OUTPUT ANARPT
018300      IF FS-ANARPT NOT EQUAL 0
018400         MOVE 'OPEN'      TO ACCION
018500         MOVE SPACES      TO LLAVE
018600         MOVE 'ANARPT'    TO ARCHIVO
018700         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018800                               FS-ANARPT, FSE-ANARPT
018900         CLOSE TRANSACT
019000         DISPLAY '>>> ERROR AL ABRIR EL ARCHIVO ANARPT <<<'
019100                 UPON CONSOLE
019200         STOP RUN
019300      END-IF
019400      MOVE SPACES TO WKS-LIN-TEXTO
019500      STRING 'ASISTENTE FINANCIERO - ANALISIS DE TRANSACCIONES'
019600             DELIMITED BY SIZE INTO WKS-LIN-TEXTO
019700      MOVE WKS-LIN-TEXTO TO REG-ANARPT
019800      WRITE REG-ANARPT AFTER ADVANCING TOP-OF-FORM.
019900 100-APERTURA-ARCHIVOS-E. EXIT.

020100 200-PROCESA-TRANSACCIONES SECTION.
020200      SORT WORK-TRANSACT ON ASCENDING WT-DATE
020300           INPUT PROCEDURE  IS 210-LEE-TRANSACCIONES
020400           OUTPUT PROCEDURE IS 220-PROCESA-ORDENADAS.
020500 200-PROCESA-TRANSACCIONES-E. EXIT.

020700 210-LEE-TRANSACCIONES SECTION.
020800      PERFORM 211-LEE-UN-REGISTRO UNTIL FIN-TRANSACT.
020900 210-LEE-TRANSACCIONES-E. EXIT.

021100 211-LEE-UN-REGISTRO SECTION.
021200      READ TRANSACT
021300         AT END
021400            MOVE 1 TO WKS-FIN-TRANSACT
021500         NOT AT END
021600            ADD 1 TO WKS-CONTADOR-TRANSACCIONES
021700            MOVE TR-DATE           TO WT-DATE
021800            MOVE TR-TYPE           TO WT-TYPE
021900            MOVE TR-CATEGORY       TO WT-CATEGORY
022000            MOVE TR-AMOUNT         TO WT-AMOUNT
022100            MOVE TR-DESCRIPTION    TO WT-DESCRIPTION
022200            RELEASE WORK-REC
022300      END-READ
022400      IF FS-TRANSACT NOT EQUAL 0 AND FS-TRANSACT NOT EQUAL 10
022500         MOVE 'READ'             TO ACCION
022600         MOVE 'TRANSACT'         TO ARCHIVO
022700         MOVE SPACES             TO LLAVE
022800         MOVE WKS-CONTADOR-TRANSACCIONES TO WKS-LLAVE-NUMERO
022900         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023000                               FS-TRANSACT, FSE-TRANSACT
023100         DISPLAY '>>> ERROR AL LEER EL ARCHIVO TRANSACT <<<'
023200                 UPON CONSOLE
023300         STOP RUN
023400      END-IF.
023500 211-LEE-UN-REGISTRO-E. EXIT.

023700 220-PROCESA-ORDENADAS SECTION.
023800      MOVE SPACES TO WKS-LIN-TEXTO
023900      STRING 'DETALLE POR MES - MOVIMIENTOS ORDENADOS POR FECHA'
024000             DELIMITED BY SIZE INTO WKS-LIN-TEXTO
024100      MOVE WKS-LIN-TEXTO TO REG-ANARPT
024200      WRITE REG-ANARPT AFTER ADVANCING 2 LINES
024300      PERFORM 221-DEVUELVE-UN-REGISTRO UNTIL FIN-WORK
024400      IF NOT PRIMER-REGISTRO
024500         PERFORM 240-CIERRE-DE-MES
024600      END-IF.
024700 220-PROCESA-ORDENADAS-E. EXIT.

024900 221-DEVUELVE-UN-REGISTRO SECTION.
025000      RETURN WORK-TRANSACT
025100         AT END
025200            MOVE 1 TO WKS-FIN-WORK
025300         NOT AT END
025400            PERFORM 230-PROCESA-UN-REGISTRO
025500      END-RETURN.
025600 221-DEVUELVE-UN-REGISTRO-E. EXIT.

025800 230-PROCESA-UN-REGISTRO SECTION.
025900      MOVE WT-DATE TO WKS-FECHA-ACTUAL
026000      COMPUTE WKS-MES-CALCULADO = WKS-FA-ANIO * 100 + WKS-FA-MES
026100      IF PRIMER-REGISTRO
026200         MOVE WKS-MES-CALCULADO TO WKS-MES-ACTUAL
026300         MOVE 0 TO WKS-PRIMER-REGISTRO
026400      END-IF
026500      IF WKS-MES-CALCULADO NOT EQUAL WKS-MES-ACTUAL
026600         PERFORM 240-CIERRE-DE-MES
026700         MOVE WKS-MES-CALCULADO TO WKS-MES-ACTUAL
026800      END-IF
026900      EVALUATE TRUE
027000         WHEN WT-ES-INGRESO
027100            ADD WT-AMOUNT TO WKS-TOTAL-INGRESOS
027200            ADD WT-AMOUNT TO WKS-ACUM-INGRESO-MES
027300         WHEN WT-ES-GASTO
027400            ADD WT-AMOUNT TO WKS-TOTAL-EGRESOS
027500            ADD WT-AMOUNT TO WKS-ACUM-EGRESO-MES
027600            ADD 1         TO WKS-CONTADOR-EGRESOS
027700            PERFORM 250-ACUMULA-CATEGORIA
027800      END-EVALUATE
027900      IF WT-AMOUNT > WKS-KPI-MAXIMO
028000         MOVE WT-AMOUNT TO WKS-KPI-MAXIMO
028100      END-IF
028200      IF WT-AMOUNT < WKS-KPI-MINIMO
028300         MOVE WT-AMOUNT TO WKS-KPI-MINIMO
028400      END-IF.
028500 230-PROCESA-UN-REGISTRO-E. EXIT.

028700 240-CIERRE-DE-MES SECTION.
028800      COMPUTE WKS-BALANCE-MES = WKS-ACUM-INGRESO-MES -
028900                                WKS-ACUM-EGRESO-MES
029000      MOVE WKS-ACUM-INGRESO-MES TO WKS-MONTO-A-FORMATEAR
029100      CALL 'FMTMONY' USING WKS-MONTO-A-FORMATEAR,
029200                           WKS-IMPORTE-FORMATEADO
029300      MOVE SPACES TO WKS-LIN-TEXTO
029400      STRING 'MES ' DELIMITED BY SIZE
029500             WKS-MES-ACTUAL DELIMITED BY SIZE
029600             '  INGRESOS ' DELIMITED BY SIZE
029700             WKS-IMPORTE-FORMATEADO DELIMITED BY SIZE
029800             INTO WKS-LIN-TEXTO
029900      MOVE WKS-LIN-TEXTO TO REG-ANARPT
030000      WRITE REG-ANARPT AFTER ADVANCING 1 LINES
030100      MOVE WKS-ACUM-EGRESO-MES TO WKS-MONTO-A-FORMATEAR
030200      CALL 'FMTMONY' USING WKS-MONTO-A-FORMATEAR,
030300                           WKS-IMPORTE-FORMATEADO
030400      MOVE SPACES TO WKS-LIN-TEXTO
030500      STRING 'MES ' DELIMITED BY SIZE
030600             WKS-MES-ACTUAL DELIMITED BY SIZE
030700             '  GASTOS   ' DELIMITED BY SIZE
030800             WKS-IMPORTE-FORMATEADO DELIMITED BY SIZE
030900             INTO WKS-LIN-TEXTO
031000      MOVE WKS-LIN-TEXTO TO REG-ANARPT
031100      WRITE REG-ANARPT AFTER ADVANCING 1 LINES
031200      ADD 1 TO WKS-CANTIDAD-MESES
031300      SET IDX-MES TO WKS-CANTIDAD-MESES
031400      MOVE WKS-MES-ACTUAL       TO WKS-MES-AAAAMM(IDX-MES)
031500      MOVE WKS-ACUM-INGRESO-MES TO WKS-MES-INGRESO(IDX-MES)
031600      MOVE WKS-ACUM-EGRESO-MES  TO WKS-MES-EGRESO(IDX-MES)
031700      MOVE ZEROS TO WKS-ACUM-INGRESO-MES, WKS-ACUM-EGRESO-MES,
031800                    WKS-BALANCE-MES.
031900 240-CIERRE-DE-MES-E. EXIT.

032100 250-ACUMULA-CATEGORIA SECTION.
032200      MOVE 0 TO WKS-INDICADORES-CAT
032300      PERFORM 251-BUSCA-CATEGORIA
032400      IF WKS-INDICADORES-CAT = 0
032500         ADD 1 TO WKS-CANTIDAD-CATEGORIAS
032600         SET IDX-CAT TO WKS-CANTIDAD-CATEGORIAS
032700         MOVE WT-CATEGORY TO WKS-CAT-NOMBRE(IDX-CAT)
032800         MOVE WT-AMOUNT   TO WKS-CAT-MONTO(IDX-CAT)
032900      END-IF.
033000 250-ACUMULA-CATEGORIA-E. EXIT.

033200 251-BUSCA-CATEGORIA SECTION.
033300      SET IDX-CAT TO 1
033400      SEARCH WKS-CATEGORIA VARYING IDX-CAT
033500         AT END
033600            MOVE 0 TO WKS-INDICADORES-CAT
033700         WHEN WKS-CAT-NOMBRE(IDX-CAT) = WT-CATEGORY
033800            ADD WT-AMOUNT TO WKS-CAT-MONTO(IDX-CAT)
033900            MOVE 1 TO WKS-INDICADORES-CAT
034000      END-SEARCH.
034100 251-BUSCA-CATEGORIA-E. EXIT.

034300 800-IMPRIME-RESUMEN SECTION.
034400      COMPUTE WKS-BALANCE-GENERAL = WKS-TOTAL-INGRESOS -
034500                                    WKS-TOTAL-EGRESOS
034600      IF WKS-TOTAL-INGRESOS > ZEROS
034700         COMPUTE WKS-TASA-AHORRO ROUNDED =
034800                 (WKS-BALANCE-GENERAL / WKS-TOTAL-INGRESOS) * 100
034900      ELSE
035000         MOVE ZEROS TO WKS-TASA-AHORRO
035100      END-IF
035200      IF WKS-CONTADOR-EGRESOS > ZEROS
035300         COMPUTE WKS-GASTO-PROMEDIO ROUNDED =
035400                 WKS-TOTAL-EGRESOS / WKS-CONTADOR-EGRESOS
035500      ELSE
035600         MOVE ZEROS TO WKS-GASTO-PROMEDIO
035700      END-IF
035800      MOVE SPACES TO WKS-LIN-TEXTO
035900      STRING 'RESUMEN GENERAL DEL PERIODO' DELIMITED BY SIZE
036000             INTO WKS-LIN-TEXTO
036100      MOVE WKS-LIN-TEXTO TO REG-ANARPT
036200      WRITE REG-ANARPT AFTER ADVANCING TOP-OF-FORM
036300      MOVE WKS-TOTAL-INGRESOS TO WKS-MONTO-A-FORMATEAR
036400      CALL 'FMTMONY' USING WKS-MONTO-A-FORMATEAR,
036500                           WKS-IMPORTE-FORMATEADO
036600      MOVE SPACES TO WKS-LIN-TEXTO
036700      STRING 'TOTAL INGRESOS   ' DELIMITED BY SIZE
036800             WKS-IMPORTE-FORMATEADO DELIMITED BY SIZE
036900             INTO WKS-LIN-TEXTO
037000      MOVE WKS-LIN-TEXTO TO REG-ANARPT
037100      WRITE REG-ANARPT AFTER ADVANCING 2 LINES
037200      MOVE WKS-TOTAL-EGRESOS TO WKS-MONTO-A-FORMATEAR
037300      CALL 'FMTMONY' USING WKS-MONTO-A-FORMATEAR,
037400                           WKS-IMPORTE-FORMATEADO
037500      MOVE SPACES TO WKS-LIN-TEXTO
037600      STRING 'TOTAL GASTOS     ' DELIMITED BY SIZE
037700             WKS-IMPORTE-FORMATEADO DELIMITED BY SIZE
037800             INTO WKS-LIN-TEXTO
037900      MOVE WKS-LIN-TEXTO TO REG-ANARPT
038000      WRITE REG-ANARPT AFTER ADVANCING 1 LINES
038100      MOVE WKS-BALANCE-GENERAL TO WKS-MONTO-A-FORMATEAR
038200      CALL 'FMTMONY' USING WKS-MONTO-A-FORMATEAR,
038300                           WKS-IMPORTE-FORMATEADO
038400      MOVE SPACES TO WKS-LIN-TEXTO
038500      STRING 'BALANCE GENERAL  ' DELIMITED BY SIZE
038600             WKS-IMPORTE-FORMATEADO DELIMITED BY SIZE
038700             INTO WKS-LIN-TEXTO
038800      MOVE WKS-LIN-TEXTO TO REG-ANARPT
038900      WRITE REG-ANARPT AFTER ADVANCING 1 LINES
039000      MOVE WKS-GASTO-PROMEDIO TO WKS-MONTO-A-FORMATEAR
039100      CALL 'FMTMONY' USING WKS-MONTO-A-FORMATEAR,
039200                           WKS-IMPORTE-FORMATEADO
039300      MOVE SPACES TO WKS-LIN-TEXTO
039400      STRING 'GASTO PROMEDIO   ' DELIMITED BY SIZE
039500             WKS-IMPORTE-FORMATEADO DELIMITED BY SIZE
039600             INTO WKS-LIN-TEXTO
039700      MOVE WKS-LIN-TEXTO TO REG-ANARPT
039800      WRITE REG-ANARPT AFTER ADVANCING 1 LINES
039900      PERFORM 810-ORDENA-CATEGORIAS
040000      PERFORM 820-IMPRIME-CATEGORIAS
040100      PERFORM 830-IMPRIME-TENDENCIA
040200      PERFORM 840-IMPRIME-INSIGHTS
040300      PERFORM 850-IMPRIME-KPI.
040400 800-IMPRIME-RESUMEN-E. EXIT.

040600 810-ORDENA-CATEGORIAS SECTION.
040700      IF WKS-CANTIDAD-CATEGORIAS > 1
040800         PERFORM 811-PASADA-DE-ORDEN
040900            VARYING WKS-PASADA-CAT FROM 1 BY 1
041000            UNTIL WKS-PASADA-CAT > WKS-CANTIDAD-CATEGORIAS
041100      END-IF.
041200 810-ORDENA-CATEGORIAS-E. EXIT.

041400 811-PASADA-DE-ORDEN SECTION.
041500      PERFORM 812-COMPARA-PAR
041600         VARYING IDX-CAT FROM 1 BY 1
041700         UNTIL IDX-CAT > WKS-CANTIDAD-CATEGORIAS - 1.
041800 811-PASADA-DE-ORDEN-E. EXIT.

042000 812-COMPARA-PAR SECTION.
042100      IF WKS-CAT-MONTO(IDX-CAT) < WKS-CAT-MONTO(IDX-CAT + 1)
042200         MOVE WKS-CAT-NOMBRE(IDX-CAT)     TO WKS-SWAP-CAT-NOMBRE
042300         MOVE WKS-CAT-MONTO(IDX-CAT)      TO WKS-SWAP-CAT-MONTO
042400         MOVE WKS-CAT-NOMBRE(IDX-CAT + 1) TO WKS-CAT-NOMBRE(IDX-CAT)
042500         MOVE WKS-CAT-MONTO(IDX-CAT + 1)  TO WKS-CAT-MONTO(IDX-CAT)
042600         MOVE WKS-SWAP-CAT-NOMBRE TO WKS-CAT-NOMBRE(IDX-CAT + 1)
042700         MOVE WKS-SWAP-CAT-MONTO  TO WKS-CAT-MONTO(IDX-CAT + 1)
042800      END-IF.
042900 812-COMPARA-PAR-E. EXIT.

043100 820-IMPRIME-CATEGORIAS SECTION.
043200      MOVE WKS-LIN-ENCAB-CATEGORIA TO REG-ANARPT
043300      WRITE REG-ANARPT AFTER ADVANCING TOP-OF-FORM
043400      IF WKS-CANTIDAD-CATEGORIAS > 0
043500         PERFORM 821-IMPRIME-UNA-CATEGORIA
043600            VARYING IDX-CAT FROM 1 BY 1
043700            UNTIL IDX-CAT > WKS-CANTIDAD-CATEGORIAS
043800      END-IF.
043900 820-IMPRIME-CATEGORIAS-E. EXIT.

044100 821-IMPRIME-UNA-CATEGORIA SECTION.
044200      MOVE WKS-CAT-NOMBRE(IDX-CAT) TO CAT-NOMBRE
044300      MOVE WKS-CAT-MONTO(IDX-CAT)  TO WKS-MONTO-A-FORMATEAR
044400      CALL 'FMTMONY' USING WKS-MONTO-A-FORMATEAR,
044500                           WKS-IMPORTE-FORMATEADO
044600      MOVE WKS-IMPORTE-FORMATEADO(4:14) TO CAT-MONTO
044700      IF WKS-TOTAL-EGRESOS > ZEROS
044800         COMPUTE WKS-PCT-A-FORMATEAR ROUNDED =
044900            (WKS-CAT-MONTO(IDX-CAT) / WKS-TOTAL-EGRESOS) * 100
045000      ELSE
045100         MOVE ZEROS TO WKS-PCT-A-FORMATEAR
045200      END-IF
045300      CALL 'FMTPCT' USING WKS-PCT-A-FORMATEAR,
045400                          WKS-PORCENTAJE-FORMATEADO
045500      MOVE WKS-PORCENTAJE-FORMATEADO TO CAT-PORCENTAJE
045600      MOVE WKS-LIN-CATEGORIA-TEXTO TO REG-ANARPT
045700      WRITE REG-ANARPT AFTER ADVANCING 1 LINES.
045800 821-IMPRIME-UNA-CATEGORIA-E. EXIT.

046000 830-IMPRIME-TENDENCIA SECTION.
046100      MOVE SPACES TO WKS-LIN-TEXTO
046200      IF WKS-CANTIDAD-MESES < 2
046300         STRING 'TENDENCIA  INSUFFICIENT DATA' DELIMITED BY SIZE
046400                INTO WKS-LIN-TEXTO
046500      ELSE
046600         SET IDX-MES TO WKS-CANTIDAD-MESES
046700         COMPUTE WKS-DIFERENCIA-MESES =
046800            WKS-MES-EGRESO(IDX-MES) - WKS-MES-EGRESO(IDX-MES - 1)
046900         IF WKS-DIFERENCIA-MESES = ZEROS
047000            STRING 'TENDENCIA  STABLE' DELIMITED BY SIZE
047100                   INTO WKS-LIN-TEXTO
047200         ELSE
047300            IF WKS-MES-EGRESO(IDX-MES - 1) > ZEROS
047400               COMPUTE WKS-PCT-A-FORMATEAR ROUNDED =
047500                  (WKS-DIFERENCIA-MESES / WKS-MES-EGRESO(IDX-MES - 1))
047600                  * 100
047700            ELSE
047800               MOVE ZEROS TO WKS-PCT-A-FORMATEAR
047900            END-IF
048000            CALL 'FMTPCT' USING WKS-PCT-A-FORMATEAR,
048100                                WKS-PORCENTAJE-FORMATEADO
048200            IF WKS-DIFERENCIA-MESES > ZEROS
048300               STRING 'TENDENCIA  INCREASING ' DELIMITED BY SIZE
048400                      WKS-PORCENTAJE-FORMATEADO DELIMITED BY SIZE
048500                      INTO WKS-LIN-TEXTO
048600            ELSE
048700               STRING 'TENDENCIA  DECREASING ' DELIMITED BY SIZE
048800                      WKS-PORCENTAJE-FORMATEADO DELIMITED BY SIZE
048900                      INTO WKS-LIN-TEXTO
049000            END-IF
049100         END-IF
049200      END-IF
049300      MOVE WKS-LIN-TEXTO TO REG-ANARPT
049400      WRITE REG-ANARPT AFTER ADVANCING 2 LINES.
049500 830-IMPRIME-TENDENCIA-E. EXIT.

049700 840-IMPRIME-INSIGHTS SECTION.
049800      MOVE SPACES TO WKS-LIN-TEXTO
049900      STRING 'INSIGHTS' DELIMITED BY SIZE INTO WKS-LIN-TEXTO
050000      MOVE WKS-LIN-TEXTO TO REG-ANARPT
050100      WRITE REG-ANARPT AFTER ADVANCING 2 LINES
050200      CALL 'FMTPCT' USING WKS-TASA-AHORRO, WKS-PORCENTAJE-FORMATEADO
050300      MOVE SPACES TO WKS-LIN-TEXTO
050400      EVALUATE TRUE
050500         WHEN WKS-TASA-AHORRO > 20
050600            STRING 'EXCELLENT SAVINGS RATE ' DELIMITED BY SIZE
050700                   WKS-PORCENTAJE-FORMATEADO DELIMITED BY SIZE
050800                   INTO WKS-LIN-TEXTO
050900         WHEN WKS-TASA-AHORRO > 10
051000            STRING 'WARN SAVINGS RATE ' DELIMITED BY SIZE
051100                   WKS-PORCENTAJE-FORMATEADO DELIMITED BY SIZE
051200                   ' - RAISE TOWARD 20 PCT' DELIMITED BY SIZE
051300                   INTO WKS-LIN-TEXTO
051400         WHEN OTHER
051500            STRING 'ALERT SAVINGS RATE ONLY ' DELIMITED BY SIZE
051600                   WKS-PORCENTAJE-FORMATEADO DELIMITED BY SIZE
051700                   INTO WKS-LIN-TEXTO
051800      END-EVALUATE
051900      MOVE WKS-LIN-TEXTO TO REG-ANARPT
052000      WRITE REG-ANARPT AFTER ADVANCING 1 LINES
052100      IF WKS-CANTIDAD-CATEGORIAS > 0
052200         SET IDX-CAT TO 1
052300         IF WKS-TOTAL-EGRESOS > ZEROS
052400            COMPUTE WKS-PCT-A-FORMATEAR ROUNDED =
052500               (WKS-CAT-MONTO(IDX-CAT) / WKS-TOTAL-EGRESOS) * 100
052600         ELSE
052700            MOVE ZEROS TO WKS-PCT-A-FORMATEAR
052800         END-IF
052900         CALL 'FMTPCT' USING WKS-PCT-A-FORMATEAR,
053000                             WKS-PORCENTAJE-FORMATEADO
053100         MOVE SPACES TO WKS-LIN-TEXTO
053200         STRING 'TOP EXPENSE ' DELIMITED BY SIZE
053300                WKS-CAT-NOMBRE(IDX-CAT) DELIMITED BY SIZE
053400                ' ' DELIMITED BY SIZE
053500                WKS-PORCENTAJE-FORMATEADO DELIMITED BY SIZE
053600                INTO WKS-LIN-TEXTO
053700         MOVE WKS-LIN-TEXTO TO REG-ANARPT
053800         WRITE REG-ANARPT AFTER ADVANCING 1 LINES
053900         IF WKS-PCT-A-FORMATEAR > 40
054000            MOVE SPACES TO WKS-LIN-TEXTO
054100            STRING 'WARN ' DELIMITED BY SIZE
054200                   WKS-CAT-NOMBRE(IDX-CAT) DELIMITED BY SIZE
054300                   ' EXCEEDS 40 PCT OF SPENDING' DELIMITED BY SIZE
054400                   INTO WKS-LIN-TEXTO
054500            MOVE WKS-LIN-TEXTO TO REG-ANARPT
054600            WRITE REG-ANARPT AFTER ADVANCING 1 LINES
054700         END-IF
054800      END-IF
054900      IF WKS-CONTADOR-EGRESOS > ZEROS
055000         MOVE WKS-GASTO-PROMEDIO TO WKS-MONTO-A-FORMATEAR
055100         CALL 'FMTMONY' USING WKS-MONTO-A-FORMATEAR,
055200                              WKS-IMPORTE-FORMATEADO
055300         MOVE SPACES TO WKS-LIN-TEXTO
055400         STRING 'AVG EXPENSE ' DELIMITED BY SIZE
055500                WKS-IMPORTE-FORMATEADO DELIMITED BY SIZE
055600                INTO WKS-LIN-TEXTO
055700         MOVE WKS-LIN-TEXTO TO REG-ANARPT
055800         WRITE REG-ANARPT AFTER ADVANCING 1 LINES
055900      END-IF.
056000 840-IMPRIME-INSIGHTS-E. EXIT.

056200 850-IMPRIME-KPI SECTION.
056300      IF WKS-CONTADOR-TRANSACCIONES > ZEROS
056400         COMPUTE WKS-KPI-PROMEDIO ROUNDED =
056500            (WKS-TOTAL-INGRESOS + WKS-TOTAL-EGRESOS) /
056600            WKS-CONTADOR-TRANSACCIONES
056700      ELSE
056800         MOVE ZEROS TO WKS-KPI-PROMEDIO
056900      END-IF
057000      MOVE SPACES TO WKS-LIN-TEXTO
057100      STRING 'KPI' DELIMITED BY SIZE INTO WKS-LIN-TEXTO
057200      MOVE WKS-LIN-TEXTO TO REG-ANARPT
057300      WRITE REG-ANARPT AFTER ADVANCING 2 LINES
057400      MOVE WKS-TOTAL-EGRESOS TO WKS-MONTO-A-FORMATEAR
057500      CALL 'FMTMONY' USING WKS-MONTO-A-FORMATEAR,
057600                           WKS-IMPORTE-FORMATEADO
057700      MOVE SPACES TO WKS-LIN-TEXTO
057800      STRING 'TOTAL SPENT      ' DELIMITED BY SIZE
057900             WKS-IMPORTE-FORMATEADO DELIMITED BY SIZE
058000             INTO WKS-LIN-TEXTO
058100      MOVE WKS-LIN-TEXTO TO REG-ANARPT
058200      WRITE REG-ANARPT AFTER ADVANCING 1 LINES
058300      MOVE WKS-KPI-PROMEDIO TO WKS-MONTO-A-FORMATEAR
058400      CALL 'FMTMONY' USING WKS-MONTO-A-FORMATEAR,
058500                           WKS-IMPORTE-FORMATEADO
058600      MOVE SPACES TO WKS-LIN-TEXTO
058700      STRING 'MEAN TRANSACTION ' DELIMITED BY SIZE
058800             WKS-IMPORTE-FORMATEADO DELIMITED BY SIZE
058900             INTO WKS-LIN-TEXTO
059000      MOVE WKS-LIN-TEXTO TO REG-ANARPT
059100      WRITE REG-ANARPT AFTER ADVANCING 1 LINES
059200      MOVE WKS-KPI-MAXIMO TO WKS-MONTO-A-FORMATEAR
059300      CALL 'FMTMONY' USING WKS-MONTO-A-FORMATEAR,
059400                           WKS-IMPORTE-FORMATEADO
059500      MOVE SPACES TO WKS-LIN-TEXTO
059600      STRING 'MAXIMUM          ' DELIMITED BY SIZE
059700             WKS-IMPORTE-FORMATEADO DELIMITED BY SIZE
059800             INTO WKS-LIN-TEXTO
059900      MOVE WKS-LIN-TEXTO TO REG-ANARPT
060000      WRITE REG-ANARPT AFTER ADVANCING 1 LINES
060100      IF WKS-CONTADOR-TRANSACCIONES = ZEROS
060200         MOVE ZEROS TO WKS-KPI-MINIMO
060300      END-IF
060400      MOVE WKS-KPI-MINIMO TO WKS-MONTO-A-FORMATEAR
060500      CALL 'FMTMONY' USING WKS-MONTO-A-FORMATEAR,
060600                           WKS-IMPORTE-FORMATEADO
060700      MOVE SPACES TO WKS-LIN-TEXTO
060800      STRING 'MINIMUM          ' DELIMITED BY SIZE
060900             WKS-IMPORTE-FORMATEADO DELIMITED BY SIZE
061000             INTO WKS-LIN-TEXTO
061100      MOVE WKS-LIN-TEXTO TO REG-ANARPT
061200      WRITE REG-ANARPT AFTER ADVANCING 1 LINES
061300      MOVE WKS-CONTADOR-TRANSACCIONES TO WKS-CONTADOR-TRANS-ED
061400      MOVE SPACES TO WKS-LIN-TEXTO
061500      STRING 'TRANSACTION COUNT ' DELIMITED BY SIZE
061600             WKS-CONTADOR-TRANS-ED DELIMITED BY SIZE
061700             INTO WKS-LIN-TEXTO
061800      MOVE WKS-LIN-TEXTO TO REG-ANARPT
061900      WRITE REG-ANARPT AFTER ADVANCING 1 LINES.
062000 850-IMPRIME-KPI-E. EXIT.

062200 900-CIERRA-ARCHIVOS SECTION.
062300      CLOSE TRANSACT
062400                ANARPT.
062500 900-CIERRA-ARCHIVOS-E. EXIT.
