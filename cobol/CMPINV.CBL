000100******************************************************************
000200* FECHA       : 15/03/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : ASISTENTE FINANCIERO                             *
000500* PROGRAMA    : CMPINV                                           *
000600* TIPO        : RUTINA (CALLED)                                  *
000700* DESCRIPCION : COMPARA UN MONTO A UN PLAZO CONTRA UNA TABLA FIJA*
000800*             : DE OPCIONES DE INVERSION (POUPANCA, CDB, TESOURO)*
000900*             : SIN APORTE MENSUAL, Y LAS ORDENA DE MAYOR A MENOR*
001000*             : MONTO FINAL                                      *
001100* ARCHIVOS    : NO APLICA                                        *
001200* PROGRAMA(S) : LLAMA A INVPROJ POR CADA OPCION                  *
001300*             : LLAMADA POR SIMBATCH                             *
001400******************************************************************
001500*    HISTORIAL DE CAMBIOS
001600*    FECHA      INIC  TICKET     DESCRIPCION
001700*    ---------  ----  ---------  --------------------------------
001800*    15/03/2024 EEDR  FIN-0100   VERSION INICIAL
001900*    30/07/2024 EEDR  FIN-0146   SE ELIMINAN CICLOS ANIDADOS EN
001910*                                LINEA Y SE BLINDAN AREAS DE PASO
002000     IDENTIFICATION DIVISION.
002100     PROGRAM-ID. CMPINV.
002200     AUTHOR.     ERICK RAMIREZ.
002300     INSTALLATION. BANCO INDUSTRIAL - EDUCACION SEMILLERO.
002400     DATE-WRITTEN. 15/03/2024.
002500     DATE-COMPILED.
002600     SECURITY.   NINGUNA.
002700     ENVIRONMENT DIVISION.
002800     CONFIGURATION SECTION.
002900     DATA DIVISION.
003000     WORKING-STORAGE SECTION.
003100*    ------------------->  TABLA FIJA DE OPCIONES DE INVERSION
003200 01  WKS-OPCIONES-DATOS.
003300     02 FILLER PIC X(23) VALUE 'POUPANCA       006.1700'.
003400     02 FILLER PIC X(23) VALUE 'CDB            013.0000'.
003500     02 FILLER PIC X(23) VALUE 'TESOURO DIRETO 011.5000'.
003600 01  WKS-OPCIONES REDEFINES WKS-OPCIONES-DATOS.
003700     02 WKS-OPCION OCCURS 3 TIMES INDEXED BY IDX-OPC.
003800        03 WKS-OPC-NOMBRE          PIC X(15).
003900        03 WKS-OPC-TASA            PIC 9(03)V9(04).
004000*    ------------------->  PARAMETROS DE PASO A INVPROJ
004100 01  WKS-PARM-INVPROJ.
004200     02 WKS-INV-MONTO-INICIAL      PIC 9(09)V99 VALUE ZEROS.
004300     02 WKS-INV-APORTE             PIC 9(07)V99 VALUE ZEROS.
004400     02 WKS-INV-TASA-ANUAL         PIC 9(03)V9(04) VALUE ZEROS.
004500     02 WKS-INV-PLAZO-MESES        PIC 9(04) VALUE ZEROS.
004600     02 WKS-INV-MONTO-FINAL        PIC 9(09)V99 VALUE ZEROS.
004700     02 WKS-INV-TOTAL-INVERTIDO    PIC 9(09)V99 VALUE ZEROS.
004800     02 WKS-INV-TOTAL-INTERES      PIC S9(09)V99 VALUE ZEROS.
004900     02 FILLER                     PIC X(01) VALUE SPACES.
004910 01  WKS-PARM-INVPROJ-TEXTO REDEFINES WKS-PARM-INVPROJ
004920                                      PIC X(65).
005000     COPY EVOLC.
005100 01  WKS-CONTADOR-COMPARA           PIC 9(02) COMP VALUE ZEROS.
005200 01  WKS-VARIABLE-INTERCAMBIO.
005300     02 WKS-SWAP-NOMBRE            PIC X(15) VALUE SPACES.
005400     02 WKS-SWAP-TASA              PIC 9(03)V9(04) VALUE ZEROS.
005500     02 WKS-SWAP-FINAL             PIC 9(09)V99 VALUE ZEROS.
005600     02 WKS-SWAP-RETORNO-PCT       PIC S9(03)V99 VALUE ZEROS.
005610 01  WKS-VARIABLE-INTERCAMBIO-TEXTO REDEFINES
005620              WKS-VARIABLE-INTERCAMBIO PIC X(38).
005700     LINKAGE SECTION.
005800 01  LK-MONTO-A-COMPARAR           PIC 9(09)V99.
005900 01  LK-PLAZO-MESES                PIC 9(04).
006000 01  LK-CANTIDAD-OPCIONES          PIC 9(02) COMP.
006100 01  LK-TABLA-COMPARACION.
006200     02 LK-COMP-FILA OCCURS 3 TIMES INDEXED BY IDX-CMP.
006300        03 LK-COMP-RANGO           PIC 9(02).
006400        03 LK-COMP-NOMBRE          PIC X(15).
006500        03 LK-COMP-TASA            PIC 9(03)V9(04).
006600        03 LK-COMP-MONTO-FINAL     PIC 9(09)V99.
006700        03 LK-COMP-RETORNO-PCT     PIC S9(03)V99.
006800     PROCEDURE DIVISION USING LK-MONTO-A-COMPARAR, LK-PLAZO-MESES,
006900                LK-CANTIDAD-OPCIONES, LK-TABLA-COMPARACION.
007000 100-PRINCIPAL SECTION.
007100     PERFORM 110-INICIALIZAR
007200     PERFORM 200-PROYECTA-CADA-OPCION
007300        VARYING IDX-OPC FROM 1 BY 1 UNTIL IDX-OPC > 3
007400     PERFORM 300-ORDENA-DESCENDENTE
007500     PERFORM 400-NUMERA-RANGOS
007600     GOBACK.
007700 100-PRINCIPAL-E. EXIT.
007800
007900 110-INICIALIZAR SECTION.
007910     MOVE ZEROS TO WKS-PARM-INVPROJ-TEXTO
007920     MOVE ZEROS TO WKS-VARIABLE-INTERCAMBIO-TEXTO
008000     MOVE 3 TO LK-CANTIDAD-OPCIONES
008100     INITIALIZE LK-TABLA-COMPARACION.
008200 110-INICIALIZAR-E. EXIT.
008300
008400*--------> POR CADA OPCION FIJA, CORRE INVPROJ SIN APORTE (U4)
008500 200-PROYECTA-CADA-OPCION SECTION.
008600     MOVE LK-MONTO-A-COMPARAR TO WKS-INV-MONTO-INICIAL
008700     MOVE ZEROS               TO WKS-INV-APORTE
008800     MOVE WKS-OPC-TASA(IDX-OPC) TO WKS-INV-TASA-ANUAL
008900     MOVE LK-PLAZO-MESES        TO WKS-INV-PLAZO-MESES
009000     CALL 'INVPROJ' USING WKS-INV-MONTO-INICIAL, WKS-INV-APORTE,
009100          WKS-INV-TASA-ANUAL, WKS-INV-PLAZO-MESES,
009200          WKS-INV-MONTO-FINAL, WKS-INV-TOTAL-INVERTIDO,
009300          WKS-INV-TOTAL-INTERES, TABLA-EVOLUCION
009400     MOVE WKS-OPC-NOMBRE(IDX-OPC)     TO LK-COMP-NOMBRE(IDX-OPC)
009500     MOVE WKS-OPC-TASA(IDX-OPC)       TO LK-COMP-TASA(IDX-OPC)
009600     MOVE WKS-INV-MONTO-FINAL         TO LK-COMP-MONTO-FINAL(IDX-OPC)
009700     IF WKS-INV-MONTO-INICIAL = ZEROS
009800        MOVE ZEROS TO LK-COMP-RETORNO-PCT(IDX-OPC)
009900     ELSE
010000        COMPUTE LK-COMP-RETORNO-PCT(IDX-OPC) ROUNDED =
010100           (WKS-INV-TOTAL-INTERES / WKS-INV-MONTO-INICIAL) * 100
010200     END-IF.
010300 200-PROYECTA-CADA-OPCION-E. EXIT.
010400
010500*--------> BURBUJA SIMPLE, DE MAYOR A MENOR MONTO FINAL
010600 300-ORDENA-DESCENDENTE SECTION.
010700     PERFORM 301-EJECUTA-UNA-PASADA
010710        VARYING IDX-CMP FROM 1 BY 1 UNTIL IDX-CMP > 2.
010800 300-ORDENA-DESCENDENTE-E. EXIT.
010810
010820 301-EJECUTA-UNA-PASADA SECTION.
010830     PERFORM 302-COMPARA-UN-PAR
010840        VARYING IDX-OPC FROM 1 BY 1 UNTIL IDX-OPC > (3 - IDX-CMP).
010850 301-EJECUTA-UNA-PASADA-E. EXIT.
010860
010870 302-COMPARA-UN-PAR SECTION.
010900     IF LK-COMP-MONTO-FINAL(IDX-OPC) <
011000        LK-COMP-MONTO-FINAL(IDX-OPC + 1)
011100        PERFORM 310-INTERCAMBIA-FILAS
011200     END-IF.
011210 302-COMPARA-UN-PAR-E. EXIT.
011600
011700 310-INTERCAMBIA-FILAS SECTION.
011800     MOVE LK-COMP-NOMBRE(IDX-OPC)      TO WKS-SWAP-NOMBRE
011900     MOVE LK-COMP-TASA(IDX-OPC)        TO WKS-SWAP-TASA
012000     MOVE LK-COMP-MONTO-FINAL(IDX-OPC) TO WKS-SWAP-FINAL
012100     MOVE LK-COMP-RETORNO-PCT(IDX-OPC) TO WKS-SWAP-RETORNO-PCT
012200     MOVE LK-COMP-NOMBRE(IDX-OPC + 1)      TO LK-COMP-NOMBRE(IDX-OPC)
012300     MOVE LK-COMP-TASA(IDX-OPC + 1)        TO LK-COMP-TASA(IDX-OPC)
012400     MOVE LK-COMP-MONTO-FINAL(IDX-OPC + 1) TO
012500        LK-COMP-MONTO-FINAL(IDX-OPC)
012600     MOVE LK-COMP-RETORNO-PCT(IDX-OPC + 1) TO
012700        LK-COMP-RETORNO-PCT(IDX-OPC)
012800     MOVE WKS-SWAP-NOMBRE      TO LK-COMP-NOMBRE(IDX-OPC + 1)
012900     MOVE WKS-SWAP-TASA        TO LK-COMP-TASA(IDX-OPC + 1)
013000     MOVE WKS-SWAP-FINAL       TO LK-COMP-MONTO-FINAL(IDX-OPC + 1)
013100     MOVE WKS-SWAP-RETORNO-PCT TO LK-COMP-RETORNO-PCT(IDX-OPC + 1).
013200 310-INTERCAMBIA-FILAS-E. EXIT.
013300
013400 400-NUMERA-RANGOS SECTION.
013410     PERFORM 401-ASIGNA-UN-RANGO
013420        VARYING IDX-CMP FROM 1 BY 1 UNTIL IDX-CMP > 3.
013700 400-NUMERA-RANGOS-E. EXIT.
013710
013720 401-ASIGNA-UN-RANGO SECTION.
013730     MOVE IDX-CMP TO LK-COMP-RANGO(IDX-CMP).
013740 401-ASIGNA-UN-RANGO-E. EXIT.
