000100******************************************************************
000200* COPYBOOK    : EVOLC                                            *
000300* DESCRIPCION : TABLA DE EVOLUCION MES A MES (CADA 12 MESES Y EL *
000400*             : ULTIMO MES) DEVUELTA POR INVPROJ PARA EL BLOQUE  *
000500*             : INVS DEL REPORTE SIMRPT                          *
000600* USADA POR   : INVPROJ, RETPLAN, CMPINV, SIMBATCH               *
000700******************************************************************
000800*    FECHA      INIC  TICKET     DESCRIPCION
000900*    ---------  ----  ---------  --------------------------------
001000*    12/03/2024 EEDR  FIN-0097   VERSION INICIAL
001100 01  TABLA-EVOLUCION.
001200     02 EVOL-CUENTA               PIC 9(02) COMP.
001300     02 EVOL-FILA OCCURS 40 TIMES INDEXED BY IDX-EVOL.
001400        03 EVOL-MES               PIC 9(04).
001500        03 EVOL-SALDO             PIC 9(09)V99.
001600     02 FILLER                    PIC X(01) VALUE SPACES.
