000100******************************************************************
000200* FECHA       : 16/03/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : ASISTENTE FINANCIERO                             *
000500* PROGRAMA    : FMTMONY                                          *
000600* TIPO        : RUTINA (CALLED)                                  *
000700* DESCRIPCION : DA FORMATO BRASILENO A UN IMPORTE (PUNTO PARA    *
000800*             : MILES, COMA PARA DECIMALES, PREFIJO 'R$ '),      *
000900*             : USADO PARA IMPRIMIR EN SIMRPT Y ANARPT           *
001000* ARCHIVOS    : NO APLICA                                        *
001100* PROGRAMA(S) : LLAMA A VALMON COMO CHEQUEO DEFENSIVO            *
001200*             : LLAMADA POR SIMBATCH Y ANLBATCH                  *
001300******************************************************************
001400*    HISTORIAL DE CAMBIOS
001500*    FECHA      INIC  TICKET     DESCRIPCION
001600*    ---------  ----  ---------  --------------------------------
001700*    16/03/2024 EEDR  FIN-0101   VERSION INICIAL
001800*    09/04/2024 EEDR  FIN-0115   SE AGREGA SIGNO NEGATIVO PARA
001900*                                LOS SALDOS DE ANLBATCH
001950*    30/07/2024 EEDR  FIN-0147   SE ELIMINA CICLO EN LINEA Y SE
001960*                                BLINDA CONTRA LINKAGE EN BLANCO
002000     IDENTIFICATION DIVISION.
002100     PROGRAM-ID. FMTMONY.
002200     AUTHOR.     ERICK RAMIREZ.
002300     INSTALLATION. BANCO INDUSTRIAL - EDUCACION SEMILLERO.
002400     DATE-WRITTEN. 16/03/2024.
002500     DATE-COMPILED.
002600     SECURITY.   NINGUNA.
002700     ENVIRONMENT DIVISION.
002800     CONFIGURATION SECTION.
002900     DATA DIVISION.
003000     WORKING-STORAGE SECTION.
003100*    ------------------->  IMPORTE EDITADO SIN SEPARADORES
003200 01  WKS-IMPORTE-EDITADO          PIC ZZZZZZZZ9,99.
003300 01  WKS-IMPORTE-REDEFINE REDEFINES WKS-IMPORTE-EDITADO.
003400     02 WKS-IMP-CARACTER OCCURS 12 TIMES INDEXED BY IDX-IMP
003500        PIC X(01).
003600 01  WKS-CADENA-ARMADA            PIC X(20) VALUE SPACES.
003700 01  WKS-CONTADORES.
003710     02 WKS-PUNTERO-ARMADO        PIC 9(02) COMP VALUE ZEROS.
003800     02 WKS-DIGITOS-VISTOS        PIC 9(02) COMP VALUE ZEROS.
003900     02 WKS-DIGITOS-ANTES-PUNTO   PIC 9(02) COMP VALUE ZEROS.
003910 01  WKS-CONTADORES-TABLA REDEFINES WKS-CONTADORES.
003920     02 WKS-CONTADOR-VALOR        PIC 9(02) COMP OCCURS 3 TIMES.
004000 01  WKS-MONTO-ABSOLUTO           PIC 9(09)V99 VALUE ZEROS.
004100 01  WKS-STRING-CHEQUEO           PIC X(20) VALUE SPACES.
004200 01  WKS-CODIGO-CHEQUEO           PIC 9(02) VALUE ZEROS.
004300 01  WKS-DESC-CHEQUEO             PIC X(40) VALUE SPACES.
004400     LINKAGE SECTION.
004500 01  LK-MONTO                     PIC S9(09)V99.
004510 01  LK-MONTO-TEXTO REDEFINES LK-MONTO PIC X(11).
004600 01  LK-IMPORTE-FORMATEADO        PIC X(20).
004700     PROCEDURE DIVISION USING LK-MONTO, LK-IMPORTE-FORMATEADO.
004800 100-PRINCIPAL SECTION.
004900     PERFORM 110-INICIALIZAR
005000     PERFORM 200-ARMA-SEPARADOR-DE-MILES
005100     PERFORM 300-APLICA-SIGNO
005200     PERFORM 800-CHEQUEA-FORMATO-RESULTANTE
005300     GOBACK.
005400 100-PRINCIPAL-E. EXIT.
005500
005600 110-INICIALIZAR SECTION.
005610     MOVE ZEROS  TO WKS-CONTADOR-VALOR(1), WKS-CONTADOR-VALOR(2),
005620                    WKS-CONTADOR-VALOR(3)
005900     MOVE SPACES TO WKS-CADENA-ARMADA
005910     IF LK-MONTO-TEXTO = SPACES
005920        MOVE ZEROS TO WKS-MONTO-ABSOLUTO
005930     ELSE
006000        MOVE LK-MONTO TO WKS-MONTO-ABSOLUTO
006100        IF LK-MONTO < ZEROS
006200           COMPUTE WKS-MONTO-ABSOLUTO = LK-MONTO * -1
006300        END-IF
006310     END-IF
006400     MOVE WKS-MONTO-ABSOLUTO TO WKS-IMPORTE-EDITADO
006500     INITIALIZE LK-IMPORTE-FORMATEADO.
006600 110-INICIALIZAR-E. EXIT.
006700
006800*--------> RECORRE LOS 12 CARACTERES EDITADOS DE DERECHA A
006900*           IZQUIERDA, INSERTANDO UN PUNTO CADA 3 DIGITOS DE
007000*           LA PARTE ENTERA (LA COMA DECIMAL VIENE DEL PICTURE)
007100 200-ARMA-SEPARADOR-DE-MILES SECTION.
007200     MOVE SPACES TO WKS-CADENA-ARMADA
007300     MOVE ZEROS TO WKS-PUNTERO-ARMADO
007310     PERFORM 201-PROCESA-UN-CARACTER
007320        VARYING IDX-IMP FROM 1 BY 1 UNTIL IDX-IMP > 12.
009400 200-ARMA-SEPARADOR-DE-MILES-E. EXIT.
009410
009420 201-PROCESA-UN-CARACTER SECTION.
009430     IF WKS-IMP-CARACTER(IDX-IMP) NOT = SPACE
009440        IF WKS-IMP-CARACTER(IDX-IMP) = ','
009450           ADD 1 TO WKS-PUNTERO-ARMADO
009460           MOVE ',' TO WKS-CADENA-ARMADA(WKS-PUNTERO-ARMADO:1)
009470           MOVE ZEROS TO WKS-DIGITOS-ANTES-PUNTO
009480        ELSE
009490           IF WKS-DIGITOS-ANTES-PUNTO = 3
009500              ADD 1 TO WKS-PUNTERO-ARMADO
009510              MOVE '.' TO
009520                 WKS-CADENA-ARMADA(WKS-PUNTERO-ARMADO:1)
009530              MOVE ZEROS TO WKS-DIGITOS-ANTES-PUNTO
009540           END-IF
009550           ADD 1 TO WKS-PUNTERO-ARMADO
009560           MOVE WKS-IMP-CARACTER(IDX-IMP)
009570              TO WKS-CADENA-ARMADA(WKS-PUNTERO-ARMADO:1)
009580           ADD 1 TO WKS-DIGITOS-ANTES-PUNTO
009590           ADD 1 TO WKS-DIGITOS-VISTOS
009600        END-IF
009610     END-IF.
009620 201-PROCESA-UN-CARACTER-E. EXIT.
009630
009640*--------> UN VALOR NEGATIVO SE PREFIJA CON EL SIGNO '-'
009700 300-APLICA-SIGNO SECTION.
009800     IF LK-MONTO < ZEROS
009900        STRING '-R$ ' DELIMITED BY SIZE
010000               WKS-CADENA-ARMADA DELIMITED BY SIZE
010100               INTO LK-IMPORTE-FORMATEADO
010200     ELSE
010300        STRING 'R$ ' DELIMITED BY SIZE
010400               WKS-CADENA-ARMADA DELIMITED BY SIZE
010500               INTO LK-IMPORTE-FORMATEADO
010600     END-IF.
010700 300-APLICA-SIGNO-E. EXIT.
010800
010900*--------> CHEQUEO DEFENSIVO: LA PARTE NUMERICA DEBE PASAR VALMON
011000 800-CHEQUEA-FORMATO-RESULTANTE SECTION.
011100     MOVE SPACES TO WKS-STRING-CHEQUEO
011200     MOVE WKS-CADENA-ARMADA TO WKS-STRING-CHEQUEO
011300     CALL 'VALMON' USING WKS-STRING-CHEQUEO, WKS-CODIGO-CHEQUEO,
011400          WKS-DESC-CHEQUEO
011500     IF WKS-CODIGO-CHEQUEO NOT = ZEROS
011600        MOVE 'R$ 0,00' TO LK-IMPORTE-FORMATEADO
011700     END-IF.
011800 800-CHEQUEA-FORMATO-RESULTANTE-E. EXIT.
