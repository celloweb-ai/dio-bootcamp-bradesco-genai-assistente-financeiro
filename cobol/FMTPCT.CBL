000100******************************************************************
000200* FECHA       : 16/03/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : ASISTENTE FINANCIERO                             *
000500* PROGRAMA    : FMTPCT                                           *
000600* TIPO        : RUTINA (CALLED)                                  *
000700* DESCRIPCION : DA FORMATO BRASILENO A UN PORCENTAJE (COMA PARA  *
000800*             : DECIMALES, SUFIJO '%'), USADO EN SIMRPT, ANARPT  *
000900*             : Y EN LOS MENSAJES DE INSIGHTS DE ANLBATCH        *
001000* ARCHIVOS    : NO APLICA                                        *
001100* PROGRAMA(S) : NO APLICA                                        *
001200*             : LLAMADA POR SIMBATCH, ANLBATCH Y RETPLAN         *
001300******************************************************************
001400*    HISTORIAL DE CAMBIOS
001500*    FECHA      INIC  TICKET     DESCRIPCION
001600*    ---------  ----  ---------  --------------------------------
001700*    16/03/2024 EEDR  FIN-0102   VERSION INICIAL
001800*    10/04/2024 EEDR  FIN-0116   SE QUITAN LOS BLANCOS DE ZZ9,99
001900*                                ANTES DE CONCATENAR EL SUFIJO
001950*    30/07/2024 EEDR  FIN-0145   SE ELIMINA CICLO EN LINEA, SE
001960*                                BLINDA CONTRA LINKAGE EN BLANCO
002000     IDENTIFICATION DIVISION.
002100     PROGRAM-ID. FMTPCT.
002200     AUTHOR.     ERICK RAMIREZ.
002300     INSTALLATION. BANCO INDUSTRIAL - EDUCACION SEMILLERO.
002400     DATE-WRITTEN. 16/03/2024.
002500     DATE-COMPILED.
002600     SECURITY.   NINGUNA.
002700     ENVIRONMENT DIVISION.
002800     CONFIGURATION SECTION.
002900     DATA DIVISION.
003000     WORKING-STORAGE SECTION.
003100 01  WKS-VALOR-ABSOLUTO           PIC S9(03)V99 VALUE ZEROS.
003200 01  WKS-PORCENTAJE-EDITADO       PIC ZZ9,99.
003210 01  WKS-PORCENTAJE-EDITADO-TEXTO REDEFINES WKS-PORCENTAJE-EDITADO
003220                                      PIC X(06).
003300 01  WKS-INDICES.
003310     02 WKS-INICIO-NO-BLANCO      PIC 9(02) COMP VALUE ZEROS.
003400     02 WKS-INDICE-BLANCO         PIC 9(02) COMP VALUE ZEROS.
003410     02 WKS-LONGITUD-VALOR        PIC 9(02) COMP VALUE ZEROS.
003420 01  WKS-INDICES-TABLA REDEFINES WKS-INDICES.
003430     02 WKS-INDICE-VALOR          PIC 9(02) COMP OCCURS 3 TIMES.
003500     LINKAGE SECTION.
003600 01  LK-VALOR-PCT                 PIC S9(03)V99.
003610 01  LK-VALOR-PCT-TEXTO REDEFINES LK-VALOR-PCT PIC X(05).
003700 01  LK-PORCENTAJE-FORMATEADO     PIC X(10).
003800     PROCEDURE DIVISION USING LK-VALOR-PCT,
003900                LK-PORCENTAJE-FORMATEADO.
004000 100-PRINCIPAL SECTION.
004100     PERFORM 110-INICIALIZAR
004200     PERFORM 200-ARMA-PORCENTAJE
004300     GOBACK.
004400 100-PRINCIPAL-E. EXIT.
004500
004600 110-INICIALIZAR SECTION.
004700     MOVE ZEROS  TO WKS-INDICE-VALOR(1), WKS-INDICE-VALOR(2),
004800                    WKS-INDICE-VALOR(3)
004900     IF LK-VALOR-PCT-TEXTO = SPACES
004910        MOVE ZEROS TO WKS-VALOR-ABSOLUTO
004920     ELSE
004930        MOVE LK-VALOR-PCT TO WKS-VALOR-ABSOLUTO
004940        IF LK-VALOR-PCT < ZEROS
005100           COMPUTE WKS-VALOR-ABSOLUTO = LK-VALOR-PCT * -1
005150        END-IF
005160     END-IF
005300     INITIALIZE LK-PORCENTAJE-FORMATEADO.
005400 110-INICIALIZAR-E. EXIT.
005500
005600*--------> EL PICTURE ZZ9,99 YA DEJA LA COMA DECIMAL, PERO
005700*           SUPRIME CEROS A LA IZQUIERDA CON BLANCOS; SE BUSCA
005800*           EL PRIMER CARACTER NO BLANCO ANTES DE ARMAR LA
005900*           CADENA FINAL CON EL SIGNO Y EL SUFIJO '%'
006000 200-ARMA-PORCENTAJE SECTION.
006100     MOVE WKS-VALOR-ABSOLUTO TO WKS-PORCENTAJE-EDITADO
006200     PERFORM 201-BUSCA-UN-CARACTER
006210        VARYING WKS-INDICE-BLANCO FROM 1 BY 1
006300             UNTIL WKS-INDICE-BLANCO > 6
006810     COMPUTE WKS-LONGITUD-VALOR = 7 - WKS-INICIO-NO-BLANCO
006900     IF LK-VALOR-PCT < ZEROS
007000        STRING '-' DELIMITED BY SIZE
007100               WKS-PORCENTAJE-EDITADO-TEXTO(WKS-INICIO-NO-BLANCO:
007110                  WKS-LONGITUD-VALOR) DELIMITED BY SIZE
007300               '%' DELIMITED BY SIZE
007400               INTO LK-PORCENTAJE-FORMATEADO
007500     ELSE
007600        STRING WKS-PORCENTAJE-EDITADO-TEXTO(WKS-INICIO-NO-BLANCO:
007610                  WKS-LONGITUD-VALOR) DELIMITED BY SIZE
007800               '%' DELIMITED BY SIZE
007900               INTO LK-PORCENTAJE-FORMATEADO
008000     END-IF.
008010 200-ARMA-PORCENTAJE-E. EXIT.
008020
008030 201-BUSCA-UN-CARACTER SECTION.
008040     IF WKS-PORCENTAJE-EDITADO(WKS-INDICE-BLANCO:1) NOT = SPACE
008050        AND WKS-INICIO-NO-BLANCO = ZEROS
008060        MOVE WKS-INDICE-BLANCO TO WKS-INICIO-NO-BLANCO
008070     END-IF.
008080 201-BUSCA-UN-CARACTER-E. EXIT.
