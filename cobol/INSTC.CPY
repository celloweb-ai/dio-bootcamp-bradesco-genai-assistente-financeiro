000100******************************************************************
000200* FECHA       : 05/03/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : ASISTENTE FINANCIERO                             *
000500* MIEMBRO     : INSTC                                            *
000600* DESCRIPCION : TABLA DE CUOTAS DEVUELTA POR LA RUTINA LNAMORT   *
000700*             : AL PROGRAMA PRINCIPAL SIMBATCH, UNA POSICION POR *
000800*             : CADA CUOTA DEL PLAN DE PAGOS                     *
000900* PROGRAMA(S) : LNAMORT (LINKAGE SECTION)                        *
001000******************************************************************
001100 01  TABLA-CUOTAS.
001200     02 IN-CANTIDAD-CUOTAS            PIC 9(04).
001300     02 IN-CUOTA OCCURS 1 TO 480 TIMES
001400                 DEPENDING ON IN-CANTIDAD-CUOTAS
001500                 INDEXED BY IDX-CUOTA.
001600        03 IN-NUMBER                  PIC 9(04).
001700        03 IN-PAYMENT                 PIC 9(09)V99.
001800        03 IN-PRINCIPAL               PIC 9(09)V99.
001900        03 IN-INTEREST                PIC 9(09)V99.
002000        03 IN-BALANCE                 PIC 9(09)V99.
