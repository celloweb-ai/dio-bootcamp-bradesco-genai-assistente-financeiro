000100******************************************************************
000200* FECHA       : 12/03/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : ASISTENTE FINANCIERO                             *
000500* PROGRAMA    : INVPROJ                                          *
000600* TIPO        : RUTINA (CALLED)                                  *
000700* DESCRIPCION : PROYECTA UNA INVERSION CON CAPITALIZACION        *
000800*             : MENSUAL Y APORTE MENSUAL CONSTANTE, MES A MES,   *
000900*             : DEVOLVIENDO EL MONTO FINAL, LO INVERTIDO Y LOS   *
001000*             : INTERESES GANADOS                                *
001100* ARCHIVOS    : NO APLICA                                        *
001200* PROGRAMA(S) : LLAMADA POR SIMBATCH, RETPLAN Y CMPINV           *
001300******************************************************************
001400*    HISTORIAL DE CAMBIOS
001500*    FECHA      INIC  TICKET     DESCRIPCION
001600*    ---------  ----  ---------  --------------------------------
001700*    12/03/2024 EEDR  FIN-0097   VERSION INICIAL
001800*    03/04/2024 EEDR  FIN-0111   SE EXPONE EL DETALLE DEL MES 12,
001900*                                24, 36... PARA EL BLOQUE INVS
002000*                                DEL REPORTE SIMRPT
002050*    30/07/2024 EEDR  FIN-0142   SE ELIMINA CICLO EN LINEA AL
002060*                                COPIAR EL DETALLE AL LINKAGE
002100     IDENTIFICATION DIVISION.
002200     PROGRAM-ID. INVPROJ.
002300     AUTHOR.     ERICK RAMIREZ.
002400     INSTALLATION. BANCO INDUSTRIAL - EDUCACION SEMILLERO.
002500     DATE-WRITTEN. 12/03/2024.
002600     DATE-COMPILED.
002700     SECURITY.   NINGUNA.
002800     ENVIRONMENT DIVISION.
002900     CONFIGURATION SECTION.
003000     DATA DIVISION.
003100     WORKING-STORAGE SECTION.
003200*    ------------------->  TASA MENSUAL Y CONTADORES DE MES
003300 01  WKS-VARIABLES-TASA.
003400     02 WKS-TASA-MENSUAL          PIC 9(01)V9(08) COMP-3
003500                                      VALUE ZEROS.
003600     02 WKS-INTERES-MES           PIC S9(09)V99 COMP-3
003700                                      VALUE ZEROS.
003710 01  WKS-VARIABLES-TASA-TEXTO REDEFINES WKS-VARIABLES-TASA
003720                                      PIC X(11).
003730 01  WKS-CONTADORES.
003740     02 WKS-CONTADOR-MES             PIC 9(04) COMP VALUE ZEROS.
003750     02 WKS-CONTADOR-MULTIPLO-12     PIC 9(04) COMP VALUE ZEROS.
003760 01  WKS-CONTADORES-TABLA REDEFINES WKS-CONTADORES.
003770     02 WKS-CONTADOR-VALOR           PIC 9(04) COMP
003780                                      OCCURS 2 TIMES.
004000*    ------------------->  DETALLE DEL 12,24,36... PARA EL SIMRPT
004100 01  WKS-DETALLE-EVOLUCION.
004200     02 WKS-DETALLE-CUENTA        PIC 9(02) COMP VALUE ZEROS.
004300     02 WKS-DETALLE-FILA OCCURS 40 TIMES INDEXED BY IDX-DET.
004400        03 WKS-DET-MES            PIC 9(04).
004500        03 WKS-DET-SALDO          PIC 9(09)V99.
004510     02 WKS-DETALLE-FILA-TEXTO REDEFINES WKS-DETALLE-FILA
004520                                PIC X(15) OCCURS 40 TIMES
004530                                INDEXED BY IDX-DET-TXT.
004600     02 FILLER                    PIC X(01) VALUE SPACES.
004700     LINKAGE SECTION.
004800 01  LK-MONTO-INICIAL             PIC 9(09)V99.
004900 01  LK-APORTE-MENSUAL            PIC 9(07)V99.
005000 01  LK-TASA-ANUAL                PIC 9(03)V9(04).
005100 01  LK-PLAZO-MESES               PIC 9(04).
005200 01  LK-MONTO-FINAL               PIC 9(09)V99.
005300 01  LK-TOTAL-INVERTIDO           PIC 9(09)V99.
005400 01  LK-TOTAL-INTERES             PIC S9(09)V99.
005450     COPY EVOLC.
006000     PROCEDURE DIVISION USING LK-MONTO-INICIAL, LK-APORTE-MENSUAL,
006100                LK-TASA-ANUAL, LK-PLAZO-MESES, LK-MONTO-FINAL,
006200                LK-TOTAL-INVERTIDO, LK-TOTAL-INTERES,
006300                TABLA-EVOLUCION.
006400 100-PRINCIPAL SECTION.
006500     PERFORM 110-INICIALIZAR
006600     PERFORM 200-CALCULA-TASA-MENSUAL
006700     PERFORM 300-PROYECTA-MES-A-MES
006800        VARYING WKS-CONTADOR-MES FROM 1 BY 1
006900        UNTIL WKS-CONTADOR-MES > LK-PLAZO-MESES
007000     COMPUTE LK-TOTAL-INTERES =
007100        LK-MONTO-FINAL - LK-TOTAL-INVERTIDO
007200     PERFORM 400-COPIA-DETALLE-A-LINKAGE
007300     GOBACK.
007400 100-PRINCIPAL-E. EXIT.
007500
007600 110-INICIALIZAR SECTION.
007610     MOVE ZEROS TO WKS-VARIABLES-TASA-TEXTO
007620     MOVE ZEROS TO WKS-CONTADOR-VALOR(1)
007630     MOVE ZEROS TO WKS-CONTADOR-VALOR(2)
007700     MOVE LK-MONTO-INICIAL TO LK-MONTO-FINAL
007800     MOVE LK-MONTO-INICIAL TO LK-TOTAL-INVERTIDO
007900     MOVE ZEROS TO LK-TOTAL-INTERES, WKS-DETALLE-CUENTA,
008000                   WKS-CONTADOR-MULTIPLO-12.
008100 110-INICIALIZAR-E. EXIT.
008200
008300 200-CALCULA-TASA-MENSUAL SECTION.
008400     COMPUTE WKS-TASA-MENSUAL ROUNDED =
008500        LK-TASA-ANUAL / 100 / 12.
008600 200-CALCULA-TASA-MENSUAL-E. EXIT.
008700
008800*--------> POR CADA MES: INTERES SOBRE SALDO, LUEGO SE SUMA
008900*           EL INTERES Y EL APORTE (EL APORTE SE SUMA TAMBIEN
009000*           EN EL ULTIMO MES, POR REGLA DEL SIMULADOR)
009100 300-PROYECTA-MES-A-MES SECTION.
009200     COMPUTE WKS-INTERES-MES ROUNDED =
009300        LK-MONTO-FINAL * WKS-TASA-MENSUAL
009400     ADD WKS-INTERES-MES     TO LK-MONTO-FINAL
009500     ADD LK-APORTE-MENSUAL   TO LK-MONTO-FINAL
009600     ADD LK-APORTE-MENSUAL   TO LK-TOTAL-INVERTIDO
009700     ADD 1 TO WKS-CONTADOR-MULTIPLO-12
009800     IF WKS-CONTADOR-MULTIPLO-12 = 12 OR
009900        WKS-CONTADOR-MES = LK-PLAZO-MESES
010000        PERFORM 310-GUARDA-DETALLE
010100        MOVE ZEROS TO WKS-CONTADOR-MULTIPLO-12
010200     END-IF.
010300 300-PROYECTA-MES-A-MES-E. EXIT.
010400
010500*--------> GUARDA EL SALDO DE LOS MESES 12, 24, 36... Y EL ULTIMO
010600 310-GUARDA-DETALLE SECTION.
010700     IF WKS-DETALLE-CUENTA < 40
010800        ADD 1 TO WKS-DETALLE-CUENTA
010900        MOVE WKS-CONTADOR-MES  TO WKS-DET-MES(WKS-DETALLE-CUENTA)
011000        MOVE LK-MONTO-FINAL    TO WKS-DET-SALDO(WKS-DETALLE-CUENTA)
011100     END-IF.
011200 310-GUARDA-DETALLE-E. EXIT.
011300
011400 400-COPIA-DETALLE-A-LINKAGE SECTION.
011500     MOVE WKS-DETALLE-CUENTA TO EVOL-CUENTA
011600     PERFORM 401-COPIA-UNA-FILA
011700        VARYING IDX-DET FROM 1 BY 1
011800             UNTIL IDX-DET > WKS-DETALLE-CUENTA.
012000 400-COPIA-DETALLE-A-LINKAGE-E. EXIT.
012010
012020 401-COPIA-UNA-FILA SECTION.
012030     MOVE WKS-DETALLE-FILA-TEXTO(IDX-DET) TO EVOL-FILA(IDX-DET).
012040 401-COPIA-UNA-FILA-E. EXIT.
