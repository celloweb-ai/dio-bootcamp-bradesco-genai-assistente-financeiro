000100******************************************************************
000200* FECHA       : 11/03/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : ASISTENTE FINANCIERO                             *
000500* PROGRAMA    : LNAMORT                                          *
000600* TIPO        : RUTINA (CALLED)                                  *
000700* DESCRIPCION : CALCULA LA TABLA DE AMORTIZACION DE UN PRESTAMO  *
000800*             : BAJO SISTEMA FRANCES (PRICE, CUOTA FIJA) O       *
000900*             : SISTEMA ALEMAN (SAC, AMORTIZACION CONSTANTE)     *
001000* ARCHIVOS    : NO APLICA                                        *
001100* PROGRAMA(S) : LLAMADA POR SIMBATCH                             *
001200* COPYBOOK(S) : INSTC (TABLA DE CUOTAS)                          *
001300******************************************************************
001400*    HISTORIAL DE CAMBIOS
001500*    FECHA      INIC  TICKET     DESCRIPCION
001600*    ---------  ----  ---------  --------------------------------
001700*    11/03/2024 EEDR  FIN-0096   VERSION INICIAL
001800*    02/04/2024 EEDR  FIN-0110   SE AGREGA PISO DE SALDO EN CERO
001900*                                PARA EVITAR SALDOS NEGATIVOS POR
002000*                                REDONDEO EN LA ULTIMA CUOTA
002050*    30/07/2024 EEDR  FIN-0141   SE ELIMINAN CICLOS EN LINEA Y SE
002060*                                FUERZA LIMPIEZA DE ACUMULADORES
002070*                                EN CADA INVOCACION DE LA RUTINA
002100     IDENTIFICATION DIVISION.
002200     PROGRAM-ID. LNAMORT.
002300     AUTHOR.     ERICK RAMIREZ.
002400     INSTALLATION. BANCO INDUSTRIAL - EDUCACION SEMILLERO.
002500     DATE-WRITTEN. 11/03/2024.
002600     DATE-COMPILED.
002700     SECURITY.   NINGUNA.
002800     ENVIRONMENT DIVISION.
002900     CONFIGURATION SECTION.
003000     DATA DIVISION.
003100     WORKING-STORAGE SECTION.
003200*    ------------------->  TASA MENSUAL Y FACTOR DE CAPITALIZ.
003300 01  WKS-VARIABLES-TASA.
003400     02 WKS-TASA-MENSUAL          PIC 9(01)V9(08) COMP-3
003500                                      VALUE ZEROS.
003510     02 WKS-FACTORES.
003600        03 WKS-FACTOR-POTENCIA    PIC S9(04)V9(10) COMP
003700                                      VALUE ZEROS.
003800        03 WKS-NUMERADOR          PIC S9(04)V9(10) COMP
003900                                      VALUE ZEROS.
004000        03 WKS-DENOMINADOR        PIC S9(04)V9(10) COMP
004100                                      VALUE ZEROS.
004110 01  WKS-FACTORES-TABLA REDEFINES WKS-FACTORES.
004120     02 WKS-FACTOR-VALOR          PIC S9(04)V9(10) COMP
004130                                      OCCURS 3 TIMES.
004200*    ------------------->  ACUMULADORES DE CUOTA / SALDO
004300 01  WKS-ACUMULADORES.
004400     02 WKS-SALDO                 PIC S9(09)V99 VALUE ZEROS.
004500     02 WKS-CUOTA-FIJA            PIC 9(09)V99 VALUE ZEROS.
004600     02 WKS-AMORTIZACION-FIJA     PIC 9(09)V99 VALUE ZEROS.
004700     02 WKS-INTERES-CUOTA         PIC 9(09)V99 VALUE ZEROS.
004800     02 WKS-CAPITAL-CUOTA         PIC 9(09)V99 VALUE ZEROS.
004900     02 WKS-PAGO-CUOTA            PIC 9(09)V99 VALUE ZEROS.
005000     02 FILLER                    PIC X(01) VALUE SPACES.
005010 01  WKS-ACUMULADORES-TEXTO REDEFINES WKS-ACUMULADORES
005020                                      PIC X(67).
005100 01  WKS-CONTADOR-MES             PIC 9(04) COMP VALUE ZEROS.
005200     LINKAGE SECTION.
005300 01  LK-FINANCIADO                PIC 9(09)V99.
005400 01  LK-TASA-ANUAL                PIC 9(03)V9(04).
005500 01  LK-PLAZO-MESES               PIC 9(04).
005600 01  LK-SISTEMA                   PIC X(05).
005610 01  LK-SISTEMA-R REDEFINES LK-SISTEMA.
005620     02 LK-SISTEMA-COD            PIC X(01).
005630        88 LK-SISTEMA-ES-PRICE            VALUE 'P'.
005640        88 LK-SISTEMA-ES-SAC              VALUE 'S'.
005650     02 FILLER                    PIC X(04).
005700     COPY INSTC.
005800 01  LK-TOTAL-PAGADO              PIC 9(09)V99.
005900 01  LK-TOTAL-INTERES             PIC 9(09)V99.
006000 01  LK-PAGO-REFERENCIA           PIC 9(09)V99.
006100 01  LK-PRIMERA-CUOTA             PIC 9(09)V99.
006200 01  LK-ULTIMA-CUOTA              PIC 9(09)V99.
006300     PROCEDURE DIVISION USING LK-FINANCIADO, LK-TASA-ANUAL,
006400                LK-PLAZO-MESES, LK-SISTEMA, TABLA-CUOTAS,
006500                LK-TOTAL-PAGADO, LK-TOTAL-INTERES,
006600                LK-PAGO-REFERENCIA, LK-PRIMERA-CUOTA,
006700                LK-ULTIMA-CUOTA.
006800 100-PRINCIPAL SECTION.
006900     PERFORM 110-INICIALIZAR
007000     PERFORM 200-CALCULA-TASA-MENSUAL
007100     IF LK-SISTEMA-ES-PRICE
007200        PERFORM 300-CALCULA-PRICE
007300     ELSE
007400        PERFORM 400-CALCULA-SAC
007500     END-IF
007600     PERFORM 500-CALCULA-TOTALES
007700     GOBACK.
007800 100-PRINCIPAL-E. EXIT.
007900
008000 110-INICIALIZAR SECTION.
008010     MOVE ZEROS TO WKS-ACUMULADORES-TEXTO
008020     MOVE ZEROS TO WKS-FACTOR-VALOR(1)
008030     MOVE ZEROS TO WKS-FACTOR-VALOR(2)
008040     MOVE ZEROS TO WKS-FACTOR-VALOR(3)
008100     MOVE LK-PLAZO-MESES TO IN-CANTIDAD-CUOTAS
008200     MOVE LK-FINANCIADO  TO WKS-SALDO
008300     INITIALIZE LK-TOTAL-PAGADO, LK-TOTAL-INTERES,
008400                LK-PAGO-REFERENCIA, LK-PRIMERA-CUOTA,
008500                LK-ULTIMA-CUOTA.
008600 110-INICIALIZAR-E. EXIT.
008700
008800*--------> TASA MENSUAL = TASA ANUAL / 100 / 12, PROPORCIONAL
008900 200-CALCULA-TASA-MENSUAL SECTION.
009000     COMPUTE WKS-TASA-MENSUAL ROUNDED =
009100        LK-TASA-ANUAL / 100 / 12.
009200 200-CALCULA-TASA-MENSUAL-E. EXIT.
009300
009400*--------> SISTEMA FRANCES, CUOTA FIJA
009500 300-CALCULA-PRICE SECTION.
009600     IF WKS-TASA-MENSUAL = ZEROS
009700        COMPUTE WKS-CUOTA-FIJA ROUNDED =
009800           LK-FINANCIADO / LK-PLAZO-MESES
009900     ELSE
010000        COMPUTE WKS-FACTOR-POTENCIA =
010100           (1 + WKS-TASA-MENSUAL) ** LK-PLAZO-MESES
010200        COMPUTE WKS-NUMERADOR =
010300           WKS-TASA-MENSUAL * WKS-FACTOR-POTENCIA
010400        COMPUTE WKS-DENOMINADOR = WKS-FACTOR-POTENCIA - 1
010500        COMPUTE WKS-CUOTA-FIJA ROUNDED =
010600           LK-FINANCIADO * WKS-NUMERADOR / WKS-DENOMINADOR
010700     END-IF
010800     PERFORM 301-CALCULA-UNA-CUOTA-PRICE
010900             VARYING IDX-CUOTA FROM 1 BY 1
010910             UNTIL IDX-CUOTA > LK-PLAZO-MESES
012400     MOVE WKS-CUOTA-FIJA TO LK-PAGO-REFERENCIA.
012500 300-CALCULA-PRICE-E. EXIT.
012510
012520 301-CALCULA-UNA-CUOTA-PRICE SECTION.
012530     COMPUTE WKS-INTERES-CUOTA ROUNDED =
012540        WKS-SALDO * WKS-TASA-MENSUAL
012550     COMPUTE WKS-CAPITAL-CUOTA =
012560        WKS-CUOTA-FIJA - WKS-INTERES-CUOTA
012570     SUBTRACT WKS-CAPITAL-CUOTA FROM WKS-SALDO
012580     IF WKS-SALDO < 0
012590        MOVE ZEROS TO WKS-SALDO
012595     END-IF
012596     MOVE IDX-CUOTA         TO IN-NUMBER(IDX-CUOTA)
012597     MOVE WKS-CUOTA-FIJA    TO IN-PAYMENT(IDX-CUOTA)
012598     MOVE WKS-CAPITAL-CUOTA TO IN-PRINCIPAL(IDX-CUOTA)
012599     MOVE WKS-INTERES-CUOTA TO IN-INTEREST(IDX-CUOTA)
012600     MOVE WKS-SALDO         TO IN-BALANCE(IDX-CUOTA).
012610 301-CALCULA-UNA-CUOTA-PRICE-E. EXIT.
012620
012700*--------> SISTEMA ALEMAN, AMORTIZACION CONSTANTE
012800 400-CALCULA-SAC SECTION.
012900     COMPUTE WKS-AMORTIZACION-FIJA ROUNDED =
013000        LK-FINANCIADO / LK-PLAZO-MESES
013100     PERFORM 401-CALCULA-UNA-CUOTA-SAC
013200             VARYING IDX-CUOTA FROM 1 BY 1
013210             UNTIL IDX-CUOTA > LK-PLAZO-MESES
014700     MOVE IN-PAYMENT(1) TO LK-PRIMERA-CUOTA
014800     MOVE IN-PAYMENT(LK-PLAZO-MESES) TO LK-ULTIMA-CUOTA.
014900 400-CALCULA-SAC-E. EXIT.
014910
014920 401-CALCULA-UNA-CUOTA-SAC SECTION.
014930     COMPUTE WKS-INTERES-CUOTA ROUNDED =
014940        WKS-SALDO * WKS-TASA-MENSUAL
014950     COMPUTE WKS-PAGO-CUOTA =
014960        WKS-AMORTIZACION-FIJA + WKS-INTERES-CUOTA
014970     SUBTRACT WKS-AMORTIZACION-FIJA FROM WKS-SALDO
014980     IF WKS-SALDO < 0
014990        MOVE ZEROS TO WKS-SALDO
014995     END-IF
014996     MOVE IDX-CUOTA            TO IN-NUMBER(IDX-CUOTA)
014997     MOVE WKS-PAGO-CUOTA       TO IN-PAYMENT(IDX-CUOTA)
014998     MOVE WKS-AMORTIZACION-FIJA TO IN-PRINCIPAL(IDX-CUOTA)
014999     MOVE WKS-INTERES-CUOTA    TO IN-INTEREST(IDX-CUOTA)
015000     MOVE WKS-SALDO            TO IN-BALANCE(IDX-CUOTA).
015010 401-CALCULA-UNA-CUOTA-SAC-E. EXIT.
015020
015100*--------> TOTALES: PARA PRICE, PAGO X PLAZO. PARA SAC, SUMA.
015200 500-CALCULA-TOTALES SECTION.
015300     IF LK-SISTEMA-ES-PRICE
015400        COMPUTE LK-TOTAL-PAGADO ROUNDED =
015500           WKS-CUOTA-FIJA * LK-PLAZO-MESES
015600     ELSE
015700        MOVE ZEROS TO LK-TOTAL-PAGADO
015800        PERFORM 501-ACUMULA-UNA-CUOTA-SAC
015900                VARYING IDX-CUOTA FROM 1 BY 1
015910                UNTIL IDX-CUOTA > LK-PLAZO-MESES
016200        COMPUTE LK-PAGO-REFERENCIA ROUNDED =
016300           LK-TOTAL-PAGADO / LK-PLAZO-MESES
016400     END-IF
016500     COMPUTE LK-TOTAL-INTERES = LK-TOTAL-PAGADO - LK-FINANCIADO.
016600 500-CALCULA-TOTALES-E. EXIT.
016610
016620 501-ACUMULA-UNA-CUOTA-SAC SECTION.
016630     ADD IN-PAYMENT(IDX-CUOTA) TO LK-TOTAL-PAGADO.
016640 501-ACUMULA-UNA-CUOTA-SAC-E. EXIT.
