000100******************************************************************
000200* FECHA       : 14/03/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : ASISTENTE FINANCIERO                             *
000500* PROGRAMA    : RETPLAN                                          *
000600* TIPO        : RUTINA (CALLED)                                  *
000700* DESCRIPCION : PLANIFICADOR DE JUBILACION. MODO A: PROYECTA EL  *
000800*             : FONDO ACUMULADO CON EL AHORRO ACTUAL Y EL APORTE *
000900*             : MENSUAL, ESTIMANDO EL INGRESO MENSUAL CON LA     *
001000*             : REGLA DEL 4%. MODO B: DETERMINA EL APORTE        *
001100*             : MENSUAL NECESARIO PARA ALCANZAR UN INGRESO       *
001200*             : DESEADO, AJUSTADO POR INFLACION (TASA REAL)      *
001300* ARCHIVOS    : NO APLICA                                        *
001400* PROGRAMA(S) : LLAMA A INVPROJ Y A VALFPV                       *
001500*             : LLAMADA POR SIMBATCH (SOLO MODO A)               *
001600******************************************************************
001700*    HISTORIAL DE CAMBIOS
001800*    FECHA      INIC  TICKET     DESCRIPCION
001900*    ---------  ----  ---------  --------------------------------
002000*    14/03/2024 EEDR  FIN-0099   VERSION INICIAL, SOLO MODO A
002100*    05/04/2024 EEDR  FIN-0113   SE AGREGA EL MODO B (APORTE
002200*                                REQUERIDO) PARA USO FUTURO DESDE
002300*                                UN SEGUNDO TIPO DE PETICION
002350*    30/07/2024 EEDR  FIN-0144   SE FUERZA LIMPIEZA DE AREAS DE
002360*                                TRABAJO POR REDEFINES EN CADA
002370*                                INVOCACION DE LA RUTINA
002400     IDENTIFICATION DIVISION.
002500     PROGRAM-ID. RETPLAN.
002600     AUTHOR.     ERICK RAMIREZ.
002700     INSTALLATION. BANCO INDUSTRIAL - EDUCACION SEMILLERO.
002800     DATE-WRITTEN. 14/03/2024.
002900     DATE-COMPILED.
003000     SECURITY.   NINGUNA.
003100     ENVIRONMENT DIVISION.
003200     CONFIGURATION SECTION.
003300     DATA DIVISION.
003400     WORKING-STORAGE SECTION.
003500 01  WKS-MESES.
003510     02 WKS-MESES-A-JUBILAR       PIC 9(04) COMP VALUE ZEROS.
003600     02 WKS-MESES-JUBILADO        PIC 9(04) COMP VALUE ZEROS.
003610 01  WKS-MESES-TABLA REDEFINES WKS-MESES.
003620     02 WKS-MESES-VALOR           PIC 9(04) COMP OCCURS 2 TIMES.
003700*    ------------------->  PARAMETROS DE PASO A INVPROJ Y VALFPV
003800 01  WKS-PARM-INVPROJ.
003900     02 WKS-INV-MONTO-INICIAL     PIC 9(09)V99 VALUE ZEROS.
004000     02 WKS-INV-APORTE            PIC 9(07)V99 VALUE ZEROS.
004100     02 WKS-INV-TASA-ANUAL        PIC 9(03)V9(04) VALUE ZEROS.
004200     02 WKS-INV-PLAZO-MESES       PIC 9(04) VALUE ZEROS.
004300     02 WKS-INV-MONTO-FINAL       PIC 9(09)V99 VALUE ZEROS.
004400     02 WKS-INV-TOTAL-INVERTIDO   PIC 9(09)V99 VALUE ZEROS.
004500     02 WKS-INV-TOTAL-INTERES     PIC S9(09)V99 VALUE ZEROS.
004600     02 FILLER                    PIC X(01) VALUE SPACES.
004610 01  WKS-PARM-INVPROJ-TEXTO REDEFINES WKS-PARM-INVPROJ
004620                                      PIC X(65).
004700     COPY EVOLC.
004800*    ------------------->  VARIABLES DE LA TASA REAL (MODO B)
004900 01  WKS-VARIABLES-TASA-REAL.
005000     02 WKS-TASA-REAL-PCT         PIC S9(03)V9(04) VALUE ZEROS.
005100     02 WKS-TASA-REAL-MENSUAL     PIC S9(01)V9(08) VALUE ZEROS.
005200     02 WKS-FACTOR-RENTA          PIC S9(01)V9(08) VALUE ZEROS.
005500     02 WKS-CAPITAL-NECESARIO     PIC 9(09)V99 VALUE ZEROS.
005600     02 WKS-VALOR-FUTURO-AHORRO   PIC 9(09)V99 VALUE ZEROS.
005700     02 WKS-FALTANTE              PIC S9(09)V99 VALUE ZEROS.
005800     02 FILLER                    PIC X(01) VALUE SPACES.
005810 01  WKS-VARIABLES-TASA-REAL-TEXTO REDEFINES WKS-VARIABLES-TASA-REAL
005820                                      PIC X(59).
005830 01  WKS-FACTOR-POTENCIA-NEG      PIC S9(04)V9(10) COMP
005840                                      VALUE ZEROS.
005900     LINKAGE SECTION.
006000 01  LK-MODO                      PIC X(01).
006100     88 LK-MODO-PROYECCION                 VALUE 'A'.
006200     88 LK-MODO-APORTE-REQUERIDO           VALUE 'B'.
006300 01  LK-AHORRO-ACTUAL             PIC 9(09)V99.
006400 01  LK-APORTE-MENSUAL            PIC 9(07)V99.
006500 01  LK-TASA-RETORNO              PIC 9(03)V9(04).
006600 01  LK-EDAD-ACTUAL               PIC 9(03).
006700 01  LK-EDAD-JUBILACION           PIC 9(03).
006800 01  LK-TASA-INFLACION            PIC 9(03)V9(04).
006900 01  LK-EXPECTATIVA-VIDA          PIC 9(03).
007000 01  LK-INGRESO-DESEADO           PIC 9(09)V99.
007100 01  LK-FONDO                     PIC 9(09)V99.
007200 01  LK-INGRESO-MENSUAL           PIC 9(09)V99.
007300 01  LK-RETORNO-TOTAL-PCT         PIC S9(03)V99.
007400 01  LK-APORTE-REQUERIDO          PIC 9(07)V99.
007500 01  LK-MESES-A-JUBILAR-OUT       PIC 9(04).
007600 01  LK-CODIGO-RESPUESTA          PIC 9(02).
007700 01  LK-DESC-RESPUESTA            PIC X(40).
007800     PROCEDURE DIVISION USING LK-MODO, LK-AHORRO-ACTUAL,
007900                LK-APORTE-MENSUAL, LK-TASA-RETORNO,
008000                LK-EDAD-ACTUAL, LK-EDAD-JUBILACION,
008100                LK-TASA-INFLACION, LK-EXPECTATIVA-VIDA,
008200                LK-INGRESO-DESEADO, LK-FONDO, LK-INGRESO-MENSUAL,
008300                LK-RETORNO-TOTAL-PCT, LK-APORTE-REQUERIDO,
008400                LK-MESES-A-JUBILAR-OUT, LK-CODIGO-RESPUESTA,
008500                LK-DESC-RESPUESTA.
008600 100-PRINCIPAL SECTION.
008700     PERFORM 110-INICIALIZAR
008800     IF LK-EDAD-JUBILACION NOT > LK-EDAD-ACTUAL
008900        MOVE 10 TO LK-CODIGO-RESPUESTA
009000     ELSE
009100        COMPUTE WKS-MESES-A-JUBILAR =
009200           (LK-EDAD-JUBILACION - LK-EDAD-ACTUAL) * 12
009300        MOVE WKS-MESES-A-JUBILAR TO LK-MESES-A-JUBILAR-OUT
009400        IF LK-MODO-PROYECCION
009500           PERFORM 300-PROYECTA-FONDO
009600        ELSE
009700           PERFORM 400-CALCULA-APORTE-REQUERIDO
009800        END-IF
009900        MOVE 00 TO LK-CODIGO-RESPUESTA
010000     END-IF
010100     PERFORM 900-DICCIONARIO-RC
010200     GOBACK.
010300 100-PRINCIPAL-E. EXIT.
010400
010500 110-INICIALIZAR SECTION.
010510     MOVE ZEROS TO WKS-MESES-VALOR(1)
010520     MOVE ZEROS TO WKS-MESES-VALOR(2)
010530     MOVE ZEROS TO WKS-PARM-INVPROJ-TEXTO
010540     MOVE ZEROS TO WKS-VARIABLES-TASA-REAL-TEXTO
010550     MOVE ZEROS TO WKS-FACTOR-POTENCIA-NEG
010800     INITIALIZE LK-FONDO, LK-INGRESO-MENSUAL,
010900                LK-RETORNO-TOTAL-PCT, LK-APORTE-REQUERIDO,
011000                LK-MESES-A-JUBILAR-OUT, LK-CODIGO-RESPUESTA,
011100                LK-DESC-RESPUESTA.
011200 110-INICIALIZAR-E. EXIT.
011300
011400*--------> MODO A: PROYECTA EL FONDO CON INVPROJ Y APLICA LA
011500*           REGLA DEL 4% PARA ESTIMAR EL INGRESO MENSUAL
011600 300-PROYECTA-FONDO SECTION.
011700     MOVE LK-AHORRO-ACTUAL      TO WKS-INV-MONTO-INICIAL
011800     MOVE LK-APORTE-MENSUAL     TO WKS-INV-APORTE
011900     MOVE LK-TASA-RETORNO       TO WKS-INV-TASA-ANUAL
012000     MOVE WKS-MESES-A-JUBILAR   TO WKS-INV-PLAZO-MESES
012100     CALL 'INVPROJ' USING WKS-INV-MONTO-INICIAL, WKS-INV-APORTE,
012200          WKS-INV-TASA-ANUAL, WKS-INV-PLAZO-MESES,
012300          WKS-INV-MONTO-FINAL, WKS-INV-TOTAL-INVERTIDO,
012400          WKS-INV-TOTAL-INTERES, TABLA-EVOLUCION
012500     MOVE WKS-INV-MONTO-FINAL TO LK-FONDO
012600     COMPUTE LK-INGRESO-MENSUAL ROUNDED =
012700        (LK-FONDO * 0.04) / 12
012800     IF WKS-INV-TOTAL-INVERTIDO = ZEROS
012900        MOVE ZEROS TO LK-RETORNO-TOTAL-PCT
013000     ELSE
013100        COMPUTE LK-RETORNO-TOTAL-PCT ROUNDED =
013200           (WKS-INV-TOTAL-INTERES / WKS-INV-TOTAL-INVERTIDO) * 100
013300     END-IF.
013400 300-PROYECTA-FONDO-E. EXIT.
013500
013600*--------> MODO B: CAPITAL NECESARIO (RENTA VITALICIA) MENOS EL
013700*           VALOR FUTURO DEL AHORRO ACTUAL, CONVERTIDO A UN
013800*           APORTE MENSUAL SOBRE LA TASA REAL (RETORNO - INFLAC.)
013900 400-CALCULA-APORTE-REQUERIDO SECTION.
014000     COMPUTE WKS-TASA-REAL-PCT ROUNDED =
014100        (((1 + (LK-TASA-RETORNO / 100)) /
014200          (1 + (LK-TASA-INFLACION / 100))) - 1) * 100
014300     COMPUTE WKS-TASA-REAL-MENSUAL ROUNDED =
014400        WKS-TASA-REAL-PCT / 100 / 12
014500     COMPUTE WKS-MESES-JUBILADO =
014600        (LK-EXPECTATIVA-VIDA - LK-EDAD-JUBILACION) * 12
014700     PERFORM 410-CALCULA-CAPITAL-NECESARIO
014800     PERFORM 420-CALCULA-VALOR-FUTURO-AHORRO
014900     COMPUTE WKS-FALTANTE =
015000        WKS-CAPITAL-NECESARIO - WKS-VALOR-FUTURO-AHORRO
015100     IF WKS-FALTANTE NOT > ZEROS
015200        MOVE ZEROS TO LK-APORTE-REQUERIDO
015300     ELSE
015400        PERFORM 430-CALCULA-APORTE-DEL-FALTANTE
015500     END-IF.
015600 400-CALCULA-APORTE-REQUERIDO-E. EXIT.
015700
015800*--------> CAPITAL = INGRESO X (1 - (1+R)**-MESES) / R (ANUALIDAD)
015900 410-CALCULA-CAPITAL-NECESARIO SECTION.
016000     IF WKS-TASA-REAL-MENSUAL = ZEROS
016100        COMPUTE WKS-CAPITAL-NECESARIO ROUNDED =
016200           LK-INGRESO-DESEADO * WKS-MESES-JUBILADO
016300     ELSE
016400        COMPUTE WKS-FACTOR-POTENCIA-NEG =
016500           (1 + WKS-TASA-REAL-MENSUAL) ** (- WKS-MESES-JUBILADO)
016600        COMPUTE WKS-FACTOR-RENTA ROUNDED =
016700           (1 - WKS-FACTOR-POTENCIA-NEG) / WKS-TASA-REAL-MENSUAL
016800        COMPUTE WKS-CAPITAL-NECESARIO ROUNDED =
016900           LK-INGRESO-DESEADO * WKS-FACTOR-RENTA
017000     END-IF.
017100 410-CALCULA-CAPITAL-NECESARIO-E. EXIT.
017200
017300*--------> VALOR FUTURO DEL AHORRO ACTUAL, VIA VALFPV
017400 420-CALCULA-VALOR-FUTURO-AHORRO SECTION.
017500     CALL 'VALFPV' USING LK-AHORRO-ACTUAL, WKS-TASA-REAL-MENSUAL,
017600          WKS-MESES-A-JUBILAR, WKS-VALOR-FUTURO-AHORRO.
017700 420-CALCULA-VALOR-FUTURO-AHORRO-E. EXIT.
017800
017900*--------> APORTE = FALTANTE X R / ((1+R)**MESES - 1)
018000 430-CALCULA-APORTE-DEL-FALTANTE SECTION.
018100     COMPUTE WKS-FACTOR-POTENCIA-NEG =
018200        (1 + WKS-TASA-REAL-MENSUAL) ** WKS-MESES-A-JUBILAR
018300     COMPUTE LK-APORTE-REQUERIDO ROUNDED =
018400        (WKS-FALTANTE * WKS-TASA-REAL-MENSUAL) /
018500        (WKS-FACTOR-POTENCIA-NEG - 1).
018600 430-CALCULA-APORTE-DEL-FALTANTE-E. EXIT.
018700
018800 900-DICCIONARIO-RC SECTION.
018900     EVALUATE LK-CODIGO-RESPUESTA
019000     WHEN 00
019100          MOVE 'PLAN DE JUBILACION CALCULADO' TO LK-DESC-RESPUESTA
019200     WHEN 10
019300          MOVE 'EDAD DE JUBILACION DEBE SER MAYOR A LA ACTUAL'
019400             TO LK-DESC-RESPUESTA
019500     END-EVALUATE.
019600 900-DICCIONARIO-RC-E. EXIT.
