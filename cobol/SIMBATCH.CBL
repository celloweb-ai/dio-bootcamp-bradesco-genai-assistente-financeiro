000100 ******************************************************************
000200 * FECHA       : 20/03/2024                                       *
000300 * PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400 * APLICACION  : ASISTENTE FINANCIERO                             *
000500 * PROGRAMA    : SIMBATCH                                         *
000600 * TIPO        : BATCH (PRINCIPAL)                                *
000700 * DESCRIPCION : LEE EL ARCHIVO DE PETICIONES DE SIMULACION       *
000800 *             : (PRESTAMO, INVERSION, RETIRO, COMPARACION) Y     *
000900 *             : EMITE EL REPORTE SIMRPT CON EL DETALLE Y LOS     *
001000 *             : TOTALES DE CADA PETICION PROCESADA O RECHAZADA   *
001100 * ARCHIVOS    : SIMREQ=E, SIMRPT=S                               *
001200 * PROGRAMA(S) : LLAMA A VALCPF, LNAMORT, INVPROJ, RETPLAN,       *
001300 *             : CMPINV, FMTMONY, FMTPCT                          *
001400 ******************************************************************
001500 *    HISTORIAL DE CAMBIOS
001600 *    FECHA      INIC  TICKET     DESCRIPCION
001700 *    ---------  ----  ---------  --------------------------------
001800 *    20/03/2024 EEDR  FIN-0103   VERSION INICIAL
001900 *    28/04/2024 EEDR  FIN-0121   SE AGREGA LA LLAVE DE DIAGNOSTICO
002000 *                                CON EL CONSECUTIVO DE LA PETICION
002100 *                                PARA DEBD1R00
002200      IDENTIFICATION DIVISION.
002300      PROGRAM-ID. SIMBATCH.
002400      AUTHOR.     ERICK RAMIREZ.
002500      INSTALLATION. BANCO INDUSTRIAL - EDUCACION SEMILLERO.
002600      DATE-WRITTEN. 20/03/2024.
002700      DATE-COMPILED.
002800      SECURITY.   NINGUNA.
002900      ENVIRONMENT DIVISION.
003000      CONFIGURATION SECTION.
003100      SPECIAL-NAMES.
003200          C01 IS TOP-OF-FORM.
003300      INPUT-OUTPUT SECTION.
003400      FILE-CONTROL.
003500          SELECT SIMREQ ASSIGN TO SIMREQ
003600                 ORGANIZATION  IS LINE SEQUENTIAL
003700                 ACCESS        IS SEQUENTIAL
003800                 FILE STATUS   IS FS-SIMREQ
003900                                  FSE-SIMREQ.
004000          SELECT SIMRPT ASSIGN TO SIMRPT
004100                 ORGANIZATION  IS LINE SEQUENTIAL
004200                 ACCESS        IS SEQUENTIAL
004300                 FILE STATUS   IS FS-SIMRPT
004400                                  FSE-SIMRPT.
004500      DATA DIVISION.
004600      FILE SECTION.
004700      FD  SIMREQ.
004800          COPY SIMREQC.
004900      FD  SIMRPT.
005000      01  REG-SIMRPT                    PIC X(132).
005100      WORKING-STORAGE SECTION.
005200 *    ------------------->  ESTADO DE ARCHIVOS (ESTILO CIERRES1)
005300      01  WKS-FS-STATUS.
005400          02 FS-SIMREQ              PIC 9(02) VALUE ZEROES.
005500          02 FSE-SIMREQ.
005600             03 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
005700             03 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
005800             03 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
005900          02 FS-SIMRPT              PIC 9(02) VALUE ZEROES.
006000          02 FSE-SIMRPT.
006100             03 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
006200             03 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
006300             03 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
006400 *    ------------------->  DATOS PARA CALL A DEBD1R00
006500      01  WKS-DEBD-DATOS.
006600          02 PROGRAMA               PIC X(08) VALUE 'SIMBATCH'.
006700          02 ARCHIVO                PIC X(08) VALUE SPACES.
006800          02 ACCION                 PIC X(10) VALUE SPACES.
006900          02 LLAVE                  PIC X(32) VALUE SPACES.
007000      01  WKS-LLAVE-DETALLE REDEFINES LLAVE.
007100          02 WKS-LLAVE-NUMERO       PIC 9(07).
007200          02 FILLER                 PIC X(25).
007300 *    ------------------->  INDICADORES DE FIN DE ARCHIVO
007400      01  WKS-INDICADORES.
007500          02 WKS-FIN-SIMREQ         PIC 9(01) VALUE ZEROES.
007600             88 FIN-SIMREQ                    VALUE 1.
007700 *    ------------------->  CONTADORES GENERALES DEL LOTE
007800      01  WKS-CONTADORES.
007900          02 WKS-TOTAL-LEIDOS       PIC 9(07) COMP VALUE ZEROS.
008000          02 WKS-TOTAL-PROCESADOS   PIC 9(07) COMP VALUE ZEROS.
008100          02 WKS-TOTAL-RECHAZADOS   PIC 9(07) COMP VALUE ZEROS.
008200 *    ------------------->  VALIDACION DE LA PETICION LEIDA
008300      01  WKS-VALIDACION.
008400          02 WKS-PETICION-VALIDA    PIC 9(01) VALUE ZEROS.
008500             88 PETICION-OK                   VALUE 1.
008600          02 WKS-MOTIVO-RECHAZO     PIC X(40) VALUE SPACES.
008700 *    ------------------->  ENMASCARADO DEL CPF PARA EL ENCABEZADO
008800      01  WKS-CPF-ENTRADA               PIC X(14) VALUE SPACES.
008900      01  WKS-CPF-LIMPIO                PIC X(11) VALUE SPACES.
009000      01  WKS-CPF-MASCARA               PIC X(14) VALUE SPACES.
009100      01  WKS-CPF-CODIGO                PIC 9(02) VALUE ZEROS.
009200      01  WKS-CPF-DESC                  PIC X(40) VALUE SPACES.
009300 *    ------------------->  PARAMETROS DE PASO A LNAMORT (U1)
009400      01  WKS-LN-FINANCIADO             PIC 9(09)V99 VALUE ZEROS.
009500      01  WKS-LN-TASA-ANUAL             PIC 9(03)V9(04) VALUE ZEROS.
009600      01  WKS-LN-PLAZO-MESES            PIC 9(04) VALUE ZEROS.
009700      01  WKS-LN-SISTEMA                PIC X(05) VALUE SPACES.
009800      COPY INSTC.
009900      01  WKS-LN-TOTAL-PAGADO           PIC 9(09)V99 VALUE ZEROS.
010000      01  WKS-LN-TOTAL-INTERES          PIC S9(09)V99 VALUE ZEROS.
010100      01  WKS-LN-PAGO-REFERENCIA        PIC 9(09)V99 VALUE ZEROS.
010200      01  WKS-LN-PRIMERA-CUOTA          PIC 9(09)V99 VALUE ZEROS.
010300      01  WKS-LN-ULTIMA-CUOTA           PIC 9(09)V99 VALUE ZEROS.
010400 *    ------------------->  PARAMETROS DE PASO A INVPROJ (U2)
010500      01  WKS-INV-MONTO-INICIAL         PIC 9(09)V99 VALUE ZEROS.
010600      01  WKS-INV-APORTE                PIC 9(07)V99 VALUE ZEROS.
010700      01  WKS-INV-TASA-ANUAL            PIC 9(03)V9(04) VALUE ZEROS.
010800      01  WKS-INV-PLAZO-MESES           PIC 9(04) VALUE ZEROS.
010900      01  WKS-INV-MONTO-FINAL           PIC 9(09)V99 VALUE ZEROS.
011000      01  WKS-INV-TOTAL-INVERTIDO       PIC 9(09)V99 VALUE ZEROS.
011100      01  WKS-INV-TOTAL-INTERES         PIC S9(09)V99 VALUE ZEROS.
011200      COPY EVOLC.
011300 *    ------------------->  PARAMETROS DE PASO A RETPLAN (U3-A)
011400      01  WKS-RET-MODO                  PIC X(01) VALUE 'A'.
011500      01  WKS-RET-AHORRO-ACTUAL         PIC 9(09)V99 VALUE ZEROS.
011600      01  WKS-RET-APORTE-MENSUAL        PIC 9(07)V99 VALUE ZEROS.
011700      01  WKS-RET-TASA-RETORNO          PIC 9(03)V9(04) VALUE ZEROS.
011800      01  WKS-RET-EDAD-ACTUAL           PIC 9(03) VALUE ZEROS.
011900      01  WKS-RET-EDAD-JUBILACION       PIC 9(03) VALUE ZEROS.
012000      01  WKS-RET-TASA-INFLACION        PIC 9(03)V9(04) VALUE ZEROS.
012100      01  WKS-RET-EXPECTATIVA-VIDA      PIC 9(03) VALUE ZEROS.
012200      01  WKS-RET-INGRESO-DESEADO       PIC 9(09)V99 VALUE ZEROS.
012300      01  WKS-RET-FONDO                 PIC 9(09)V99 VALUE ZEROS.
012400      01  WKS-RET-INGRESO-MENSUAL       PIC 9(09)V99 VALUE ZEROS.
012500      01  WKS-RET-RETORNO-TOTAL-PCT     PIC S9(03)V99 VALUE ZEROS.
012600      01  WKS-RET-APORTE-REQUERIDO      PIC 9(07)V99 VALUE ZEROS.
012700      01  WKS-RET-MESES-A-JUBILAR       PIC 9(04) VALUE ZEROS.
012800      01  WKS-RET-CODIGO-RESPUESTA      PIC 9(02) VALUE ZEROS.
012900      01  WKS-RET-DESC-RESPUESTA        PIC X(40) VALUE SPACES.
013000 *    ------------------->  PARAMETROS DE PASO A CMPINV (U4)
013100      01  WKS-CMP-MONTO-A-COMPARAR      PIC 9(09)V99 VALUE ZEROS.
013200      01  WKS-CMP-PLAZO-MESES           PIC 9(04) VALUE ZEROS.
013300      01  WKS-CMP-CANTIDAD-OPCIONES     PIC 9(02) COMP VALUE ZEROS.
013400      01  WKS-CMP-TABLA-COMPARACION.
013500          02 WKS-CMP-FILA OCCURS 3 TIMES INDEXED BY IDX-CMP.
013600             03 WKS-CMP-RANGO          PIC 9(02).
013700             03 WKS-CMP-NOMBRE         PIC X(15).
013800             03 WKS-CMP-TASA           PIC 9(03)V9(04).
013900             03 WKS-CMP-MONTO-FINAL    PIC 9(09)V99.
014000             03 WKS-CMP-RETORNO-PCT    PIC S9(03)V99.
014100 *    ------------------->  PARAMETROS DE PASO A FMTMONY / FMTPCT
014200      01  WKS-MONTO-A-FORMATEAR         PIC S9(09)V99 VALUE ZEROS.
014300      01  WKS-IMPORTE-FORMATEADO        PIC X(20) VALUE SPACES.
014400      01  WKS-PCT-A-FORMATEAR           PIC S9(03)V99 VALUE ZEROS.
014500      01  WKS-PORCENTAJE-FORMATEADO     PIC X(10) VALUE SPACES.
014600      01  WKS-ANIOS-A-JUBILAR           PIC 9(04) VALUE ZEROS.
014700 *    ------------------->  LINEA DE ENCABEZADO DE CUOTAS (U1)
014800      01  WKS-LIN-ENCAB-CUOTAS.
014900          02 FILLER                 PIC X(06) VALUE '  NR  '.
015000          02 FILLER                 PIC X(02) VALUE SPACES.
015100          02 FILLER                 PIC X(14) VALUE 'CUOTA         '.
015200          02 FILLER                 PIC X(02) VALUE SPACES.
015300          02 FILLER                 PIC X(14) VALUE 'CAPITAL       '.
015400          02 FILLER                 PIC X(02) VALUE SPACES.
015500          02 FILLER                 PIC X(14) VALUE 'INTERES       '.
015600          02 FILLER                 PIC X(02) VALUE SPACES.
015700          02 FILLER                 PIC X(14) VALUE 'SALDO         '.
015800          02 FILLER                 PIC X(62) VALUE SPACES.
015900 *    ------------------->  LINEA DE DETALLE DE UNA CUOTA (U1)
016000      01  WKS-LIN-CUOTA.
016100          02 CUO-NR                 PIC ZZZ9.
016200          02 FILLER                 PIC X(02) VALUE SPACES.
016300          02 CUO-PAGO                PIC X(14).
016400          02 FILLER                 PIC X(02) VALUE SPACES.
016500          02 CUO-CAPITAL             PIC X(14).
016600          02 FILLER                 PIC X(02) VALUE SPACES.
016700          02 CUO-INTERES             PIC X(14).
016800          02 FILLER                 PIC X(02) VALUE SPACES.
016900          02 CUO-SALDO               PIC X(14).
017000          02 FILLER                 PIC X(64) VALUE SPACES.
017100      01  WKS-LIN-CUOTA-TEXTO REDEFINES WKS-LIN-CUOTA PIC X(132).
017200 *    ------------------->  LINEA DE ENCABEZADO DE LA TABLA CMPR (U4)
017300      01  WKS-LIN-ENCAB-CMPR.
017400          02 FILLER                 PIC X(05) VALUE 'RANK '.
017500          02 FILLER                 PIC X(02) VALUE SPACES.
017600          02 FILLER                 PIC X(15) VALUE 'NOMBRE         '.
017700          02 FILLER                 PIC X(02) VALUE SPACES.
017800          02 FILLER                 PIC X(10) VALUE 'TASA      '.
017900          02 FILLER                 PIC X(02) VALUE SPACES.
018000          02 FILLER                 PIC X(14) VALUE 'MONTO FINAL   '.
018100          02 FILLER                 PIC X(02) VALUE SPACES.
018200          02 FILLER                 PIC X(10) VALUE 'RETORNO   '.
018300          02 FILLER                 PIC X(70) VALUE SPACES.
018400 *    ------------------->  LINEA DE DETALLE DE UNA OPCION CMPR (U4)
018500      01  WKS-LIN-CMPR.
018600          02 CMP-RANK               PIC Z9.
018700          02 FILLER                 PIC X(03) VALUE SPACES.
018800          02 CMP-NOMBRE              PIC X(15).
018900          02 FILLER                 PIC X(02) VALUE SPACES.
019000          02 CMP-TASA                PIC X(10).
019100          02 FILLER                 PIC X(02) VALUE SPACES.
019200          02 CMP-FINAL               PIC X(14).
019300          02 FILLER                 PIC X(02) VALUE SPACES.
019400          02 CMP-RETORNO             PIC X(10).
019500          02 FILLER                 PIC X(72) VALUE SPACES.
019600      01  WKS-LIN-CMPR-TEXTO REDEFINES WKS-LIN-CMPR PIC X(132).
019700 *    ------------------->  LINEA DE TEXTO LIBRE (ENCABEZADOS,
019800 *                          TOTALES, RECHAZOS Y BLOQUES DE TEXTO)
019900      01  WKS-LIN-TEXTO                 PIC X(132) VALUE SPACES.
020000      PROCEDURE DIVISION.

020200 000-MAIN SECTION.
020300      PERFORM 100-APERTURA-ARCHIVOS
020400      PERFORM 120-LEE-SIGUIENTE-PETICION
020500      PERFORM 200-PROCESA-PETICIONES UNTIL FIN-SIMREQ
020600      PERFORM 800-IMPRIME-TOTALES-FINALES
020700      PERFORM 900-CIERRA-ARCHIVOS
020800      STOP RUN.
020900 000-MAIN-E. EXIT.

021100 100-APERTURA-ARCHIVOS SECTION.
021200      OPEN INPUT SIMREQ
021300      IF FS-SIMREQ NOT EQUAL 0
021400         MOVE 'OPEN'      TO ACCION
021500         MOVE SPACES      TO LLAVE
021600         MOVE 'SIMREQ'    TO ARCHIVO
021700         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021800                               FS-SIMREQ, FSE-SIMREQ
021900         DISPLAY '>>> ERROR AL ABRIR EL ARCHIVO SIMREQ <<<'
022000                 UPON CONSOLE
022100         STOP RUN
022200      END-IF
022300      OPEN OUTPUT SIMRPT
022400      IF FS-SIMRPT NOT EQUAL 0
022500         MOVE 'OPEN'      TO ACCION
022600         MOVE SPACES      TO LLAVE
022700         MOVE 'SIMRPT'    TO ARCHIVO
022800         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022900                               FS-SIMRPT, FSE-SIMRPT
023000         CLOSE SIMREQ
023100         DISPLAY '>>> ERROR AL ABRIR EL ARCHIVO SIMRPT <<<'
023200                 UPON CONSOLE
023300         STOP RUN
023400      END-IF
023500      PERFORM 110-IMPRIME-TITULO.
023600 100-APERTURA-ARCHIVOS-E. EXIT.

023800 110-IMPRIME-TITULO SECTION.
023900      MOVE SPACES TO WKS-LIN-TEXTO
024000      STRING 'ASISTENTE FINANCIERO - REPORTE DE SIMULACIONES (SIMRPT)'
024100             DELIMITED BY SIZE INTO WKS-LIN-TEXTO
024200      MOVE WKS-LIN-TEXTO TO REG-SIMRPT
024300      WRITE REG-SIMRPT AFTER ADVANCING TOP-OF-FORM.
024400 110-IMPRIME-TITULO-E. EXIT.

024600 120-LEE-SIGUIENTE-PETICION SECTION.
024700      READ SIMREQ
024800         AT END
024900            MOVE 1 TO WKS-FIN-SIMREQ
025000         NOT AT END
025100            ADD 1 TO WKS-TOTAL-LEIDOS
025200      END-READ
025300      IF FS-SIMREQ NOT EQUAL 0 AND FS-SIMREQ NOT EQUAL 10
025400         MOVE 'READ'            TO ACCION
025500         MOVE 'SIMREQ'          TO ARCHIVO
025600         MOVE SPACES            TO LLAVE
025700         MOVE WKS-TOTAL-LEIDOS  TO WKS-LLAVE-NUMERO
025800         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025900                               FS-SIMREQ, FSE-SIMREQ
026000         DISPLAY '>>> ERROR AL LEER EL ARCHIVO SIMREQ <<<'
026100                 UPON CONSOLE
026200         STOP RUN
026300      END-IF.
026400 120-LEE-SIGUIENTE-PETICION-E. EXIT.

026600 *--------> DESPACHA LA PETICION LEIDA SEGUN SR-TYPE, O LA RECHAZA
026700 200-PROCESA-PETICIONES SECTION.
026800      PERFORM 210-VALIDA-PETICION
026900      IF PETICION-OK
027000         PERFORM 220-ENMASCARA-CLIENTE
027100         EVALUATE TRUE
027200            WHEN SR-ES-PRESTAMO
027300               PERFORM 300-PROCESA-LOAN
027400            WHEN SR-ES-INVERSION
027500               PERFORM 400-PROCESA-INVS
027600            WHEN SR-ES-RETIRO
027700               PERFORM 500-PROCESA-RETR
027800            WHEN SR-ES-COMPARA
027900               PERFORM 600-PROCESA-CMPR
028000         END-EVALUATE
028100         IF PETICION-OK
028200            ADD 1 TO WKS-TOTAL-PROCESADOS
028300         ELSE
028400            PERFORM 700-IMPRIME-RECHAZO
028500            ADD 1 TO WKS-TOTAL-RECHAZADOS
028600         END-IF
028700      ELSE
028800         PERFORM 700-IMPRIME-RECHAZO
028900         ADD 1 TO WKS-TOTAL-RECHAZADOS
029000      END-IF
029100      PERFORM 120-LEE-SIGUIENTE-PETICION.
029200 200-PROCESA-PETICIONES-E. EXIT.

029400 *--------> REGLAS DE VALIDACION DE LA PETICION (U1 A U4)
029500 210-VALIDA-PETICION SECTION.
029600      MOVE 1 TO WKS-PETICION-VALIDA
029700      MOVE SPACES TO WKS-MOTIVO-RECHAZO
029800      EVALUATE TRUE
029900         WHEN SR-ES-PRESTAMO
030000            IF SR-AMOUNT NOT > ZEROS
030100               MOVE ZEROS TO WKS-PETICION-VALIDA
030200               MOVE 'MONTO DEBE SER MAYOR A CERO' TO
030300                  WKS-MOTIVO-RECHAZO
030400            END-IF
030500            IF PETICION-OK AND SR-MONTHS NOT > ZEROS
030600               MOVE ZEROS TO WKS-PETICION-VALIDA
030700               MOVE 'PLAZO DEBE SER MAYOR A CERO' TO
030800                  WKS-MOTIVO-RECHAZO
030900            END-IF
031000            IF PETICION-OK AND SR-DOWN-PAYMENT NOT < SR-AMOUNT
031100               MOVE ZEROS TO WKS-PETICION-VALIDA
031200               MOVE 'CUOTA INICIAL DEBE SER MENOR AL MONTO' TO
031300                  WKS-MOTIVO-RECHAZO
031400            END-IF
031500            IF PETICION-OK AND NOT SR-SISTEMA-PRICE
031600               AND NOT SR-SISTEMA-SAC
031700               MOVE ZEROS TO WKS-PETICION-VALIDA
031800               MOVE 'SISTEMA DEBE SER PRICE O SAC' TO
031900                  WKS-MOTIVO-RECHAZO
032000            END-IF
032100         WHEN SR-ES-INVERSION
032200            IF SR-MONTHS NOT > ZEROS
032300               MOVE ZEROS TO WKS-PETICION-VALIDA
032400               MOVE 'PLAZO DEBE SER MAYOR A CERO' TO
032500                  WKS-MOTIVO-RECHAZO
032600            END-IF
032700            IF PETICION-OK AND SR-AMOUNT = ZEROS
032800               AND SR-CONTRIBUTION = ZEROS
032900               MOVE ZEROS TO WKS-PETICION-VALIDA
033000               MOVE 'MONTO INICIAL Y APORTE NO PUEDEN SER CERO' TO
033100                  WKS-MOTIVO-RECHAZO
033200            END-IF
033300         WHEN SR-ES-RETIRO
033400            IF SR-CUR-AGE NOT > ZEROS
033500               MOVE ZEROS TO WKS-PETICION-VALIDA
033600               MOVE 'EDAD ACTUAL DEBE SER MAYOR A CERO' TO
033700                  WKS-MOTIVO-RECHAZO
033800            END-IF
033900            IF PETICION-OK AND SR-RET-AGE NOT > SR-CUR-AGE
034000               MOVE ZEROS TO WKS-PETICION-VALIDA
034100               MOVE 'EDAD DE RETIRO DEBE SER MAYOR A LA ACTUAL' TO
034200                  WKS-MOTIVO-RECHAZO
034300            END-IF
034400         WHEN SR-ES-COMPARA
034500            IF SR-AMOUNT NOT > ZEROS
034600               MOVE ZEROS TO WKS-PETICION-VALIDA
034700               MOVE 'MONTO DEBE SER MAYOR A CERO' TO
034800                  WKS-MOTIVO-RECHAZO
034900            END-IF
035000            IF PETICION-OK AND SR-MONTHS NOT > ZEROS
035100               MOVE ZEROS TO WKS-PETICION-VALIDA
035200               MOVE 'PLAZO DEBE SER MAYOR A CERO' TO
035300                  WKS-MOTIVO-RECHAZO
035400            END-IF
035500         WHEN OTHER
035600            MOVE ZEROS TO WKS-PETICION-VALIDA
035700            MOVE 'TIPO DE PETICION DESCONOCIDO' TO
035800               WKS-MOTIVO-RECHAZO
035900      END-EVALUATE.
036000 210-VALIDA-PETICION-E. EXIT.

036200 *--------> ENMASCARA EL CPF DEL CLIENTE PARA EL ENCABEZADO DEL SIMRPT
036300 220-ENMASCARA-CLIENTE SECTION.
036400      MOVE SPACES        TO WKS-CPF-ENTRADA
036500      MOVE SR-CUST-ID     TO WKS-CPF-ENTRADA
036600      CALL 'VALCPF' USING WKS-CPF-ENTRADA, WKS-CPF-LIMPIO,
036700           WKS-CPF-MASCARA, WKS-CPF-CODIGO, WKS-CPF-DESC.
036800 220-ENMASCARA-CLIENTE-E. EXIT.

037000 *--------> U1 - CALCULA EL PLAN DE PAGOS Y LO IMPRIME EN EL SIMRPT
037100 300-PROCESA-LOAN SECTION.
037200      COMPUTE WKS-LN-FINANCIADO = SR-AMOUNT - SR-DOWN-PAYMENT
037300      MOVE SR-RATE           TO WKS-LN-TASA-ANUAL
037400      MOVE SR-MONTHS         TO WKS-LN-PLAZO-MESES
037500      MOVE SR-SYSTEM         TO WKS-LN-SISTEMA
037600      CALL 'LNAMORT' USING WKS-LN-FINANCIADO, WKS-LN-TASA-ANUAL,
037700           WKS-LN-PLAZO-MESES, WKS-LN-SISTEMA, TABLA-CUOTAS,
037800           WKS-LN-TOTAL-PAGADO, WKS-LN-TOTAL-INTERES,
037900           WKS-LN-PAGO-REFERENCIA, WKS-LN-PRIMERA-CUOTA,
038000           WKS-LN-ULTIMA-CUOTA
038100      PERFORM 310-IMPRIME-ENCABEZADO-LOAN
038200      PERFORM 320-IMPRIME-CUOTAS
038300         VARYING IDX-CUOTA FROM 1 BY 1
038400         UNTIL IDX-CUOTA > IN-CANTIDAD-CUOTAS
038500      PERFORM 330-IMPRIME-TOTALES-LOAN.
038600 300-PROCESA-LOAN-E. EXIT.

038800 310-IMPRIME-ENCABEZADO-LOAN SECTION.
038900      MOVE SPACES TO WKS-LIN-TEXTO
039000      STRING 'TIPO: LOAN   SISTEMA: ' DELIMITED BY SIZE
039100             SR-SYSTEM               DELIMITED BY SIZE
039200             '   CLIENTE: '          DELIMITED BY SIZE
039300             WKS-CPF-MASCARA         DELIMITED BY SIZE
039400             INTO WKS-LIN-TEXTO
039500      MOVE WKS-LIN-TEXTO TO REG-SIMRPT
039600      WRITE REG-SIMRPT
039700      MOVE WKS-LIN-ENCAB-CUOTAS TO REG-SIMRPT
039800      WRITE REG-SIMRPT.
039900 310-IMPRIME-ENCABEZADO-LOAN-E. EXIT.

040100 320-IMPRIME-CUOTAS SECTION.
040200      MOVE IN-NUMBER(IDX-CUOTA)   TO CUO-NR
040300      MOVE IN-PAYMENT(IDX-CUOTA)  TO WKS-MONTO-A-FORMATEAR
040400      CALL 'FMTMONY' USING WKS-MONTO-A-FORMATEAR,
040500           WKS-IMPORTE-FORMATEADO
040600      MOVE WKS-IMPORTE-FORMATEADO(4:14) TO CUO-PAGO
040700      MOVE IN-PRINCIPAL(IDX-CUOTA) TO WKS-MONTO-A-FORMATEAR
040800      CALL 'FMTMONY' USING WKS-MONTO-A-FORMATEAR,
040900           WKS-IMPORTE-FORMATEADO
041000      MOVE WKS-IMPORTE-FORMATEADO(4:14) TO CUO-CAPITAL
041100      MOVE IN-INTEREST(IDX-CUOTA) TO WKS-MONTO-A-FORMATEAR
041200      CALL 'FMTMONY' USING WKS-MONTO-A-FORMATEAR,
041300           WKS-IMPORTE-FORMATEADO
041400      MOVE WKS-IMPORTE-FORMATEADO(4:14) TO CUO-INTERES
041500      MOVE IN-BALANCE(IDX-CUOTA)  TO WKS-MONTO-A-FORMATEAR
041600      CALL 'FMTMONY' USING WKS-MONTO-A-FORMATEAR,
041700           WKS-IMPORTE-FORMATEADO
041800      MOVE WKS-IMPORTE-FORMATEADO(4:14) TO CUO-SALDO
041900      MOVE WKS-LIN-CUOTA-TEXTO TO REG-SIMRPT
042000      WRITE REG-SIMRPT.
042100 320-IMPRIME-CUOTAS-E. EXIT.

042300 *--------> IMPRIME TOTALES: PAGO FIJO PARA PRICE, PROMEDIO/PRIMERA/
042400 *           ULTIMA CUOTA PARA SAC (VER REGLAS DE NEGOCIO U1)
042500 330-IMPRIME-TOTALES-LOAN SECTION.
042600      MOVE WKS-LN-TOTAL-PAGADO TO WKS-MONTO-A-FORMATEAR
042700      CALL 'FMTMONY' USING WKS-MONTO-A-FORMATEAR,
042800           WKS-IMPORTE-FORMATEADO
042900      MOVE SPACES TO WKS-LIN-TEXTO
043000      STRING 'TOTAL PAGADO: ' DELIMITED BY SIZE
043100             WKS-IMPORTE-FORMATEADO DELIMITED BY SPACE
043200             INTO WKS-LIN-TEXTO
043300      MOVE WKS-LIN-TEXTO TO REG-SIMRPT
043400      WRITE REG-SIMRPT
043500      MOVE WKS-LN-TOTAL-INTERES TO WKS-MONTO-A-FORMATEAR
043600      CALL 'FMTMONY' USING WKS-MONTO-A-FORMATEAR,
043700           WKS-IMPORTE-FORMATEADO
043800      MOVE SPACES TO WKS-LIN-TEXTO
043900      STRING 'TOTAL INTERES: ' DELIMITED BY SIZE
044000             WKS-IMPORTE-FORMATEADO DELIMITED BY SPACE
044100             INTO WKS-LIN-TEXTO
044200      MOVE WKS-LIN-TEXTO TO REG-SIMRPT
044300      WRITE REG-SIMRPT
044400      MOVE WKS-LN-PAGO-REFERENCIA TO WKS-MONTO-A-FORMATEAR
044500      CALL 'FMTMONY' USING WKS-MONTO-A-FORMATEAR,
044600           WKS-IMPORTE-FORMATEADO
044700      MOVE SPACES TO WKS-LIN-TEXTO
044800      IF SR-SISTEMA-PRICE
044900         STRING 'CUOTA FIJA: ' DELIMITED BY SIZE
045000                WKS-IMPORTE-FORMATEADO DELIMITED BY SPACE
045100                INTO WKS-LIN-TEXTO
045200      ELSE
045300         STRING 'CUOTA PROMEDIO: ' DELIMITED BY SIZE
045400                WKS-IMPORTE-FORMATEADO DELIMITED BY SPACE
045500                INTO WKS-LIN-TEXTO
045600      END-IF
045700      MOVE WKS-LIN-TEXTO TO REG-SIMRPT
045800      WRITE REG-SIMRPT
045900      IF SR-SISTEMA-SAC
046000         MOVE WKS-LN-PRIMERA-CUOTA TO WKS-MONTO-A-FORMATEAR
046100         CALL 'FMTMONY' USING WKS-MONTO-A-FORMATEAR,
046200              WKS-IMPORTE-FORMATEADO
046300         MOVE SPACES TO WKS-LIN-TEXTO
046400         STRING 'PRIMERA CUOTA: ' DELIMITED BY SIZE
046500                WKS-IMPORTE-FORMATEADO DELIMITED BY SPACE
046600                INTO WKS-LIN-TEXTO
046700         MOVE WKS-LIN-TEXTO TO REG-SIMRPT
046800         WRITE REG-SIMRPT
046900         MOVE WKS-LN-ULTIMA-CUOTA TO WKS-MONTO-A-FORMATEAR
047000         CALL 'FMTMONY' USING WKS-MONTO-A-FORMATEAR,
047100              WKS-IMPORTE-FORMATEADO
047200         MOVE SPACES TO WKS-LIN-TEXTO
047300         STRING 'ULTIMA CUOTA: ' DELIMITED BY SIZE
047400                WKS-IMPORTE-FORMATEADO DELIMITED BY SPACE
047500                INTO WKS-LIN-TEXTO
047600         MOVE WKS-LIN-TEXTO TO REG-SIMRPT
047700         WRITE REG-SIMRPT
047800      END-IF.
047900 330-IMPRIME-TOTALES-LOAN-E. EXIT.

048100 *--------> U2 - PROYECTA LA INVERSION E IMPRIME EL BLOQUE DE TOTALES
048200 400-PROCESA-INVS SECTION.
048300      MOVE SR-AMOUNT       TO WKS-INV-MONTO-INICIAL
048400      MOVE SR-CONTRIBUTION TO WKS-INV-APORTE
048500      MOVE SR-RATE         TO WKS-INV-TASA-ANUAL
048600      MOVE SR-MONTHS       TO WKS-INV-PLAZO-MESES
048700      CALL 'INVPROJ' USING WKS-INV-MONTO-INICIAL, WKS-INV-APORTE,
048800           WKS-INV-TASA-ANUAL, WKS-INV-PLAZO-MESES,
048900           WKS-INV-MONTO-FINAL, WKS-INV-TOTAL-INVERTIDO,
049000           WKS-INV-TOTAL-INTERES, TABLA-EVOLUCION
049100      PERFORM 410-IMPRIME-ENCABEZADO-INVS
049200      PERFORM 420-IMPRIME-EVOLUCION
049300         VARYING IDX-EVOL FROM 1 BY 1 UNTIL IDX-EVOL > EVOL-CUENTA.
049400 400-PROCESA-INVS-E. EXIT.

049600 410-IMPRIME-ENCABEZADO-INVS SECTION.
049700      MOVE SPACES TO WKS-LIN-TEXTO
049800      STRING 'TIPO: INVS   CLIENTE: ' DELIMITED BY SIZE
049900             WKS-CPF-MASCARA         DELIMITED BY SIZE
050000             INTO WKS-LIN-TEXTO
050100      MOVE WKS-LIN-TEXTO TO REG-SIMRPT
050200      WRITE REG-SIMRPT
050300      MOVE WKS-INV-MONTO-FINAL TO WKS-MONTO-A-FORMATEAR
050400      CALL 'FMTMONY' USING WKS-MONTO-A-FORMATEAR,
050500           WKS-IMPORTE-FORMATEADO
050600      MOVE SPACES TO WKS-LIN-TEXTO
050700      STRING 'MONTO FINAL: ' DELIMITED BY SIZE
050800             WKS-IMPORTE-FORMATEADO DELIMITED BY SPACE
050900             INTO WKS-LIN-TEXTO
051000      MOVE WKS-LIN-TEXTO TO REG-SIMRPT
051100      WRITE REG-SIMRPT
051200      MOVE WKS-INV-TOTAL-INVERTIDO TO WKS-MONTO-A-FORMATEAR
051300      CALL 'FMTMONY' USING WKS-MONTO-A-FORMATEAR,
051400           WKS-IMPORTE-FORMATEADO
051500      MOVE SPACES TO WKS-LIN-TEXTO
051600      STRING 'TOTAL INVERTIDO: ' DELIMITED BY SIZE
051700             WKS-IMPORTE-FORMATEADO DELIMITED BY SPACE
051800             INTO WKS-LIN-TEXTO
051900      MOVE WKS-LIN-TEXTO TO REG-SIMRPT
052000      WRITE REG-SIMRPT
052100      MOVE WKS-INV-TOTAL-INTERES TO WKS-MONTO-A-FORMATEAR
052200      CALL 'FMTMONY' USING WKS-MONTO-A-FORMATEAR,
052300           WKS-IMPORTE-FORMATEADO
052400      MOVE SPACES TO WKS-LIN-TEXTO
052500      STRING 'TOTAL INTERES: ' DELIMITED BY SIZE
052600             WKS-IMPORTE-FORMATEADO DELIMITED BY SPACE
052700             INTO WKS-LIN-TEXTO
052800      MOVE WKS-LIN-TEXTO TO REG-SIMRPT
052900      WRITE REG-SIMRPT
053000      MOVE SPACES TO WKS-LIN-TEXTO
053100      STRING 'EVOLUCION (CADA 12 MESES Y ULTIMO):' DELIMITED BY SIZE
053200             INTO WKS-LIN-TEXTO
053300      MOVE WKS-LIN-TEXTO TO REG-SIMRPT
053400      WRITE REG-SIMRPT.
053500 410-IMPRIME-ENCABEZADO-INVS-E. EXIT.

053700 420-IMPRIME-EVOLUCION SECTION.
053800      MOVE EVOL-SALDO(IDX-EVOL) TO WKS-MONTO-A-FORMATEAR
053900      CALL 'FMTMONY' USING WKS-MONTO-A-FORMATEAR,
054000           WKS-IMPORTE-FORMATEADO
054100      MOVE SPACES TO WKS-LIN-TEXTO
054200      STRING '  MES ' DELIMITED BY SIZE
054300             EVOL-MES(IDX-EVOL) DELIMITED BY SIZE
054400             ': '               DELIMITED BY SIZE
054500             WKS-IMPORTE-FORMATEADO DELIMITED BY SPACE
054600             INTO WKS-LIN-TEXTO
054700      MOVE WKS-LIN-TEXTO TO REG-SIMRPT
054800      WRITE REG-SIMRPT.
054900 420-IMPRIME-EVOLUCION-E. EXIT.

055100 *--------> U3 (VARIANTE A) - PROYECCION DE FONDO DE RETIRO
055200 500-PROCESA-RETR SECTION.
055300      MOVE 'A'                 TO WKS-RET-MODO
055400      MOVE SR-AMOUNT           TO WKS-RET-AHORRO-ACTUAL
055500      MOVE SR-CONTRIBUTION     TO WKS-RET-APORTE-MENSUAL
055600      MOVE SR-RATE             TO WKS-RET-TASA-RETORNO
055700      MOVE SR-CUR-AGE          TO WKS-RET-EDAD-ACTUAL
055800      MOVE SR-RET-AGE          TO WKS-RET-EDAD-JUBILACION
055900      CALL 'RETPLAN' USING WKS-RET-MODO, WKS-RET-AHORRO-ACTUAL,
056000           WKS-RET-APORTE-MENSUAL, WKS-RET-TASA-RETORNO,
056100           WKS-RET-EDAD-ACTUAL, WKS-RET-EDAD-JUBILACION,
056200           WKS-RET-TASA-INFLACION, WKS-RET-EXPECTATIVA-VIDA,
056300           WKS-RET-INGRESO-DESEADO, WKS-RET-FONDO,
056400           WKS-RET-INGRESO-MENSUAL, WKS-RET-RETORNO-TOTAL-PCT,
056500           WKS-RET-APORTE-REQUERIDO, WKS-RET-MESES-A-JUBILAR,
056600           WKS-RET-CODIGO-RESPUESTA, WKS-RET-DESC-RESPUESTA
056700      IF WKS-RET-CODIGO-RESPUESTA NOT = ZEROS
056800         MOVE ZEROS TO WKS-PETICION-VALIDA
056900         MOVE WKS-RET-DESC-RESPUESTA TO WKS-MOTIVO-RECHAZO
057000      ELSE
057100         PERFORM 510-IMPRIME-RETIRO
057200      END-IF.
057300 500-PROCESA-RETR-E. EXIT.

057500 510-IMPRIME-RETIRO SECTION.
057600      MOVE SPACES TO WKS-LIN-TEXTO
057700      STRING 'TIPO: RETR   CLIENTE: ' DELIMITED BY SIZE
057800             WKS-CPF-MASCARA         DELIMITED BY SIZE
057900             INTO WKS-LIN-TEXTO
058000      MOVE WKS-LIN-TEXTO TO REG-SIMRPT
058100      WRITE REG-SIMRPT
058200      COMPUTE WKS-ANIOS-A-JUBILAR = WKS-RET-MESES-A-JUBILAR / 12
058300      MOVE SPACES TO WKS-LIN-TEXTO
058400      STRING 'ANIOS PARA JUBILARSE: ' DELIMITED BY SIZE
058500             WKS-ANIOS-A-JUBILAR    DELIMITED BY SIZE
058600             INTO WKS-LIN-TEXTO
058700      MOVE WKS-LIN-TEXTO TO REG-SIMRPT
058800      WRITE REG-SIMRPT
058900      MOVE WKS-RET-FONDO TO WKS-MONTO-A-FORMATEAR
059000      CALL 'FMTMONY' USING WKS-MONTO-A-FORMATEAR,
059100           WKS-IMPORTE-FORMATEADO
059200      MOVE SPACES TO WKS-LIN-TEXTO
059300      STRING 'FONDO PROYECTADO: ' DELIMITED BY SIZE
059400             WKS-IMPORTE-FORMATEADO DELIMITED BY SPACE
059500             INTO WKS-LIN-TEXTO
059600      MOVE WKS-LIN-TEXTO TO REG-SIMRPT
059700      WRITE REG-SIMRPT
059800      MOVE WKS-RET-INGRESO-MENSUAL TO WKS-MONTO-A-FORMATEAR
059900      CALL 'FMTMONY' USING WKS-MONTO-A-FORMATEAR,
060000           WKS-IMPORTE-FORMATEADO
060100      MOVE SPACES TO WKS-LIN-TEXTO
060200      STRING 'INGRESO MENSUAL ESTIMADO: ' DELIMITED BY SIZE
060300             WKS-IMPORTE-FORMATEADO DELIMITED BY SPACE
060400             INTO WKS-LIN-TEXTO
060500      MOVE WKS-LIN-TEXTO TO REG-SIMRPT
060600      WRITE REG-SIMRPT
060700      MOVE WKS-RET-RETORNO-TOTAL-PCT TO WKS-PCT-A-FORMATEAR
060800      CALL 'FMTPCT' USING WKS-PCT-A-FORMATEAR,
060900           WKS-PORCENTAJE-FORMATEADO
061000      MOVE SPACES TO WKS-LIN-TEXTO
061100      STRING 'RETORNO TOTAL: ' DELIMITED BY SIZE
061200             WKS-PORCENTAJE-FORMATEADO DELIMITED BY SPACE
061300             INTO WKS-LIN-TEXTO
061400      MOVE WKS-LIN-TEXTO TO REG-SIMRPT
061500      WRITE REG-SIMRPT.
061600 510-IMPRIME-RETIRO-E. EXIT.

061800 *--------> U4 - COMPARA OPCIONES DE INVERSION E IMPRIME EL RANKING
061900 600-PROCESA-CMPR SECTION.
062000      MOVE SR-AMOUNT TO WKS-CMP-MONTO-A-COMPARAR
062100      MOVE SR-MONTHS TO WKS-CMP-PLAZO-MESES
062200      CALL 'CMPINV' USING WKS-CMP-MONTO-A-COMPARAR,
062300           WKS-CMP-PLAZO-MESES, WKS-CMP-CANTIDAD-OPCIONES,
062400           WKS-CMP-TABLA-COMPARACION
062500      MOVE SPACES TO WKS-LIN-TEXTO
062600      STRING 'TIPO: CMPR   CLIENTE: ' DELIMITED BY SIZE
062700             WKS-CPF-MASCARA         DELIMITED BY SIZE
062800             INTO WKS-LIN-TEXTO
062900      MOVE WKS-LIN-TEXTO TO REG-SIMRPT
063000      WRITE REG-SIMRPT
063100      MOVE WKS-LIN-ENCAB-CMPR TO REG-SIMRPT
063200      WRITE REG-SIMRPT
063300      PERFORM 610-IMPRIME-OPCION
063400         VARYING IDX-CMP FROM 1 BY 1
063500         UNTIL IDX-CMP > WKS-CMP-CANTIDAD-OPCIONES.
063600 600-PROCESA-CMPR-E. EXIT.

063800 610-IMPRIME-OPCION SECTION.
063900      MOVE WKS-CMP-RANGO(IDX-CMP)   TO CMP-RANK
064000      MOVE WKS-CMP-NOMBRE(IDX-CMP)  TO CMP-NOMBRE
064100      MOVE WKS-CMP-TASA(IDX-CMP)    TO WKS-PCT-A-FORMATEAR
064200      CALL 'FMTPCT' USING WKS-PCT-A-FORMATEAR,
064300           WKS-PORCENTAJE-FORMATEADO
064400      MOVE WKS-PORCENTAJE-FORMATEADO TO CMP-TASA
064500      MOVE WKS-CMP-MONTO-FINAL(IDX-CMP) TO WKS-MONTO-A-FORMATEAR
064600      CALL 'FMTMONY' USING WKS-MONTO-A-FORMATEAR,
064700           WKS-IMPORTE-FORMATEADO
064800      MOVE WKS-IMPORTE-FORMATEADO(4:14) TO CMP-FINAL
064900      MOVE WKS-CMP-RETORNO-PCT(IDX-CMP) TO WKS-PCT-A-FORMATEAR
065000      CALL 'FMTPCT' USING WKS-PCT-A-FORMATEAR,
065100           WKS-PORCENTAJE-FORMATEADO
065200      MOVE WKS-PORCENTAJE-FORMATEADO TO CMP-RETORNO
065300      MOVE WKS-LIN-CMPR-TEXTO TO REG-SIMRPT
065400      WRITE REG-SIMRPT.
065500 610-IMPRIME-OPCION-E. EXIT.

065700 *--------> IMPRIME UNA LINEA DE RECHAZO CON EL MOTIVO DE LA PETICION
065800 700-IMPRIME-RECHAZO SECTION.
065900      MOVE SPACES TO WKS-LIN-TEXTO
066000      STRING 'RECHAZADA TIPO: ' DELIMITED BY SIZE
066100             SR-TYPE            DELIMITED BY SIZE
066200             '  MOTIVO: '       DELIMITED BY SIZE
066300             WKS-MOTIVO-RECHAZO DELIMITED BY SIZE
066400             INTO WKS-LIN-TEXTO
066500      MOVE WKS-LIN-TEXTO TO REG-SIMRPT
066600      WRITE REG-SIMRPT.
066700 700-IMPRIME-RECHAZO-E. EXIT.

066900 800-IMPRIME-TOTALES-FINALES SECTION.
067000      MOVE SPACES TO WKS-LIN-TEXTO
067100      STRING 'PETICIONES LEIDAS: ' DELIMITED BY SIZE
067200             WKS-TOTAL-LEIDOS     DELIMITED BY SIZE
067300             INTO WKS-LIN-TEXTO
067400      MOVE WKS-LIN-TEXTO TO REG-SIMRPT
067500      WRITE REG-SIMRPT
067600      MOVE SPACES TO WKS-LIN-TEXTO
067700      STRING 'PETICIONES PROCESADAS: ' DELIMITED BY SIZE
067800             WKS-TOTAL-PROCESADOS     DELIMITED BY SIZE
067900             INTO WKS-LIN-TEXTO
068000      MOVE WKS-LIN-TEXTO TO REG-SIMRPT
068100      WRITE REG-SIMRPT
068200      MOVE SPACES TO WKS-LIN-TEXTO
068300      STRING 'PETICIONES RECHAZADAS: ' DELIMITED BY SIZE
068400             WKS-TOTAL-RECHAZADOS     DELIMITED BY SIZE
068500             INTO WKS-LIN-TEXTO
068600      MOVE WKS-LIN-TEXTO TO REG-SIMRPT
068700      WRITE REG-SIMRPT.
068800 800-IMPRIME-TOTALES-FINALES-E. EXIT.

069000 900-CIERRA-ARCHIVOS SECTION.
069100      CLOSE SIMREQ SIMRPT.
069200 900-CIERRA-ARCHIVOS-E. EXIT.
