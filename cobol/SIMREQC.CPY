000100******************************************************************
000200* FECHA       : 05/03/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : ASISTENTE FINANCIERO                             *
000500* MIEMBRO     : SIMREQC                                          *
000600* DESCRIPCION : LAYOUT DEL REGISTRO DE PETICION DE SIMULACION    *
000700*             : (PRESTAMO, INVERSION, RETIRO O COMPARACION) QUE  *
000800*             : EL CLIENTE ENVIA POR EL ASISTENTE FINANCIERO     *
000900*             : PARA SU CALCULO EN BATCH                         *
001000* ARCHIVOS    : SIMREQ (PS SECUENCIAL, 80 BYTES)                 *
001100******************************************************************
001200 01  REG-SIMREQ.
001300     02 SR-TYPE                      PIC X(04).
001400        88 SR-ES-PRESTAMO                    VALUE 'LOAN'.
001500        88 SR-ES-INVERSION                   VALUE 'INVS'.
001600        88 SR-ES-RETIRO                      VALUE 'RETR'.
001700        88 SR-ES-COMPARA                     VALUE 'CMPR'.
001800*--->  SISTEMA DE AMORTIZACION, SOLO APLICA PARA SR-ES-PRESTAMO
001900     02 SR-SYSTEM                    PIC X(05).
002000        88 SR-SISTEMA-PRICE                  VALUE 'PRICE'.
002100        88 SR-SISTEMA-SAC                    VALUE 'SAC  '.
002200*--->  MONTO PRINCIPAL / MONTO INICIAL / AHORRO ACTUAL, EN REALES
002210*      (BRL)
002300     02 SR-AMOUNT                    PIC 9(09)V99.
002400*--->  CUOTA INICIAL (PRESTAMO), CERO PERMITIDO
002500     02 SR-DOWN-PAYMENT               PIC 9(09)V99.
002600*--->  TASA ANUAL EN PORCENTAJE, 4 DECIMALES
002700     02 SR-RATE                       PIC 9(03)V9(04).
002800*--->  PLAZO EN MESES (PRESTAMO / INVERSION)
002900     02 SR-MONTHS                     PIC 9(04).
003000*--->  APORTE MENSUAL (INVERSION / RETIRO)
003100     02 SR-CONTRIBUTION               PIC 9(07)V99.
003200*--->  EDAD ACTUAL DEL CLIENTE (RETIRO)
003300     02 SR-CUR-AGE                    PIC 9(03).
003400*--->  EDAD DE RETIRO DESEADA (RETIRO)
003500     02 SR-RET-AGE                    PIC 9(03).
003600*--->  CPF DEL CLIENTE, SOLO DIGITOS
003700     02 SR-CUST-ID                    PIC X(11).
003800     02 FILLER                        PIC X(12).
