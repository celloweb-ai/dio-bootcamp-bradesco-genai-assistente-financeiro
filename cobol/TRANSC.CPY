000100******************************************************************
000200* FECHA       : 05/03/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : ASISTENTE FINANCIERO                             *
000500* MIEMBRO     : TRANSC                                           *
000600* DESCRIPCION : LAYOUT DEL REGISTRO DE MOVIMIENTO DEL LIBRO DE   *
000700*             : TRANSACCIONES DEL CLIENTE (INGRESO O GASTO)      *
000800* ARCHIVOS    : TRANSACT (PS SECUENCIAL, 60 BYTES, ORDENADO POR  *
000900*             : FECHA ASCENDENTE)                                *
001000******************************************************************
001100 01  REG-TRANSACT.
001200*--->  FECHA DEL MOVIMIENTO AAAAMMDD
001300     02 TR-DATE                       PIC 9(08).
001400        88 TR-FECHA-VALIDA                   VALUE 19000101
001500                                            THRU 99991231.
001600*--->  I = INGRESO   E = GASTO
001700     02 TR-TYPE                       PIC X(01).
001800        88 TR-ES-INGRESO                     VALUE 'I'.
001900        88 TR-ES-GASTO                       VALUE 'E'.
002000*--->  CATEGORIA DEL MOVIMIENTO (ALIMENTACION, TRANSPORTE, ETC)
002100     02 TR-CATEGORY                   PIC X(15).
002200*--->  MONTO DEL MOVIMIENTO, SIEMPRE POSITIVO
002300     02 TR-AMOUNT                     PIC 9(09)V99.
002400*--->  DESCRIPCION LIBRE DEL MOVIMIENTO
002500     02 TR-DESCRIPTION                PIC X(25).
