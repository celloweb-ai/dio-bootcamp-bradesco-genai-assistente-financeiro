000100 ******************************************************************
000200 * FECHA       : 02/05/2024                                       *
000300 * PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400 * APLICACION  : ASISTENTE FINANCIERO                             *
000500 * PROGRAMA    : VALBATCH                                         *
000600 * TIPO        : BATCH (PRINCIPAL)                                *
000700 * DESCRIPCION : LEE EL ARCHIVO VALIDIN CON LOS DATOS DE CLIENTES *
000800 *             : (CPF, CNPJ, TELEFONO, CEP) Y VALIDA CADA CAMPO   *
000900 *             : LLAMANDO A LOS PROGRAMAS DE VALIDACION. EMITE EL *
001000 *             : REPORTE VALRPT CON UNA LINEA PASA/FALLA POR      *
001100 *             : CAMPO Y LOS CONTADORES DE CIERRE                 *
001200 * ARCHIVOS    : VALIDIN=E, VALRPT=S                              *
001300 * PROGRAMA(S) : LLAMA A VALCPF, VALCNPJ, VALFONE, VALCEP         *
001400 ******************************************************************
001500 *    HISTORIAL DE CAMBIOS
001600 *    FECHA      INIC  TICKET     DESCRIPCION
001700 *    ---------  ----  ---------  --------------------------------
001800 *    02/05/2024 EEDR  FIN-0126   VERSION INICIAL
001900 *    14/05/2024 EEDR  FIN-0129   SE AGREGA LA LLAVE DE DIAGNOSTICO
002000 *                                CON EL CONSECUTIVO DEL REGISTRO
002100 *                                PARA DEBD1R00
002200      IDENTIFICATION DIVISION.
002300      PROGRAM-ID. VALBATCH.
002400      AUTHOR.     ERICK RAMIREZ.
002500      INSTALLATION. BANCO INDUSTRIAL - EDUCACION SEMILLERO.
002600      DATE-WRITTEN. 02/05/2024.
002700      DATE-COMPILED.
002800      SECURITY.   NINGUNA.
002900      ENVIRONMENT DIVISION.
003000      CONFIGURATION SECTION.
003100      SPECIAL-NAMES.
003200          C01 IS TOP-OF-FORM.
003300      INPUT-OUTPUT SECTION.
003400      FILE-CONTROL.
003500          SELECT VALIDIN ASSIGN TO VALIDIN
003600                 ORGANIZATION  IS LINE SEQUENTIAL
003700                 ACCESS        IS SEQUENTIAL
003800                 FILE STATUS   IS FS-VALIDIN
003900                                  FSE-VALIDIN.
004000          SELECT VALRPT ASSIGN TO VALRPT
004100                 ORGANIZATION  IS LINE SEQUENTIAL
004200                 ACCESS        IS SEQUENTIAL
004300                 FILE STATUS   IS FS-VALRPT
004400                                  FSE-VALRPT.
004500      DATA DIVISION.
004600      FILE SECTION.
004700      FD  VALIDIN.
004800          COPY VALIDC.
004900      FD  VALRPT.
005000      01  REG-VALRPT                    PIC X(132).
005100      WORKING-STORAGE SECTION.
005200 *    ------------------->  ESTADO DE ARCHIVOS (ESTILO CIERRES1)
005300      01  WKS-FS-STATUS.
005400          02 FS-VALIDIN             PIC 9(02) VALUE ZEROES.
005500          02 FSE-VALIDIN.
005600             03 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
005700             03 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
005800             03 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
005900          02 FS-VALRPT              PIC 9(02) VALUE ZEROES.
006000          02 FSE-VALRPT.
006100             03 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
006200             03 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
006300             03 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
006400 *    ------------------->  DATOS PARA CALL A DEBD1R00
006500      01  WKS-DEBD-DATOS.
006600          02 PROGRAMA               PIC X(08) VALUE 'VALBATCH'.
006700          02 ARCHIVO                PIC X(08) VALUE SPACES.
006800          02 ACCION                 PIC X(10) VALUE SPACES.
006900          02 LLAVE                  PIC X(32) VALUE SPACES.
007000      01  WKS-LLAVE-DETALLE REDEFINES LLAVE.
007100          02 WKS-LLAVE-NUMERO       PIC 9(07).
007200          02 FILLER                 PIC X(25).
007300 *    ------------------->  INDICADORES DE FIN DE ARCHIVO
007400      01  WKS-INDICADORES.
007500          02 WKS-FIN-VALIDIN        PIC 9(01) VALUE ZEROES.
007600             88 FIN-VALIDIN                   VALUE 1.
007700 *    ------------------->  CONTADORES GENERALES DEL LOTE
007800      01  WKS-CONTADORES.
007900          02 WKS-TOTAL-LEIDOS       PIC 9(07) COMP VALUE ZEROS.
008000          02 WKS-CONT-CPF-VALIDO    PIC 9(07) COMP VALUE ZEROS.
008100          02 WKS-CONT-CPF-INVALIDO  PIC 9(07) COMP VALUE ZEROS.
008200          02 WKS-CONT-CNPJ-VALIDO   PIC 9(07) COMP VALUE ZEROS.
008300          02 WKS-CONT-CNPJ-INVALIDO PIC 9(07) COMP VALUE ZEROS.
008400          02 WKS-CONT-FONE-VALIDO   PIC 9(07) COMP VALUE ZEROS.
008500          02 WKS-CONT-FONE-INVALIDO PIC 9(07) COMP VALUE ZEROS.
008600          02 WKS-CONT-CEP-VALIDO    PIC 9(07) COMP VALUE ZEROS.
008700          02 WKS-CONT-CEP-INVALIDO  PIC 9(07) COMP VALUE ZEROS.
008800          02 WKS-TOTAL-LEIDOS-ED    PIC 9(07) VALUE ZEROS.
008900 *    ------------------->  PARAMETROS DE PASO A VALCPF
009000      01  WKS-CPF-ENTRADA               PIC X(14) VALUE SPACES.
009100      01  WKS-CPF-LIMPIO                PIC X(11) VALUE SPACES.
009200      01  WKS-CPF-MASCARA               PIC X(14) VALUE SPACES.
009300      01  WKS-CPF-CODIGO                PIC 9(02) VALUE ZEROS.
009400      01  WKS-CPF-DESC                  PIC X(40) VALUE SPACES.
009500 *    ------------------->  PARAMETROS DE PASO A VALCNPJ
009600      01  WKS-CNPJ-ENTRADA              PIC X(18) VALUE SPACES.
009700      01  WKS-CNPJ-LIMPIO               PIC X(14) VALUE SPACES.
009800      01  WKS-CNPJ-MASCARA              PIC X(18) VALUE SPACES.
009900      01  WKS-CNPJ-CODIGO               PIC 9(02) VALUE ZEROS.
010000      01  WKS-CNPJ-DESC                 PIC X(40) VALUE SPACES.
010100 *    ------------------->  PARAMETROS DE PASO A VALFONE
010200      01  WKS-FONE-ENTRADA              PIC X(15) VALUE SPACES.
010300      01  WKS-FONE-LIMPIO               PIC X(11) VALUE SPACES.
010400      01  WKS-FONE-MASCARA              PIC X(15) VALUE SPACES.
010500      01  WKS-FONE-CODIGO               PIC 9(02) VALUE ZEROS.
010600      01  WKS-FONE-DESC                 PIC X(40) VALUE SPACES.
010700 *    ------------------->  PARAMETROS DE PASO A VALCEP
010800      01  WKS-CEP-ENTRADA               PIC X(09) VALUE SPACES.
010900      01  WKS-CEP-LIMPIO                PIC X(08) VALUE SPACES.
011000      01  WKS-CEP-MASCARA               PIC X(09) VALUE SPACES.
011100      01  WKS-CEP-CODIGO                PIC 9(02) VALUE ZEROS.
011200      01  WKS-CEP-DESC                  PIC X(40) VALUE SPACES.
011300 *    ------------------->  LINEA DE ENCABEZADO DEL DETALLE (U6)
011400      01  WKS-LIN-ENCAB-DETALLE.
011500          02 FILLER                 PIC X(04) VALUE ' REG'.
011600          02 FILLER                 PIC X(02) VALUE SPACES.
011700          02 FILLER                 PIC X(10) VALUE 'CAMPO     '.
011800          02 FILLER                 PIC X(02) VALUE SPACES.
011900          02 FILLER                 PIC X(18) VALUE 'VALOR             '.
012000          02 FILLER                 PIC X(02) VALUE SPACES.
012100          02 FILLER                 PIC X(08) VALUE 'RESULTAD'.
012200          02 FILLER                 PIC X(86) VALUE SPACES.
012300 *    ------------------->  LINEA DE DETALLE POR CAMPO VALIDADO (U6)
012400      01  WKS-LIN-DETALLE.
012500          02 DET-REG                PIC ZZZZ9.
012600          02 FILLER                 PIC X(01) VALUE SPACES.
012700          02 DET-CAMPO              PIC X(10).
012800          02 FILLER                 PIC X(02) VALUE SPACES.
012900          02 DET-VALOR              PIC X(18).
013000          02 FILLER                 PIC X(02) VALUE SPACES.
013100          02 DET-RESULTADO          PIC X(08).
013200          02 FILLER                 PIC X(86) VALUE SPACES.
013300      01  WKS-LIN-DETALLE-TEXTO REDEFINES WKS-LIN-DETALLE PIC X(132).
013400 *    ------------------->  LINEA DE RESUMEN DE CIERRE POR CAMPO (U6)
013500      01  WKS-LIN-RESUMEN.
013600          02 RES-CAMPO              PIC X(10).
013700          02 FILLER                 PIC X(02) VALUE SPACES.
013800          02 FILLER                 PIC X(09) VALUE 'VALIDOS: '.
013900          02 RES-VALIDOS            PIC ZZZZZZ9.
014000          02 FILLER                 PIC X(02) VALUE SPACES.
014100          02 FILLER                 PIC X(11) VALUE 'INVALIDOS: '.
014200          02 RES-INVALIDOS          PIC ZZZZZZ9.
014300          02 FILLER                 PIC X(84) VALUE SPACES.
014400      01  WKS-LIN-RESUMEN-TEXTO REDEFINES WKS-LIN-RESUMEN PIC X(132).
014500 *    ------------------->  LINEA DE TEXTO LIBRE (ENCABEZADOS Y
014600 *                          TOTALES)
014700      01  WKS-LIN-TEXTO                 PIC X(132) VALUE SPACES.
014800      PROCEDURE DIVISION.
014900      000-MAIN SECTION.
015000          PERFORM 100-APERTURA-ARCHIVOS
015100          PERFORM 200-LEE-SIGUIENTE-REGISTRO
015200          PERFORM 300-PROCESA-REGISTROS UNTIL FIN-VALIDIN
015300          PERFORM 800-IMPRIME-RESUMEN
015400          PERFORM 900-CIERRA-ARCHIVOS
015500          STOP RUN.

015700 100-APERTURA-ARCHIVOS SECTION.
015800      OPEN INPUT VALIDIN
015900      IF FS-VALIDIN NOT EQUAL 0
016000         MOVE 'OPEN'      TO ACCION
016100         MOVE SPACES      TO LLAVE
016200         MOVE 'VALIDIN'   TO ARCHIVO
016300         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
016400                               FS-VALIDIN, FSE-VALIDIN
016500         DISPLAY '>>> ERROR AL ABRIR EL ARCHIVO VALIDIN <<<'
016600                 UPON CONSOLE
016700         STOP RUN
016800      END-IF
016900      OPEN OUTPUT VALRPT
017000      IF FS-VALRPT NOT EQUAL 0
017100         MOVE 'OPEN'      TO ACCION
017200         MOVE SPACES      TO LLAVE
017300         MOVE 'VALRPT'    TO ARCHIVO
017400         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
017500                               FS-VALRPT, FSE-VALRPT
017600         CLOSE VALIDIN
017700         DISPLAY '>>> ERROR AL ABRIR EL ARCHIVO VALRPT <<<'
017800                 UPON CONSOLE
017900         STOP RUN
018000      END-IF
018100      PERFORM 110-IMPRIME-TITULO.
018200 100-APERTURA-ARCHIVOS-E. EXIT.

018400 110-IMPRIME-TITULO SECTION.
018500      MOVE SPACES TO WKS-LIN-TEXTO
018600      STRING 'ASISTENTE FINANCIERO - REPORTE DE VALIDACIONES (VALRPT)'
018700             DELIMITED BY SIZE INTO WKS-LIN-TEXTO
018800      MOVE WKS-LIN-TEXTO TO REG-VALRPT
018900      WRITE REG-VALRPT AFTER ADVANCING TOP-OF-FORM
019000      MOVE WKS-LIN-ENCAB-DETALLE TO REG-VALRPT
019100      WRITE REG-VALRPT AFTER ADVANCING 2 LINES.
019200 110-IMPRIME-TITULO-E. EXIT.

019400 200-LEE-SIGUIENTE-REGISTRO SECTION.
019500      READ VALIDIN
019600         AT END
019700            MOVE 1 TO WKS-FIN-VALIDIN
019800         NOT AT END
019900            ADD 1 TO WKS-TOTAL-LEIDOS
020000      END-READ
020100      IF FS-VALIDIN NOT EQUAL 0 AND FS-VALIDIN NOT EQUAL 10
020200         MOVE 'READ'            TO ACCION
020300         MOVE 'VALIDIN'         TO ARCHIVO
020400         MOVE SPACES            TO LLAVE
020500         MOVE WKS-TOTAL-LEIDOS  TO WKS-LLAVE-NUMERO
020600         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020700                               FS-VALIDIN, FSE-VALIDIN
020800         DISPLAY '>>> ERROR AL LEER EL ARCHIVO VALIDIN <<<'
020900                 UPON CONSOLE
021000         STOP RUN
021100      END-IF.
021200 200-LEE-SIGUIENTE-REGISTRO-E. EXIT.

021400 *--------> DESPACHA LA VALIDACION DE LOS CUATRO CAMPOS DEL REGISTRO
021500 300-PROCESA-REGISTROS SECTION.
021600      PERFORM 310-VALIDA-CPF
021700      PERFORM 320-VALIDA-CNPJ
021800      PERFORM 330-VALIDA-FONE
021900      PERFORM 340-VALIDA-CEP
022000      PERFORM 200-LEE-SIGUIENTE-REGISTRO.
022100 300-PROCESA-REGISTROS-E. EXIT.

022300 *--------> U6 - VALIDA EL CPF DEL REGISTRO Y LO IMPRIME EN EL VALRPT
022400 310-VALIDA-CPF SECTION.
022500      MOVE SPACES        TO WKS-CPF-ENTRADA
022600      MOVE VD-CPF         TO WKS-CPF-ENTRADA
022700      CALL 'VALCPF' USING WKS-CPF-ENTRADA, WKS-CPF-LIMPIO,
022800           WKS-CPF-MASCARA, WKS-CPF-CODIGO, WKS-CPF-DESC
022900      MOVE SPACES         TO WKS-LIN-DETALLE
023000      MOVE WKS-TOTAL-LEIDOS  TO DET-REG
023100      MOVE 'CPF'          TO DET-CAMPO
023200      MOVE WKS-CPF-MASCARA   TO DET-VALOR
023300      IF WKS-CPF-CODIGO EQUAL ZEROS
023400         MOVE 'VALIDO'    TO DET-RESULTADO
023500         ADD 1 TO WKS-CONT-CPF-VALIDO
023600      ELSE
023700         MOVE 'INVALIDO'  TO DET-RESULTADO
023800         ADD 1 TO WKS-CONT-CPF-INVALIDO
023900      END-IF
024000      MOVE WKS-LIN-DETALLE-TEXTO TO REG-VALRPT
024100      WRITE REG-VALRPT AFTER ADVANCING 1 LINES.
024200 310-VALIDA-CPF-E. EXIT.

024400 *--------> U6 - VALIDA EL CNPJ DEL REGISTRO Y LO IMPRIME EN EL VALRPT
024500 320-VALIDA-CNPJ SECTION.
024600      MOVE SPACES        TO WKS-CNPJ-ENTRADA
024700      MOVE VD-CNPJ        TO WKS-CNPJ-ENTRADA
024800      CALL 'VALCNPJ' USING WKS-CNPJ-ENTRADA, WKS-CNPJ-LIMPIO,
024900           WKS-CNPJ-MASCARA, WKS-CNPJ-CODIGO, WKS-CNPJ-DESC
025000      MOVE SPACES         TO WKS-LIN-DETALLE
025100      MOVE WKS-TOTAL-LEIDOS  TO DET-REG
025200      MOVE 'CNPJ'         TO DET-CAMPO
025300      MOVE WKS-CNPJ-MASCARA  TO DET-VALOR
025400      IF WKS-CNPJ-CODIGO EQUAL ZEROS
025500         MOVE 'VALIDO'    TO DET-RESULTADO
025600         ADD 1 TO WKS-CONT-CNPJ-VALIDO
025700      ELSE
025800         MOVE 'INVALIDO'  TO DET-RESULTADO
025900         ADD 1 TO WKS-CONT-CNPJ-INVALIDO
026000      END-IF
026100      MOVE WKS-LIN-DETALLE-TEXTO TO REG-VALRPT
026200      WRITE REG-VALRPT AFTER ADVANCING 1 LINES.
026300 320-VALIDA-CNPJ-E. EXIT.

026500 *--------> U6 - VALIDA EL TELEFONO DEL REGISTRO Y LO IMPRIME EN VALRPT
026600 330-VALIDA-FONE SECTION.
026700      MOVE SPACES        TO WKS-FONE-ENTRADA
026800      MOVE VD-PHONE       TO WKS-FONE-ENTRADA
026900      CALL 'VALFONE' USING WKS-FONE-ENTRADA, WKS-FONE-LIMPIO,
027000           WKS-FONE-MASCARA, WKS-FONE-CODIGO, WKS-FONE-DESC
027100      MOVE SPACES         TO WKS-LIN-DETALLE
027200      MOVE WKS-TOTAL-LEIDOS  TO DET-REG
027300      MOVE 'TELEFONO'     TO DET-CAMPO
027400      MOVE WKS-FONE-MASCARA  TO DET-VALOR
027500      IF WKS-FONE-CODIGO EQUAL ZEROS
027600         MOVE 'VALIDO'    TO DET-RESULTADO
027700         ADD 1 TO WKS-CONT-FONE-VALIDO
027800      ELSE
027900         MOVE 'INVALIDO'  TO DET-RESULTADO
028000         ADD 1 TO WKS-CONT-FONE-INVALIDO
028100      END-IF
028200      MOVE WKS-LIN-DETALLE-TEXTO TO REG-VALRPT
028300      WRITE REG-VALRPT AFTER ADVANCING 1 LINES.
028400 330-VALIDA-FONE-E. EXIT.

028600 *--------> U6 - VALIDA EL CEP DEL REGISTRO Y LO IMPRIME EN EL VALRPT
028700 340-VALIDA-CEP SECTION.
028800      MOVE SPACES        TO WKS-CEP-ENTRADA
028900      MOVE VD-CEP         TO WKS-CEP-ENTRADA
029000      CALL 'VALCEP' USING WKS-CEP-ENTRADA, WKS-CEP-LIMPIO,
029100           WKS-CEP-MASCARA, WKS-CEP-CODIGO, WKS-CEP-DESC
029200      MOVE SPACES         TO WKS-LIN-DETALLE
029300      MOVE WKS-TOTAL-LEIDOS  TO DET-REG
029400      MOVE 'CEP'          TO DET-CAMPO
029500      MOVE WKS-CEP-MASCARA   TO DET-VALOR
029600      IF WKS-CEP-CODIGO EQUAL ZEROS
029700         MOVE 'VALIDO'    TO DET-RESULTADO
029800         ADD 1 TO WKS-CONT-CEP-VALIDO
029900      ELSE
030000         MOVE 'INVALIDO'  TO DET-RESULTADO
030100         ADD 1 TO WKS-CONT-CEP-INVALIDO
030200      END-IF
030300      MOVE WKS-LIN-DETALLE-TEXTO TO REG-VALRPT
030400      WRITE REG-VALRPT AFTER ADVANCING 1 LINES.
030500 340-VALIDA-CEP-E. EXIT.

030700 *--------> IMPRIME EL BLOQUE DE CONTADORES DE CIERRE POR CAMPO
030800 800-IMPRIME-RESUMEN SECTION.
030900      MOVE WKS-TOTAL-LEIDOS TO WKS-TOTAL-LEIDOS-ED
031000      MOVE SPACES TO WKS-LIN-TEXTO
031100      STRING 'TOTAL DE REGISTROS LEIDOS: ' DELIMITED BY SIZE
031200             WKS-TOTAL-LEIDOS-ED             DELIMITED BY SIZE
031300             INTO WKS-LIN-TEXTO
031400      MOVE WKS-LIN-TEXTO TO REG-VALRPT
031500      WRITE REG-VALRPT AFTER ADVANCING 2 LINES
031600      MOVE SPACES TO WKS-LIN-RESUMEN
031700      MOVE 'CPF'          TO RES-CAMPO
031800      MOVE WKS-CONT-CPF-VALIDO   TO RES-VALIDOS
031900      MOVE WKS-CONT-CPF-INVALIDO TO RES-INVALIDOS
032000      MOVE WKS-LIN-RESUMEN-TEXTO TO REG-VALRPT
032100      WRITE REG-VALRPT AFTER ADVANCING 1 LINES
032200      MOVE SPACES TO WKS-LIN-RESUMEN
032300      MOVE 'CNPJ'         TO RES-CAMPO
032400      MOVE WKS-CONT-CNPJ-VALIDO   TO RES-VALIDOS
032500      MOVE WKS-CONT-CNPJ-INVALIDO TO RES-INVALIDOS
032600      MOVE WKS-LIN-RESUMEN-TEXTO TO REG-VALRPT
032700      WRITE REG-VALRPT AFTER ADVANCING 1 LINES
032800      MOVE SPACES TO WKS-LIN-RESUMEN
032900      MOVE 'TELEFONO'     TO RES-CAMPO
033000      MOVE WKS-CONT-FONE-VALIDO   TO RES-VALIDOS
033100      MOVE WKS-CONT-FONE-INVALIDO TO RES-INVALIDOS
033200      MOVE WKS-LIN-RESUMEN-TEXTO TO REG-VALRPT
033300      WRITE REG-VALRPT AFTER ADVANCING 1 LINES
033400      MOVE SPACES TO WKS-LIN-RESUMEN
033500      MOVE 'CEP'          TO RES-CAMPO
033600      MOVE WKS-CONT-CEP-VALIDO   TO RES-VALIDOS
033700      MOVE WKS-CONT-CEP-INVALIDO TO RES-INVALIDOS
033800      MOVE WKS-LIN-RESUMEN-TEXTO TO REG-VALRPT
033900      WRITE REG-VALRPT AFTER ADVANCING 1 LINES.
034000 800-IMPRIME-RESUMEN-E. EXIT.

034200 900-CIERRA-ARCHIVOS SECTION.
034300      CLOSE VALIDIN VALRPT.
034400 900-CIERRA-ARCHIVOS-E. EXIT.
