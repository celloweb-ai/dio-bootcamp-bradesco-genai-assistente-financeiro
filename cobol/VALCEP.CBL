000100******************************************************************
000200* FECHA       : 07/03/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : ASISTENTE FINANCIERO                             *
000500* PROGRAMA    : VALCEP                                           *
000600* TIPO        : RUTINA (CALLED)                                  *
000700* DESCRIPCION : RUTINA PARA VALIDAR CODIGO POSTAL (CEP) Y        *
000800*             : DEVOLVER SU MASCARA PARA EL REPORTE VALRPT       *
000900* ARCHIVOS    : NO APLICA                                        *
001000* PROGRAMA(S) : LLAMADA POR VALBATCH                             *
001100******************************************************************
001200*    HISTORIAL DE CAMBIOS
001300*    FECHA      INIC  TICKET     DESCRIPCION
001400*    ---------  ----  ---------  --------------------------------
001500*    07/03/2024 EEDR  FIN-0094   VERSION INICIAL, BASADA EN VALCPF
001600*    22/03/2024 EEDR  FIN-0104   SE AGREGA SALIDA DE MASCARA
001650*    30/07/2024 EEDR  FIN-0139   SE ELIMINAN CICLOS EN LINEA, SE
001660*                                ARMAN LIMPIO Y MASCARA POR REDEFINES
001700     IDENTIFICATION DIVISION.
001800     PROGRAM-ID. VALCEP.
001900     AUTHOR.     ERICK RAMIREZ.
002000     INSTALLATION. BANCO INDUSTRIAL - EDUCACION SEMILLERO.
002100     DATE-WRITTEN. 07/03/2024.
002200     DATE-COMPILED.
002300     SECURITY.   NINGUNA.
002400     ENVIRONMENT DIVISION.
002500     CONFIGURATION SECTION.
002600     SPECIAL-NAMES.
002700         CLASS DIGITO IS
002800           '0' '1' '2' '3' '4' '5' '6' '7' '8' '9'.
002900     DATA DIVISION.
003000     WORKING-STORAGE SECTION.
003100 01  WKS-CEP-LIMPIO.
003200     02 WKS-CEP-DIGITO OCCURS 8 TIMES INDEXED BY IDX-CEP.
003300        03 WKS-CEP-VALOR             PIC 9(01) VALUE ZEROS.
003400     02 FILLER                       PIC X(01) VALUE SPACES.
003410 01  WKS-CEP-LIMPIO-TEXTO REDEFINES WKS-CEP-LIMPIO
003420                                     PIC X(09).
003430 01  WKS-CEP-LIMPIO-BLOQUES REDEFINES WKS-CEP-LIMPIO.
003440     02 WKS-CEP-BLOQUE1               PIC 9(05).
003450     02 WKS-CEP-BLOQUE2               PIC 9(03).
003460     02 FILLER                       PIC X(01).
003500 01  WKS-CONTADOR-DIGITOS             PIC 9(02) VALUE ZEROS.
003600     LINKAGE SECTION.
003700 01  LK-CEP-ENTRADA                   PIC X(09).
003800 01  LK-CEP-LIMPIO                    PIC X(08).
003900 01  LK-CEP-MASCARA                   PIC X(09).
003910 01  LK-CEP-MASCARA-R REDEFINES LK-CEP-MASCARA.
003920     02 MSC-CEP-BLOQUE1               PIC 9(05).
003930     02 MSC-CEP-GUION                 PIC X(01).
003940     02 MSC-CEP-BLOQUE2               PIC 9(03).
004000 01  LK-CODIGO-RESPUESTA              PIC 9(02).
004100 01  LK-DESC-RESPUESTA                PIC X(40).
004200     PROCEDURE DIVISION USING LK-CEP-ENTRADA, LK-CEP-LIMPIO,
004300                LK-CEP-MASCARA, LK-CODIGO-RESPUESTA,
004400                LK-DESC-RESPUESTA.
004500 100-PRINCIPAL SECTION.
004600     PERFORM 110-INICIALIZAR
004700     PERFORM 200-EXTRAE-DIGITOS
004800     IF WKS-CONTADOR-DIGITOS NOT = 8
004900        MOVE 10 TO LK-CODIGO-RESPUESTA
005000     ELSE
005100        MOVE 00 TO LK-CODIGO-RESPUESTA
005200     END-IF
005300     PERFORM 800-ARMA-LIMPIO-Y-MASCARA
005400     PERFORM 900-DICCIONARIO-RC
005500     GOBACK.
005600 100-PRINCIPAL-E. EXIT.
005700
005800 110-INICIALIZAR SECTION.
005900     INITIALIZE WKS-CEP-LIMPIO, WKS-CONTADOR-DIGITOS
006000     INITIALIZE LK-CEP-LIMPIO, LK-CEP-MASCARA,
006100                LK-CODIGO-RESPUESTA, LK-DESC-RESPUESTA.
006200 110-INICIALIZAR-E. EXIT.
006300
006400*--------> DESCARTA GUION, DEJA SOLO DIGITOS
006500 200-EXTRAE-DIGITOS SECTION.
006600     PERFORM 201-EXTRAE-UN-DIGITO
006610        VARYING IDX-CEP FROM 1 BY 1 UNTIL IDX-CEP > 9.
006620 200-EXTRAE-DIGITOS-E. EXIT.
006630
006640 201-EXTRAE-UN-DIGITO SECTION.
006650     IF LK-CEP-ENTRADA(IDX-CEP:1) IS DIGITO
006660        ADD 1 TO WKS-CONTADOR-DIGITOS
006670        IF WKS-CONTADOR-DIGITOS <= 8
006680           MOVE LK-CEP-ENTRADA(IDX-CEP:1)
006690              TO WKS-CEP-VALOR(WKS-CONTADOR-DIGITOS)
006700        END-IF
006710     END-IF.
006720 201-EXTRAE-UN-DIGITO-E. EXIT.
006730
007700*--------> ARMA EL CEP LIMPIO (8 DIGITOS) Y LA MASCARA IMPRESA
007800 800-ARMA-LIMPIO-Y-MASCARA SECTION.
007900     IF WKS-CONTADOR-DIGITOS = 8
007910        MOVE WKS-CEP-LIMPIO-TEXTO(1:8) TO LK-CEP-LIMPIO
008400        MOVE WKS-CEP-BLOQUE1 TO MSC-CEP-BLOQUE1
008410        MOVE '-' TO MSC-CEP-GUION
008420        MOVE WKS-CEP-BLOQUE2 TO MSC-CEP-BLOQUE2
008600     ELSE
008700        MOVE LK-CEP-ENTRADA(1:9) TO LK-CEP-MASCARA
008800     END-IF.
008900 800-ARMA-LIMPIO-Y-MASCARA-E. EXIT.
009000
009100 900-DICCIONARIO-RC SECTION.
009200     EVALUATE LK-CODIGO-RESPUESTA
009300     WHEN 00
009400          MOVE 'CEP VALIDO' TO LK-DESC-RESPUESTA
009500     WHEN 10
009600          MOVE 'CEP INVALIDO, DEBE TENER 8 DIGITOS'
009700             TO LK-DESC-RESPUESTA
009800     END-EVALUATE.
009900 900-DICCIONARIO-RC-E. EXIT.
