000100******************************************************************
000200* FECHA       : 06/03/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : ASISTENTE FINANCIERO                             *
000500* PROGRAMA    : VALCNPJ                                          *
000600* TIPO        : RUTINA (CALLED)                                  *
000700* DESCRIPCION : RUTINA PARA VALIDAR LA ESTRUCTURA DE UN CNPJ Y   *
000800*             : SUS DOS DIGITOS VERIFICADORES, DEVUELVE ADEMAS   *
000900*             : EL CNPJ ENMASCARADO PARA EL REPORTE VALRPT       *
001000* ARCHIVOS    : NO APLICA                                        *
001100* PROGRAMA(S) : LLAMADA POR VALBATCH                             *
001200******************************************************************
001300*    HISTORIAL DE CAMBIOS
001400*    FECHA      INIC  TICKET     DESCRIPCION
001500*    ---------  ----  ---------  --------------------------------
001600*    06/03/2024 EEDR  FIN-0092   VERSION INICIAL, BASADA EN VALCPF
001700*    22/03/2024 EEDR  FIN-0104   SE AGREGA SALIDA DE MASCARA PARA
001800*                                EL REPORTE VALRPT
001900*    09/01/2025 JMPR  FIN-0159   SE VALIDA QUE TODOS LOS DIGITOS
002000*                                IGUALES SE RECHACEN
002100     IDENTIFICATION DIVISION.
002200     PROGRAM-ID. VALCNPJ.
002300     AUTHOR.     ERICK RAMIREZ.
002400     INSTALLATION. BANCO INDUSTRIAL - EDUCACION SEMILLERO.
002500     DATE-WRITTEN. 06/03/2024.
002600     DATE-COMPILED.
002700     SECURITY.   NINGUNA.
002800     ENVIRONMENT DIVISION.
002900     CONFIGURATION SECTION.
003000     SPECIAL-NAMES.
003100         CLASS DIGITO IS
003200           '0' '1' '2' '3' '4' '5' '6' '7' '8' '9'.
003300     DATA DIVISION.
003400     WORKING-STORAGE SECTION.
003500*    ------------------->  VARIABLES DE TRABAJO DEL CNPJ
003600 01  WKS-CNPJ-LIMPIO.
003700     02 WKS-CNPJ-DIGITO OCCURS 14 TIMES INDEXED BY IDX-CNJ.
003800        03 WKS-CNPJ-VALOR            PIC 9(01) VALUE ZEROS.
003900     02 FILLER                       PIC X(01) VALUE SPACES.
003910 01  WKS-CNPJ-LIMPIO-TEXTO REDEFINES WKS-CNPJ-LIMPIO PIC X(15).
004000*    ------------------->  TABLA DE PESOS PARA EL PRIMER DIGITO
004100 01  WKS-PESOS-D13-DATOS              PIC X(24)  VALUE
004200        '050403020908070605040302'.
004300 01  WKS-PESOS-D13 REDEFINES WKS-PESOS-D13-DATOS.
004400     02 WKS-PESO-13 PIC 9(02) OCCURS 12 TIMES.
004500*    ------------------->  TABLA DE PESOS PARA EL SEGUNDO DIGITO
004600 01  WKS-PESOS-D14-DATOS              PIC X(26)  VALUE
004700        '06050403020908070605040302'.
004800 01  WKS-PESOS-D14 REDEFINES WKS-PESOS-D14-DATOS.
004900     02 WKS-PESO-14 PIC 9(02) OCCURS 13 TIMES.
005000 01  WKS-CONTADOR-DIGITOS             PIC 9(02) VALUE ZEROS.
005100 01  WKS-TODOS-IGUALES                PIC X(01) VALUE 'S'.
005200     88 WKS-SON-IGUALES                        VALUE 'S'.
005300 01  WKS-SUMA                         PIC 9(04) VALUE ZEROS.
005350 01  WKS-COCIENTE                     PIC 9(04) VALUE ZEROS.
005400 01  WKS-DIG1                         PIC 9(02) VALUE ZEROS.
005500 01  WKS-DIG2                         PIC 9(02) VALUE ZEROS.
005600 01  WKS-RESIDUO                      PIC 9(04) VALUE ZEROS.
005700     LINKAGE SECTION.
005800 01  LK-CNPJ-ENTRADA                  PIC X(18).
005900 01  LK-CNPJ-LIMPIO                   PIC X(14).
006000 01  LK-CNPJ-MASCARA                  PIC X(18).
006100 01  LK-CODIGO-RESPUESTA              PIC 9(02).
006200 01  LK-DESC-RESPUESTA                PIC X(40).
006300     PROCEDURE DIVISION USING LK-CNPJ-ENTRADA, LK-CNPJ-LIMPIO,
006400                LK-CNPJ-MASCARA, LK-CODIGO-RESPUESTA,
006500                LK-DESC-RESPUESTA.
006600 100-PRINCIPAL SECTION.
006700     PERFORM 110-INICIALIZAR
006800     PERFORM 200-EXTRAE-DIGITOS
006900     IF WKS-CONTADOR-DIGITOS NOT = 14
007000        MOVE 10 TO LK-CODIGO-RESPUESTA
007100     ELSE
007200        PERFORM 210-VERIFICA-REPETIDOS
007300        IF WKS-SON-IGUALES
007400           MOVE 11 TO LK-CODIGO-RESPUESTA
007500        ELSE
007600           PERFORM 300-CALCULA-DIGITO-1
007700           PERFORM 310-CALCULA-DIGITO-2
007800           IF (WKS-DIG1 = WKS-CNPJ-VALOR(13)) AND
007900              (WKS-DIG2 = WKS-CNPJ-VALOR(14))
008000              MOVE 00 TO LK-CODIGO-RESPUESTA
008100           ELSE
008200              MOVE 12 TO LK-CODIGO-RESPUESTA
008300           END-IF
008400        END-IF
008500     END-IF
008600     PERFORM 800-ARMA-LIMPIO-Y-MASCARA
008700     PERFORM 900-DICCIONARIO-RC
008800     GOBACK.
008900 100-PRINCIPAL-E. EXIT.
009000
009100 110-INICIALIZAR SECTION.
009200     INITIALIZE WKS-CNPJ-LIMPIO, WKS-CONTADOR-DIGITOS, WKS-SUMA,
009300                WKS-DIG1, WKS-DIG2, WKS-RESIDUO
009400     MOVE 'S' TO WKS-TODOS-IGUALES
009500     INITIALIZE LK-CNPJ-LIMPIO, LK-CNPJ-MASCARA,
009600                LK-CODIGO-RESPUESTA, LK-DESC-RESPUESTA.
009700 110-INICIALIZAR-E. EXIT.
009800
009900*--------> DESCARTA PUNTOS, BARRA Y GUION, SOLO DEJA DIGITOS
010000 200-EXTRAE-DIGITOS SECTION.
010100     PERFORM 201-EXTRAE-UN-DIGITO VARYING IDX-CNJ FROM 1 BY 1
010150        UNTIL IDX-CNJ > 18.
011000 200-EXTRAE-DIGITOS-E. EXIT.
011010
011020 201-EXTRAE-UN-DIGITO SECTION.
011030     IF LK-CNPJ-ENTRADA(IDX-CNJ:1) IS DIGITO
011040        ADD 1 TO WKS-CONTADOR-DIGITOS
011050        IF WKS-CONTADOR-DIGITOS <= 14
011060           MOVE LK-CNPJ-ENTRADA(IDX-CNJ:1)
011070              TO WKS-CNPJ-VALOR(WKS-CONTADOR-DIGITOS)
011080        END-IF
011090     END-IF.
011095 201-EXTRAE-UN-DIGITO-E. EXIT.
011100
011200*--------> UN CNPJ DE PUROS DIGITOS IGUALES SE RECHAZA
011300 210-VERIFICA-REPETIDOS SECTION.
011400     MOVE 'S' TO WKS-TODOS-IGUALES
011500     PERFORM 211-COMPARA-UN-DIGITO VARYING IDX-CNJ FROM 2 BY 1
011550        UNTIL IDX-CNJ > 14.
012000 210-VERIFICA-REPETIDOS-E. EXIT.
012010
012020 211-COMPARA-UN-DIGITO SECTION.
012030     IF WKS-CNPJ-VALOR(IDX-CNJ) NOT = WKS-CNPJ-VALOR(1)
012040        MOVE 'N' TO WKS-TODOS-IGUALES
012050     END-IF.
012060 211-COMPARA-UN-DIGITO-E. EXIT.
012100
012200*--------> DIGITO 13: SUMA(1..12) X PESO-13(I), 11-(SUMA MOD 11)
012300 300-CALCULA-DIGITO-1 SECTION.
012400     MOVE ZEROS TO WKS-SUMA
012500     PERFORM 301-SUMA-UN-PESO-D1 VARYING IDX-CNJ FROM 1 BY 1
012550        UNTIL IDX-CNJ > 12
012900     DIVIDE WKS-SUMA BY 11 GIVING WKS-COCIENTE
012950        REMAINDER WKS-RESIDUO
013000     COMPUTE WKS-DIG1 = 11 - WKS-RESIDUO
013100     IF WKS-DIG1 >= 10
013200        MOVE ZEROS TO WKS-DIG1
013300     END-IF.
013400 300-CALCULA-DIGITO-1-E. EXIT.
013410
013420 301-SUMA-UN-PESO-D1 SECTION.
013430     COMPUTE WKS-SUMA = WKS-SUMA +
013440        (WKS-CNPJ-VALOR(IDX-CNJ) * WKS-PESO-13(IDX-CNJ)).
013450 301-SUMA-UN-PESO-D1-E. EXIT.
013500
013600*--------> DIGITO 14: SUMA(1..13) X PESO-14(I), 11-(SUMA MOD 11)
013700 310-CALCULA-DIGITO-2 SECTION.
013800     MOVE ZEROS TO WKS-SUMA
013900     PERFORM 311-SUMA-UN-PESO-D2 VARYING IDX-CNJ FROM 1 BY 1
013950        UNTIL IDX-CNJ > 13
014300     DIVIDE WKS-SUMA BY 11 GIVING WKS-COCIENTE
014350        REMAINDER WKS-RESIDUO
014400     COMPUTE WKS-DIG2 = 11 - WKS-RESIDUO
014500     IF WKS-DIG2 >= 10
014600        MOVE ZEROS TO WKS-DIG2
014700     END-IF.
014800 310-CALCULA-DIGITO-2-E. EXIT.
014810
014820 311-SUMA-UN-PESO-D2 SECTION.
014830     COMPUTE WKS-SUMA = WKS-SUMA +
014840        (WKS-CNPJ-VALOR(IDX-CNJ) * WKS-PESO-14(IDX-CNJ)).
014850 311-SUMA-UN-PESO-D2-E. EXIT.
014900
015000*--------> ARMA EL CNPJ LIMPIO (14 DIGITOS) Y LA MASCARA IMPRESA
015100 800-ARMA-LIMPIO-Y-MASCARA SECTION.
015200     IF WKS-CONTADOR-DIGITOS = 14
015210        MOVE WKS-CNPJ-LIMPIO-TEXTO(1:14) TO LK-CNPJ-LIMPIO
015700        STRING LK-CNPJ-LIMPIO(1:2) '.' LK-CNPJ-LIMPIO(3:3) '.'
015800               LK-CNPJ-LIMPIO(6:3) '/' LK-CNPJ-LIMPIO(9:4) '-'
015900               LK-CNPJ-LIMPIO(13:2)
016000               DELIMITED BY SIZE INTO LK-CNPJ-MASCARA
016100     ELSE
016200        MOVE LK-CNPJ-ENTRADA(1:18) TO LK-CNPJ-MASCARA
016300     END-IF.
016400 800-ARMA-LIMPIO-Y-MASCARA-E. EXIT.
016500
016600 900-DICCIONARIO-RC SECTION.
016700     EVALUATE LK-CODIGO-RESPUESTA
016800     WHEN 00
016900          MOVE 'CNPJ VALIDO' TO LK-DESC-RESPUESTA
017000     WHEN 10
017100          MOVE 'CNPJ INVALIDO, DEBE TENER 14 DIGITOS'
017200             TO LK-DESC-RESPUESTA
017300     WHEN 11
017400          MOVE 'CNPJ INVALIDO, DIGITOS TODOS IGUALES'
017500             TO LK-DESC-RESPUESTA
017600     WHEN 12
017700          MOVE 'CNPJ INVALIDO, DIGITO VERIFICADOR NO COINCIDE'
017800             TO LK-DESC-RESPUESTA
017900     END-EVALUATE.
018000 900-DICCIONARIO-RC-E. EXIT.
