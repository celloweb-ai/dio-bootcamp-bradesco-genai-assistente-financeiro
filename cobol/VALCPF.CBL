000100******************************************************************
000200* FECHA       : 06/03/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : ASISTENTE FINANCIERO                             *
000500* PROGRAMA    : VALCPF                                           *
000600* TIPO        : RUTINA (CALLED)                                  *
000700* DESCRIPCION : RUTINA PARA VALIDAR LA ESTRUCTURA DE UN CPF Y SI *
000800*             : SUS DOS DIGITOS VERIFICADORES COINCIDEN, DEVUELVE*
000900*             : ADEMAS EL CPF ENMASCARADO PARA EL REPORTE VALRPT *
001000* ARCHIVOS    : NO APLICA                                        *
001100* PROGRAMA(S) : LLAMADA POR VALBATCH Y POR SIMBATCH              *
001200*             : (PARA ENMASCARAR SR-CUST-ID EN EL ENCABEZADO)    *
001300******************************************************************
001400*    HISTORIAL DE CAMBIOS
001500*    FECHA      INIC  TICKET     DESCRIPCION
001600*    ---------  ----  ---------  --------------------------------
001700*    06/03/2024 EEDR  FIN-0091   VERSION INICIAL, MODULO DE MORAS
001800*                                DIAS ORIGINAL COMO BASE
001900*    22/03/2024 EEDR  FIN-0104   SE AGREGA SALIDA DE MASCARA PARA
002000*                                EL REPORTE VALRPT
002100*    09/01/2025 JMPR  FIN-0159   SE VALIDA QUE TODOS LOS DIGITOS
002200*                                IGUALES SE RECHACEN (CPF 111...)
002300     IDENTIFICATION DIVISION.
002400     PROGRAM-ID. VALCPF.
002500     AUTHOR.     ERICK RAMIREZ.
002600     INSTALLATION. BANCO INDUSTRIAL - EDUCACION SEMILLERO.
002700     DATE-WRITTEN. 06/03/2024.
002800     DATE-COMPILED.
002900     SECURITY.   NINGUNA.
003000     ENVIRONMENT DIVISION.
003100     CONFIGURATION SECTION.
003200     SPECIAL-NAMES.
003300*    ---->PARA VALIDAR SI LOS DATOS INGRESADOS SON CORRECTOS
003400*         CREAMOS NUESTRA PROPIA CLASE, IGUAL QUE EN VALIDA-DPI
003500         CLASS DIGITO IS
003600           '0' '1' '2' '3' '4' '5' '6' '7' '8' '9'.
003700     DATA DIVISION.
003800     WORKING-STORAGE SECTION.
003900*    ------------------->  VARIABLES DE TRABAJO DEL CPF
004000 01  WKS-CPF-LIMPIO.
004100     02 WKS-CPF-DIGITO OCCURS 11 TIMES INDEXED BY IDX-CPF.
004200        03 WKS-CPF-VALOR             PIC 9(01) VALUE ZEROS.
004250     02 FILLER                       PIC X(01) VALUE SPACES.
004260 01  WKS-CPF-LIMPIO-TEXTO REDEFINES WKS-CPF-LIMPIO PIC X(12).
004270 01  WKS-CPF-LIMPIO-BLOQUES REDEFINES WKS-CPF-LIMPIO.
004280     02 WKS-CPF-B1                   PIC 9(03).
004290     02 WKS-CPF-B2                   PIC 9(03).
004291     02 WKS-CPF-B3                   PIC 9(03).
004292     02 WKS-CPF-B4                   PIC 9(02).
004293     02 FILLER                       PIC X(01).
004300 01  WKS-CONTADOR-DIGITOS             PIC 9(02) VALUE ZEROS.
004400 01  WKS-TODOS-IGUALES                PIC X(01) VALUE 'S'.
004500     88 WKS-SON-IGUALES                        VALUE 'S'.
004600 01  WKS-SUMA                         PIC 9(04) VALUE ZEROS.
004700 01  WKS-PESO                         PIC 9(02) VALUE ZEROS.
004800 01  WKS-DIG1                         PIC 9(02) VALUE ZEROS.
004900 01  WKS-DIG2                         PIC 9(02) VALUE ZEROS.
005000 01  WKS-RESIDUO                      PIC 9(04) VALUE ZEROS.
005050 01  WKS-COCIENTE                     PIC 9(04) VALUE ZEROS.
005100     LINKAGE SECTION.
005200 01  LK-CPF-ENTRADA                   PIC X(14).
005300 01  LK-CPF-LIMPIO                    PIC X(11).
005400 01  LK-CPF-MASCARA                   PIC X(14).
005410 01  LK-CPF-MASCARA-R REDEFINES LK-CPF-MASCARA.
005420     02 MSC-BLOQUE1                   PIC 9(03).
005430     02 MSC-PUNTO1                    PIC X(01).
005440     02 MSC-BLOQUE2                   PIC 9(03).
005450     02 MSC-PUNTO2                    PIC X(01).
005460     02 MSC-BLOQUE3                   PIC 9(03).
005470     02 MSC-GUION                     PIC X(01).
005480     02 MSC-BLOQUE4                   PIC 9(02).
005500 01  LK-CODIGO-RESPUESTA              PIC 9(02).
005600 01  LK-DESC-RESPUESTA                PIC X(40).
005700     PROCEDURE DIVISION USING LK-CPF-ENTRADA, LK-CPF-LIMPIO,
005800                LK-CPF-MASCARA, LK-CODIGO-RESPUESTA,
005900                LK-DESC-RESPUESTA.
006000 100-PRINCIPAL SECTION.
006100     PERFORM 110-INICIALIZAR
006200     PERFORM 200-EXTRAE-DIGITOS
006300     IF WKS-CONTADOR-DIGITOS NOT = 11
006400        MOVE 10 TO LK-CODIGO-RESPUESTA
006500     ELSE
006600        PERFORM 210-VERIFICA-REPETIDOS
006700        IF WKS-SON-IGUALES
006800           MOVE 11 TO LK-CODIGO-RESPUESTA
006900        ELSE
007000           PERFORM 300-CALCULA-DIGITO-1
007100           PERFORM 310-CALCULA-DIGITO-2
007200           IF (WKS-DIG1 = WKS-CPF-VALOR(10)) AND
007300              (WKS-DIG2 = WKS-CPF-VALOR(11))
007400              MOVE 00 TO LK-CODIGO-RESPUESTA
007500           ELSE
007600              MOVE 12 TO LK-CODIGO-RESPUESTA
007700           END-IF
007800        END-IF
007900     END-IF
008000     PERFORM 800-ARMA-LIMPIO-Y-MASCARA
008100     PERFORM 900-DICCIONARIO-RC
008200     GOBACK.
008300 100-PRINCIPAL-E. EXIT.
008400
008500 110-INICIALIZAR SECTION.
008600     INITIALIZE WKS-CPF-LIMPIO, WKS-CONTADOR-DIGITOS, WKS-SUMA,
008700                WKS-PESO, WKS-DIG1, WKS-DIG2, WKS-RESIDUO
008800     MOVE 'S' TO WKS-TODOS-IGUALES
008900     INITIALIZE LK-CPF-LIMPIO, LK-CPF-MASCARA,
009000                LK-CODIGO-RESPUESTA, LK-DESC-RESPUESTA.
009100 110-INICIALIZAR-E. EXIT.
009200
009300*--------> DESCARTA PUNTOS Y GUION, SOLO DEJA LOS DIGITOS
009400 200-EXTRAE-DIGITOS SECTION.
009500     PERFORM 201-EXTRAE-UN-DIGITO VARYING IDX-CPF FROM 1 BY 1
009600        UNTIL IDX-CPF > 14.
009700 200-EXTRAE-DIGITOS-E. EXIT.
009710
009720 201-EXTRAE-UN-DIGITO SECTION.
009730     IF LK-CPF-ENTRADA(IDX-CPF:1) IS DIGITO
009740        ADD 1 TO WKS-CONTADOR-DIGITOS
009750        IF WKS-CONTADOR-DIGITOS <= 11
009760           MOVE LK-CPF-ENTRADA(IDX-CPF:1)
009770              TO WKS-CPF-VALOR(WKS-CONTADOR-DIGITOS)
009780        END-IF
009790     END-IF.
009800 201-EXTRAE-UN-DIGITO-E. EXIT.
010500
010600*--------> UN CPF DE PUROS DIGITOS IGUALES SE RECHAZA (P.EJ 111..)
010700 210-VERIFICA-REPETIDOS SECTION.
010800     MOVE 'S' TO WKS-TODOS-IGUALES
010900     PERFORM 211-COMPARA-UN-DIGITO VARYING IDX-CPF FROM 2 BY 1
011000        UNTIL IDX-CPF > 11.
011100 210-VERIFICA-REPETIDOS-E. EXIT.
011110
011120 211-COMPARA-UN-DIGITO SECTION.
011130     IF WKS-CPF-VALOR(IDX-CPF) NOT = WKS-CPF-VALOR(1)
011140        MOVE 'N' TO WKS-TODOS-IGUALES
011150     END-IF.
011160 211-COMPARA-UN-DIGITO-E. EXIT.
011500
011600*--------> DIGITO 10: SUMA(1..9) X (11-I), X10, MOD 11, MOD 10
011700 300-CALCULA-DIGITO-1 SECTION.
011800     MOVE ZEROS TO WKS-SUMA
011900     PERFORM 301-SUMA-UN-PESO-D1 VARYING IDX-CPF FROM 1 BY 1
012000        UNTIL IDX-CPF > 9
012100     COMPUTE WKS-SUMA = WKS-SUMA * 10
012200     DIVIDE WKS-SUMA BY 11 GIVING WKS-COCIENTE
012300        REMAINDER WKS-RESIDUO
012400     DIVIDE WKS-RESIDUO BY 10 GIVING WKS-COCIENTE
012500        REMAINDER WKS-DIG1.
012600 300-CALCULA-DIGITO-1-E. EXIT.
012610
012620 301-SUMA-UN-PESO-D1 SECTION.
012630     COMPUTE WKS-PESO = 11 - IDX-CPF
012640     COMPUTE WKS-SUMA = WKS-SUMA +
012650        (WKS-CPF-VALOR(IDX-CPF) * WKS-PESO).
012660 301-SUMA-UN-PESO-D1-E. EXIT.
012700
012800*--------> DIGITO 11: SUMA(1..10) X (12-I), X10, MOD 11, MOD 10
012900 310-CALCULA-DIGITO-2 SECTION.
013000     MOVE ZEROS TO WKS-SUMA
013100     PERFORM 311-SUMA-UN-PESO-D2 VARYING IDX-CPF FROM 1 BY 1
013200        UNTIL IDX-CPF > 10
013300     COMPUTE WKS-SUMA = WKS-SUMA * 10
013400     DIVIDE WKS-SUMA BY 11 GIVING WKS-COCIENTE
013500        REMAINDER WKS-RESIDUO
013600     DIVIDE WKS-RESIDUO BY 10 GIVING WKS-COCIENTE
013700        REMAINDER WKS-DIG2.
013800 310-CALCULA-DIGITO-2-E. EXIT.
013810
013820 311-SUMA-UN-PESO-D2 SECTION.
013830     COMPUTE WKS-PESO = 12 - IDX-CPF
013840     COMPUTE WKS-SUMA = WKS-SUMA +
013850        (WKS-CPF-VALOR(IDX-CPF) * WKS-PESO).
013860 311-SUMA-UN-PESO-D2-E. EXIT.
013900
014000*--------> ARMA EL CPF LIMPIO (11 DIGITOS) Y LA MASCARA IMPRESA
014100 800-ARMA-LIMPIO-Y-MASCARA SECTION.
014200     IF WKS-CONTADOR-DIGITOS = 11
014210        MOVE WKS-CPF-LIMPIO-TEXTO(1:11) TO LK-CPF-LIMPIO
014220        MOVE WKS-CPF-B1 TO MSC-BLOQUE1
014230        MOVE '.'        TO MSC-PUNTO1
014240        MOVE WKS-CPF-B2 TO MSC-BLOQUE2
014250        MOVE '.'        TO MSC-PUNTO2
014260        MOVE WKS-CPF-B3 TO MSC-BLOQUE3
014270        MOVE '-'        TO MSC-GUION
014280        MOVE WKS-CPF-B4 TO MSC-BLOQUE4
015000     ELSE
015100        MOVE LK-CPF-ENTRADA(1:14) TO LK-CPF-MASCARA
015200     END-IF.
015300 800-ARMA-LIMPIO-Y-MASCARA-E. EXIT.
015400
015500 900-DICCIONARIO-RC SECTION.
015600     EVALUATE LK-CODIGO-RESPUESTA
015700     WHEN 00
015800          MOVE 'CPF VALIDO' TO LK-DESC-RESPUESTA
015900     WHEN 10
016000          MOVE 'CPF INVALIDO, DEBE TENER 11 DIGITOS'
016100             TO LK-DESC-RESPUESTA
016200     WHEN 11
016300          MOVE 'CPF INVALIDO, DIGITOS TODOS IGUALES'
016400             TO LK-DESC-RESPUESTA
016500     WHEN 12
016600          MOVE 'CPF INVALIDO, DIGITO VERIFICADOR NO COINCIDE'
016700             TO LK-DESC-RESPUESTA
016800     END-EVALUATE.
016900 900-DICCIONARIO-RC-E. EXIT.
