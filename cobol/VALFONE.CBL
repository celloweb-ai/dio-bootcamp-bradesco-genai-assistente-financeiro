000100******************************************************************
000200* FECHA       : 07/03/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : ASISTENTE FINANCIERO                             *
000500* PROGRAMA    : VALFONE                                          *
000600* TIPO        : RUTINA (CALLED)                                  *
000700* DESCRIPCION : RUTINA PARA VALIDAR NUMERO TELEFONICO CON DDD Y  *
000800*             : DEVOLVER SU MASCARA PARA EL REPORTE VALRPT       *
000900* ARCHIVOS    : NO APLICA                                        *
001000* PROGRAMA(S) : LLAMADA POR VALBATCH                             *
001100******************************************************************
001200*    HISTORIAL DE CAMBIOS
001300*    FECHA      INIC  TICKET     DESCRIPCION
001400*    ---------  ----  ---------  --------------------------------
001500*    07/03/2024 EEDR  FIN-0093   VERSION INICIAL, BASADA EN VALCPF
001600*    22/03/2024 EEDR  FIN-0104   SE AGREGA SALIDA DE MASCARA
001650*    30/07/2024 EEDR  FIN-0138   SE ELIMINAN CICLOS EN LINEA, SE
001660*                                ARMAN LIMPIO Y DDD POR REDEFINES
001700     IDENTIFICATION DIVISION.
001800     PROGRAM-ID. VALFONE.
001900     AUTHOR.     ERICK RAMIREZ.
002000     INSTALLATION. BANCO INDUSTRIAL - EDUCACION SEMILLERO.
002100     DATE-WRITTEN. 07/03/2024.
002200     DATE-COMPILED.
002300     SECURITY.   NINGUNA.
002400     ENVIRONMENT DIVISION.
002500     CONFIGURATION SECTION.
002600     SPECIAL-NAMES.
002700         CLASS DIGITO IS
002800           '0' '1' '2' '3' '4' '5' '6' '7' '8' '9'.
002900     DATA DIVISION.
003000     WORKING-STORAGE SECTION.
003100 01  WKS-FONE-LIMPIO.
003200     02 WKS-FONE-DIGITO OCCURS 11 TIMES INDEXED BY IDX-FON.
003300        03 WKS-FONE-VALOR            PIC 9(01) VALUE ZEROS.
003400     02 FILLER                       PIC X(01) VALUE SPACES.
003410 01  WKS-FONE-LIMPIO-TEXTO REDEFINES WKS-FONE-LIMPIO
003420                                      PIC X(12).
003430 01  WKS-FONE-LIMPIO-BLOQUES REDEFINES WKS-FONE-LIMPIO.
003440     02 WKS-FONE-BLOQ-DDD             PIC 9(02).
003450     02 WKS-FONE-BLOQ-NUMERO          PIC 9(09).
003460     02 FILLER                       PIC X(01).
003500 01  WKS-CONTADOR-DIGITOS             PIC 9(02) VALUE ZEROS.
003600 01  WKS-DDD                          PIC 9(02) VALUE ZEROS.
003700     LINKAGE SECTION.
003800 01  LK-FONE-ENTRADA                  PIC X(15).
003900 01  LK-FONE-LIMPIO                   PIC X(11).
004000 01  LK-FONE-MASCARA                  PIC X(15).
004010 01  LK-FONE-MASCARA-R REDEFINES LK-FONE-MASCARA.
004020     02 MSC-FON-PAREN-A               PIC X(01).
004030     02 MSC-FON-DDD                   PIC 9(02).
004040     02 MSC-FON-PAREN-C               PIC X(01).
004050     02 MSC-FON-ESPACIO               PIC X(01).
004060     02 MSC-FON-PREFIJO               PIC X(05).
004070     02 MSC-FON-GUION                 PIC X(01).
004080     02 MSC-FON-SUFIJO                PIC X(04).
004100 01  LK-CODIGO-RESPUESTA              PIC 9(02).
004200 01  LK-DESC-RESPUESTA                PIC X(40).
004300     PROCEDURE DIVISION USING LK-FONE-ENTRADA, LK-FONE-LIMPIO,
004400                LK-FONE-MASCARA, LK-CODIGO-RESPUESTA,
004500                LK-DESC-RESPUESTA.
004600 100-PRINCIPAL SECTION.
004700     PERFORM 110-INICIALIZAR
004800     PERFORM 200-EXTRAE-DIGITOS
004900     IF (WKS-CONTADOR-DIGITOS NOT = 10) AND
005000        (WKS-CONTADOR-DIGITOS NOT = 11)
005100        MOVE 10 TO LK-CODIGO-RESPUESTA
005200     ELSE
005300        MOVE WKS-FONE-BLOQ-DDD TO WKS-DDD
005500        IF (WKS-DDD < 11) OR (WKS-DDD > 99)
005600           MOVE 11 TO LK-CODIGO-RESPUESTA
005700        ELSE
005800           IF (WKS-CONTADOR-DIGITOS = 11) AND
005900              (WKS-FONE-VALOR(3) NOT = 9)
006000              MOVE 12 TO LK-CODIGO-RESPUESTA
006100           ELSE
006200              MOVE 00 TO LK-CODIGO-RESPUESTA
006300           END-IF
006400        END-IF
006500     END-IF
006600     PERFORM 800-ARMA-LIMPIO-Y-MASCARA
006700     PERFORM 900-DICCIONARIO-RC
006800     GOBACK.
006900 100-PRINCIPAL-E. EXIT.
007000
007100 110-INICIALIZAR SECTION.
007200     INITIALIZE WKS-FONE-LIMPIO, WKS-CONTADOR-DIGITOS, WKS-DDD
007300     INITIALIZE LK-FONE-LIMPIO, LK-FONE-MASCARA,
007400                LK-CODIGO-RESPUESTA, LK-DESC-RESPUESTA.
007500 110-INICIALIZAR-E. EXIT.
007600
007700*--------> DESCARTA PARENTESIS, ESPACIO Y GUION, DEJA DIGITOS
007800 200-EXTRAE-DIGITOS SECTION.
007900     PERFORM 201-EXTRAE-UN-DIGITO
007910        VARYING IDX-FON FROM 1 BY 1 UNTIL IDX-FON > 15.
007920 200-EXTRAE-DIGITOS-E. EXIT.
007930
007940 201-EXTRAE-UN-DIGITO SECTION.
007950     IF LK-FONE-ENTRADA(IDX-FON:1) IS DIGITO
007960        ADD 1 TO WKS-CONTADOR-DIGITOS
007970        IF WKS-CONTADOR-DIGITOS <= 11
007980           MOVE LK-FONE-ENTRADA(IDX-FON:1)
007990              TO WKS-FONE-VALOR(WKS-CONTADOR-DIGITOS)
008000        END-IF
008010     END-IF.
008020 201-EXTRAE-UN-DIGITO-E. EXIT.
008030
009000*--------> ARMA EL TELEFONO LIMPIO Y LA MASCARA IMPRESA
009100 800-ARMA-LIMPIO-Y-MASCARA SECTION.
009200     IF (WKS-CONTADOR-DIGITOS = 10) OR
009300        (WKS-CONTADOR-DIGITOS = 11)
009390        MOVE WKS-FONE-LIMPIO-TEXTO(1:WKS-CONTADOR-DIGITOS)
009395           TO LK-FONE-LIMPIO(1:WKS-CONTADOR-DIGITOS)
009900        IF WKS-CONTADOR-DIGITOS = 11
009910           MOVE '(' TO MSC-FON-PAREN-A
009920           MOVE LK-FONE-LIMPIO(1:2) TO MSC-FON-DDD
009930           MOVE ')' TO MSC-FON-PAREN-C
009940           MOVE ' ' TO MSC-FON-ESPACIO
009950           MOVE LK-FONE-LIMPIO(3:5) TO MSC-FON-PREFIJO
009960           MOVE '-' TO MSC-FON-GUION
009970           MOVE LK-FONE-LIMPIO(8:4) TO MSC-FON-SUFIJO
010300        ELSE
010400           STRING '(' LK-FONE-LIMPIO(1:2) ') '
010500                  LK-FONE-LIMPIO(3:4) '-' LK-FONE-LIMPIO(7:4)
010600                  DELIMITED BY SIZE INTO LK-FONE-MASCARA
010700        END-IF
010800     ELSE
010900        MOVE LK-FONE-ENTRADA(1:15) TO LK-FONE-MASCARA
011000     END-IF.
011100 800-ARMA-LIMPIO-Y-MASCARA-E. EXIT.
011200
011300 900-DICCIONARIO-RC SECTION.
011400     EVALUATE LK-CODIGO-RESPUESTA
011500     WHEN 00
011600          MOVE 'TELEFONO VALIDO' TO LK-DESC-RESPUESTA
011700     WHEN 10
011800          MOVE 'TELEFONO INVALIDO, DEBE TENER 10 O 11 DIGITOS'
011900             TO LK-DESC-RESPUESTA
012000     WHEN 11
012100          MOVE 'TELEFONO INVALIDO, DDD FUERA DE RANGO 11-99'
012200             TO LK-DESC-RESPUESTA
012300     WHEN 12
012400          MOVE 'TELEFONO INVALIDO, CELULAR DEBE INICIAR CON 9'
012500             TO LK-DESC-RESPUESTA
012600     END-EVALUATE.
012700 900-DICCIONARIO-RC-E. EXIT.
