000100******************************************************************
000200* FECHA       : 13/03/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : ASISTENTE FINANCIERO                             *
000500* PROGRAMA    : VALFPV                                           *
000600* TIPO        : RUTINA (CALLED)                                  *
000700* DESCRIPCION : CALCULA EL VALOR FUTURO DE UN CAPITAL EXISTENTE  *
000800*             : A UNA TASA MENSUAL COMPUESTA DURANTE N MESES,    *
000900*             : DE FORMA CERRADA (SIN TABLA MES A MES)           *
001000* ARCHIVOS    : NO APLICA                                        *
001100* PROGRAMA(S) : LLAMADA POR RETPLAN (VARIANTE B)                 *
001200******************************************************************
001300*    HISTORIAL DE CAMBIOS
001400*    FECHA      INIC  TICKET     DESCRIPCION
001500*    ---------  ----  ---------  --------------------------------
001600*    13/03/2024 EEDR  FIN-0098   VERSION INICIAL
001650*    30/07/2024 EEDR  FIN-0143   SE LIMITA EL PLAZO MAXIMO, SE
001660*                                AGREGA PISO DE INTERES SIMPLE Y
001670*                                COPIAS DE TRABAJO POR REDEFINES
001700     IDENTIFICATION DIVISION.
001800     PROGRAM-ID. VALFPV.
001900     AUTHOR.     ERICK RAMIREZ.
002000     INSTALLATION. BANCO INDUSTRIAL - EDUCACION SEMILLERO.
002100     DATE-WRITTEN. 13/03/2024.
002200     DATE-COMPILED.
002300     SECURITY.   NINGUNA.
002400     ENVIRONMENT DIVISION.
002500     CONFIGURATION SECTION.
002600     DATA DIVISION.
002700     WORKING-STORAGE SECTION.
002800 01  WKS-FACTORES.
002810     02 WKS-FACTOR-POTENCIA       PIC S9(04)V9(10) COMP
002900                                      VALUE ZEROS.
002910     02 WKS-FACTOR-SIMPLE         PIC S9(04)V9(10) COMP
002920                                      VALUE ZEROS.
002930 01  WKS-FACTORES-TABLA REDEFINES WKS-FACTORES.
002940     02 WKS-FACTOR-VALOR          PIC S9(04)V9(10) COMP
002950                                      OCCURS 2 TIMES.
002960 01  WKS-CONTADORES.
003000     02 WKS-CONTADOR-EXPONENTE       PIC 9(04) COMP VALUE ZEROS.
003010     02 WKS-PERIODOS-DESCARTADOS     PIC 9(04) COMP VALUE ZEROS.
003020 01  WKS-CONTADORES-TABLA REDEFINES WKS-CONTADORES.
003030     02 WKS-CONTADOR-VALOR           PIC 9(04) COMP OCCURS 2 TIMES.
003040 01  WKS-VALORES-TRABAJO.
003050     02 WKS-CAPITAL-TRABAJO          PIC 9(09)V99 VALUE ZEROS.
003060     02 WKS-FUTURO-TRABAJO           PIC 9(09)V99 VALUE ZEROS.
003070 01  WKS-VALORES-TEXTO REDEFINES WKS-VALORES-TRABAJO
003080                                      PIC X(22).
003100     LINKAGE SECTION.
003200 01  LK-CAPITAL-BASE              PIC 9(09)V99.
003300 01  LK-TASA-PERIODO              PIC S9(01)V9(08).
003400 01  LK-CANTIDAD-PERIODOS         PIC 9(04).
003500 01  LK-VALOR-FUTURO              PIC 9(09)V99.
003600     PROCEDURE DIVISION USING LK-CAPITAL-BASE, LK-TASA-PERIODO,
003700                LK-CANTIDAD-PERIODOS, LK-VALOR-FUTURO.
003800 100-PRINCIPAL SECTION.
003900     PERFORM 110-INICIALIZAR
003910     MOVE LK-CAPITAL-BASE TO WKS-CAPITAL-TRABAJO
004000     IF LK-TASA-PERIODO = ZEROS
004100        MOVE WKS-CAPITAL-TRABAJO TO WKS-FUTURO-TRABAJO
004200     ELSE
004210        MOVE LK-CANTIDAD-PERIODOS TO WKS-CONTADOR-EXPONENTE
004220        IF WKS-CONTADOR-EXPONENTE > 600
004230           COMPUTE WKS-PERIODOS-DESCARTADOS =
004240              LK-CANTIDAD-PERIODOS - 600
004250           MOVE 600 TO WKS-CONTADOR-EXPONENTE
004260        END-IF
004300        COMPUTE WKS-FACTOR-POTENCIA =
004400           (1 + LK-TASA-PERIODO) ** WKS-CONTADOR-EXPONENTE
004410        COMPUTE WKS-FACTOR-SIMPLE =
004420           1 + (LK-TASA-PERIODO * WKS-CONTADOR-EXPONENTE)
004430        IF WKS-FACTOR-POTENCIA < WKS-FACTOR-SIMPLE
004440           MOVE WKS-FACTOR-SIMPLE TO WKS-FACTOR-POTENCIA
004450        END-IF
004500        COMPUTE WKS-FUTURO-TRABAJO ROUNDED =
004600           WKS-CAPITAL-TRABAJO * WKS-FACTOR-POTENCIA
004700     END-IF
004710     MOVE WKS-FUTURO-TRABAJO TO LK-VALOR-FUTURO
004800     GOBACK.
004900 100-PRINCIPAL-E. EXIT.
005000
005100 110-INICIALIZAR SECTION.
005200     MOVE ZEROS TO WKS-FACTOR-VALOR(1)
005210     MOVE ZEROS TO WKS-FACTOR-VALOR(2)
005220     MOVE ZEROS TO WKS-CONTADOR-VALOR(1)
005230     MOVE ZEROS TO WKS-CONTADOR-VALOR(2)
005240     MOVE ZEROS TO WKS-VALORES-TEXTO
005300     MOVE ZEROS TO LK-VALOR-FUTURO.
005400 110-INICIALIZAR-E. EXIT.
