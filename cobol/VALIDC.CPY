000100******************************************************************
000200* FECHA       : 05/03/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : ASISTENTE FINANCIERO                             *
000500* MIEMBRO     : VALIDC                                           *
000600* DESCRIPCION : LAYOUT DEL REGISTRO DE DATOS DE CLIENTE A        *
000700*             : VALIDAR (CPF, CNPJ, TELEFONO, CODIGO POSTAL)     *
000800* ARCHIVOS    : VALIDIN (PS SECUENCIAL, 56 BYTES)                *
000900******************************************************************
001000 01  REG-VALIDIN.
001100*--->  CPF, PUEDE TRAER PUNTUACION (999.999.999-99)
001200     02 VD-CPF                        PIC X(14).
001300*--->  CNPJ, PUEDE TRAER PUNTUACION (99.999.999/9999-99)
001400     02 VD-CNPJ                       PIC X(18).
001500*--->  TELEFONO CON DDD, PUEDE TRAER PUNTUACION
001600     02 VD-PHONE                      PIC X(15).
001700*--->  CODIGO POSTAL (CEP)
001800     02 VD-CEP                        PIC X(09).
