000100******************************************************************
000200* FECHA       : 08/03/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : ASISTENTE FINANCIERO                             *
000500* PROGRAMA    : VALMON                                           *
000600* TIPO        : RUTINA (CALLED)                                  *
000700* DESCRIPCION : RUTINA DE AUTO-VERIFICACION DE FORMATO DE UN     *
000800*             : IMPORTE YA ENMASCARADO (DIGITOS CON SEPARADOR DE *
000900*             : MILES '.' Y DECIMALES ',DD' OPCIONAL, O SOLO     *
001000*             : DIGITOS CON '.DD' OPCIONAL) ANTES DE IMPRIMIRLO  *
001100*             : EN LOS REPORTES SIMRPT Y ANARPT                  *
001200* ARCHIVOS    : NO APLICA                                        *
001300* PROGRAMA(S) : LLAMADA POR FMTMONY COMO CHEQUEO DEFENSIVO       *
001400******************************************************************
001500*    HISTORIAL DE CAMBIOS
001600*    FECHA      INIC  TICKET     DESCRIPCION
001700*    ---------  ----  ---------  --------------------------------
001800*    08/03/2024 EEDR  FIN-0095   VERSION INICIAL
001900*    30/07/2024 EEDR  FIN-0140   SE ELIMINA CICLO EN LINEA, SE
001910*                                RECHAZA IMPORTE QUE INICIA CON
001920*                                SEPARADOR DE MILES O DECIMAL
002000     IDENTIFICATION DIVISION.
002100     PROGRAM-ID. VALMON.
002200     AUTHOR.     ERICK RAMIREZ.
002300     INSTALLATION. BANCO INDUSTRIAL - EDUCACION SEMILLERO.
002400     DATE-WRITTEN. 08/03/2024.
002500     DATE-COMPILED.
002600     SECURITY.   NINGUNA.
002700     ENVIRONMENT DIVISION.
002800     CONFIGURATION SECTION.
002900     SPECIAL-NAMES.
003000         CLASS DIGITO IS
003100           '0' '1' '2' '3' '4' '5' '6' '7' '8' '9'.
003200     DATA DIVISION.
003300     WORKING-STORAGE SECTION.
003400 01  WKS-CADENA-CHAR OCCURS 20 TIMES INDEXED BY IDX-MON.
003500     02 WKS-CADENA-VALOR              PIC X(01) VALUE SPACES.
003510 01  WKS-CADENA-TEXTO REDEFINES WKS-CADENA-CHAR
003520                                     PIC X(20).
003530 01  WKS-CONTADORES.
003540     02 WKS-CONTADOR-COMAS             PIC 9(02) VALUE ZEROS.
003550     02 WKS-CONTADOR-PUNTOS            PIC 9(02) VALUE ZEROS.
003560 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.
003570     02 WKS-CONTADORES-TEXTO           PIC X(04).
003800 01  WKS-POS-COMA                      PIC 9(02) VALUE ZEROS.
003900 01  WKS-POS-PUNTO-ULT                 PIC 9(02) VALUE ZEROS.
004000 01  WKS-LONGITUD                      PIC 9(02) VALUE ZEROS.
004100 01  WKS-CARACTER-MALO                 PIC X(01) VALUE 'N'.
004200     88 WKS-HAY-CARACTER-MALO                    VALUE 'S'.
004300     LINKAGE SECTION.
004400 01  LK-MONEY-STRING                   PIC X(20).
004410 01  LK-MONEY-STRING-R REDEFINES LK-MONEY-STRING.
004420     02 LK-MON-PRIMEIRO-CHAR           PIC X(01).
004430     02 LK-MON-RESTO                   PIC X(19).
004500 01  LK-CODIGO-RESPUESTA               PIC 9(02).
004600 01  LK-DESC-RESPUESTA                 PIC X(40).
004700     PROCEDURE DIVISION USING LK-MONEY-STRING,
004800                LK-CODIGO-RESPUESTA, LK-DESC-RESPUESTA.
004900 100-PRINCIPAL SECTION.
005000     PERFORM 110-INICIALIZAR
005100     PERFORM 200-CLASIFICA-CARACTERES
005150     IF (LK-MON-PRIMEIRO-CHAR = '.') OR
005160        (LK-MON-PRIMEIRO-CHAR = ',')
005170        MOVE 13 TO LK-CODIGO-RESPUESTA
005200     ELSE
005210        IF WKS-HAY-CARACTER-MALO
005300           MOVE 10 TO LK-CODIGO-RESPUESTA
005400        ELSE
005500           IF WKS-CONTADOR-COMAS > 1
005600              MOVE 11 TO LK-CODIGO-RESPUESTA
005700           ELSE
005800              IF (WKS-CONTADOR-COMAS = 1) AND
005900                 ((WKS-LONGITUD - WKS-POS-COMA) NOT = 2)
006000                 MOVE 12 TO LK-CODIGO-RESPUESTA
006100              ELSE
006200                 MOVE 00 TO LK-CODIGO-RESPUESTA
006300              END-IF
006400           END-IF
006500        END-IF
006510     END-IF
006600     PERFORM 900-DICCIONARIO-RC
006700     GOBACK.
006800 100-PRINCIPAL-E. EXIT.
006900
007000 110-INICIALIZAR SECTION.
007100     MOVE SPACES TO WKS-CADENA-TEXTO
007110     MOVE '0000' TO WKS-CONTADORES-TEXTO
007200     INITIALIZE WKS-POS-COMA,
007300                WKS-POS-PUNTO-ULT, WKS-LONGITUD
007400     MOVE 'N' TO WKS-CARACTER-MALO
007500     INITIALIZE LK-CODIGO-RESPUESTA, LK-DESC-RESPUESTA.
007600 110-INICIALIZAR-E. EXIT.
007700
007800*--------> SOLO SE ACEPTAN DIGITOS, PUNTO Y UNA SOLA COMA
007900 200-CLASIFICA-CARACTERES SECTION.
008000     PERFORM 201-CLASIFICA-UN-CARACTER
008010        VARYING IDX-MON FROM 1 BY 1 UNTIL IDX-MON > 20.
008020 200-CLASIFICA-CARACTERES-E. EXIT.
008030
008040 201-CLASIFICA-UN-CARACTER SECTION.
008050     IF LK-MONEY-STRING(IDX-MON:1) NOT = SPACE
008060        ADD 1 TO WKS-LONGITUD
008070        EVALUATE TRUE
008080           WHEN LK-MONEY-STRING(IDX-MON:1) IS DIGITO
008090                CONTINUE
008100           WHEN LK-MONEY-STRING(IDX-MON:1) = '.'
008110                ADD 1 TO WKS-CONTADOR-PUNTOS
008120                MOVE IDX-MON TO WKS-POS-PUNTO-ULT
008130           WHEN LK-MONEY-STRING(IDX-MON:1) = ','
008140                ADD 1 TO WKS-CONTADOR-COMAS
008150                MOVE IDX-MON TO WKS-POS-COMA
008160           WHEN OTHER
008170                MOVE 'S' TO WKS-CARACTER-MALO
008180        END-EVALUATE
008190     END-IF.
008200 201-CLASIFICA-UN-CARACTER-E. EXIT.
009800
009900 900-DICCIONARIO-RC SECTION.
010000     EVALUATE LK-CODIGO-RESPUESTA
010100     WHEN 00
010200          MOVE 'IMPORTE CON FORMATO VALIDO' TO LK-DESC-RESPUESTA
010300     WHEN 10
010400          MOVE 'IMPORTE INVALIDO, CARACTER NO PERMITIDO'
010500             TO LK-DESC-RESPUESTA
010600     WHEN 11
010700          MOVE 'IMPORTE INVALIDO, MAS DE UNA COMA DECIMAL'
010800             TO LK-DESC-RESPUESTA
010900     WHEN 12
011000          MOVE 'IMPORTE INVALIDO, DEBEN HABER 2 DECIMALES'
011100             TO LK-DESC-RESPUESTA
011150     WHEN 13
011160          MOVE 'IMPORTE INVALIDO, INICIA CON UN SEPARADOR'
011170             TO LK-DESC-RESPUESTA
011200     END-EVALUATE.
011300 900-DICCIONARIO-RC-E. EXIT.
